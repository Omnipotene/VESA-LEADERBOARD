000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     VSL020.
000300 AUTHOR.         J R HOLLOWAY.
000400 INSTALLATION.   VESA LEAGUE DATA PROCESSING CENTER.
000500 DATE-WRITTEN.   04/02/87.
000600 DATE-COMPILED.
000700 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000800******************************************************************
000900*  SEASON COMBINE ENGINE                                         *
001000*  COMBINES A PLAYER'S PRIOR-SEASON AND CURRENT-SEASON RATINGS   *
001100*  (AS WRITTEN BY VSL010) INTO ONE MULTI-SEASON RATING, USING    *
001200*  CONFIGURABLE RECENCY WEIGHTS.  A PLAYER SEEN IN ONLY ONE OF   *
001300*  THE TWO SEASON FILES KEEPS THAT SEASON'S SCORE UNWEIGHTED.    *
001400******************************************************************
001500*  CHANGE LOG                                                   *
001600*  ----------------------------------------------------------   *
001700*  DATE     BY   REQUEST    DESCRIPTION                         *
001800*  04/02/87 JRH  INIT       ORIGINAL PROGRAM.  TWO-SEASON BLEND  *
001900*                           WITH SEASON-WEIGHT TABLE.            *
002000*  08/19/89 JRH  CR-0150    ADDED SEASONS-PLAYED DISPLAY STRING. *
002100*  03/03/92 TMO  CR-0311    SINGLE-SEASON PLAYERS NOW CARRY      *
002200*                           FORWARD AT FULL WEIGHT (WAS DROPPED).*
002300*  06/14/96 DLP  CR-0431    DISPLAY NAME NOW TAKEN FROM MOST     *
002400*                           RECENT SEASON PRESENT.               *
002500*  01/08/99 SAW  Y2K-011    CENTURY WINDOW ADDED TO RUN-DATE     *
002600*                           STAMP FOR YEAR-2000 COMPLIANCE.      *
002700*  09/27/01 RFK  CR-0498    COMBINED TABLE CAPACITY RAISED TO    *
002800*                           999 TO MATCH VSL010.                 *
002900*  05/05/05 RFK  CR-0571    RANK ASSIGNMENT MOVED TO CLOSING.    *
003000*  03/14/09 RFK  CR-0633    COMBINED-RATING TIER WAS HARDCODED   *
003100*                           TO D-.  NOW ASSIGNED FROM THE BLENDED*
003200*                           SCORE PER THE BR15 SCALE, SAME AS    *
003300*                           VSL010.                              *
003400******************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM
003900     CLASS LOWER-ALPHA IS 'a' THRU 'z'
004000     CLASS UPPER-ALPHA IS 'A' THRU 'Z'.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300
004400     SELECT SEASON-WEIGHT-FILE ASSIGN TO "SEASWT"
004500         ORGANIZATION IS LINE SEQUENTIAL.
004600
004700     SELECT SEASON-RATING-FILE-1 ASSIGN TO "SEASRTG1"
004800         ORGANIZATION IS LINE SEQUENTIAL.
004900
005000     SELECT SEASON-RATING-FILE-2 ASSIGN TO "SEASRTG2"
005100         ORGANIZATION IS LINE SEQUENTIAL.
005200
005300     SELECT COMBINED-RATING-FILE ASSIGN TO "COMBRTG"
005400         ORGANIZATION IS LINE SEQUENTIAL.
005500
005600 DATA DIVISION.
005700 FILE SECTION.
005800
005900 FD  SEASON-WEIGHT-FILE
006000     LABEL RECORD IS STANDARD
006100     DATA RECORD IS T-SW-RECORD
006200     RECORD CONTAINS 20 CHARACTERS.
006300
006400 01  T-SW-RECORD.
006500     05  T-SW-SEASON          PIC X(03).
006600     05  T-SW-WEIGHT          PIC 9(01)V9(03).
006700     05  FILLER               PIC X(13).
006800
006900 FD  SEASON-RATING-FILE-1
007000     LABEL RECORD IS STANDARD
007100     DATA RECORD IS I-SR1-RECORD
007200     RECORD CONTAINS 100 CHARACTERS.
007300
007400 01  I-SR1-RECORD.
007500     05  I-SR1-RANK           PIC 9(04).
007600     05  I-SR1-CANON-ID       PIC X(20).
007700     05  I-SR1-PLAYER-NAME    PIC X(20).
007800     05  I-SR1-FINAL-SCORE    PIC S9(07)V9(02).
007900     05  I-SR1-INDIV-SCORE    PIC 9(06)V9(02).
008000     05  I-SR1-WEIGHTED-SCORE PIC 9(06)V9(02).
008100     05  I-SR1-TOTAL-KILLS    PIC 9(04).
008200     05  I-SR1-TOTAL-DAMAGE   PIC 9(08).
008300     05  I-SR1-MATCHES        PIC 9(03).
008400     05  I-SR1-BONUS-RATE     PIC 9(03)V9(04).
008500     05  I-SR1-TIER           PIC X(02).
008600     05  I-SR1-SEASON-CODE    PIC X(09).
008700     05  FILLER               PIC X(10).
008800
008900 FD  SEASON-RATING-FILE-2
009000     LABEL RECORD IS STANDARD
009100     DATA RECORD IS I-SR2-RECORD
009200     RECORD CONTAINS 100 CHARACTERS.
009300
009400 01  I-SR2-RECORD.
009500     05  I-SR2-RANK           PIC 9(04).
009600     05  I-SR2-CANON-ID       PIC X(20).
009700     05  I-SR2-PLAYER-NAME    PIC X(20).
009800     05  I-SR2-FINAL-SCORE    PIC S9(07)V9(02).
009900     05  I-SR2-INDIV-SCORE    PIC 9(06)V9(02).
010000     05  I-SR2-WEIGHTED-SCORE PIC 9(06)V9(02).
010100     05  I-SR2-TOTAL-KILLS    PIC 9(04).
010200     05  I-SR2-TOTAL-DAMAGE   PIC 9(08).
010300     05  I-SR2-MATCHES        PIC 9(03).
010400     05  I-SR2-BONUS-RATE     PIC 9(03)V9(04).
010500     05  I-SR2-TIER           PIC X(02).
010600     05  I-SR2-SEASON-CODE    PIC X(09).
010700     05  FILLER               PIC X(10).
010800
010900*  ALTERNATE VIEW - NON-BLANK TEST ON THE WHOLE RECORD           *
011000 01  I-SR2-RECORD-ALT REDEFINES I-SR2-RECORD.
011100     05  I-SR2-WHOLE-LINE     PIC X(100).
011200
011300 FD  COMBINED-RATING-FILE
011400     LABEL RECORD IS STANDARD
011500     DATA RECORD IS O-CR-RECORD
011600     RECORD CONTAINS 100 CHARACTERS.
011700
011800 01  O-CR-RECORD.
011900     05  O-CR-RANK            PIC 9(04).
012000     05  O-CR-CANON-ID        PIC X(20).
012100     05  O-CR-PLAYER-NAME     PIC X(20).
012200     05  O-CR-FINAL-SCORE     PIC S9(07)V9(02).
012300     05  O-CR-INDIV-SCORE     PIC 9(06)V9(02).
012400     05  O-CR-WEIGHTED-SCORE  PIC 9(06)V9(02).
012500     05  O-CR-TOTAL-KILLS     PIC 9(04).
012600     05  O-CR-TOTAL-DAMAGE    PIC 9(08).
012700     05  O-CR-MATCHES         PIC 9(03).
012800     05  O-CR-BONUS-RATE      PIC 9(03)V9(04).
012900     05  O-CR-TIER            PIC X(02).
013000     05  O-CR-SEASONS-PLAYED  PIC X(09).
013100     05  FILLER               PIC X(10).
013200
013300 WORKING-STORAGE SECTION.
013400
013500     77  MORE-SW-RECS         PIC X(03)  VALUE 'YES'.
013600     77  MORE-SR1-RECS        PIC X(03)  VALUE 'YES'.
013700     77  MORE-SR2-RECS        PIC X(03)  VALUE 'YES'.
013800 01  WORK-AREA.
013900     05  C-SWAPPED            PIC X(03)  VALUE 'NO'.
014000     05  C-S11-WEIGHT         PIC 9(01)V9(03) VALUE 0.
014100     05  C-S12-WEIGHT         PIC 9(01)V9(03) VALUE 0.
014200
014300 01  WS-CURRENT-DATE.
014400     05  WS-CD-YY             PIC 9(02).
014500     05  WS-CD-MM             PIC 9(02).
014600     05  WS-CD-DD             PIC 9(02).
014700 01  WS-CURRENT-DATE-R REDEFINES WS-CURRENT-DATE.
014800     05  WS-CD-ALL            PIC 9(06).
014900
015000 01  WS-CENTURY-DATE.
015100     05  WS-CENT-CC           PIC 9(02)  VALUE 19.
015200     05  WS-CENT-YY           PIC 9(02).
015300     05  WS-CENT-MM           PIC 9(02).
015400     05  WS-CENT-DD           PIC 9(02).
015500 01  WS-CENTURY-DATE-R REDEFINES WS-CENTURY-DATE.
015600     05  WS-CENT-ALL          PIC 9(08).
015700
015800*  SEASON-WEIGHT TABLE, TEN ROWS, ONLY S11/S12 USED TODAY        *
015900 01  WS-SEASWT-TABLE.
016000     05  WS-SEASWT-ENTRY OCCURS 10 TIMES.
016100         10  WS-SW-SEASON     PIC X(03).
016200         10  WS-SW-WEIGHT     PIC 9(01)V9(03).
016300         10  FILLER           PIC X(05).
016400 77  WS-SEASWT-CTR            PIC 9(02) COMP VALUE 0.
016500 77  SUB-SEASWT                PIC 9(02) COMP VALUE 0.
016600
016700*  PRIOR-SEASON (S11) TABLE LOADED COMPLETE FROM SEASON-RATING-1 *
016800 01  WS-SEASON1-TABLE.
016900     05  WS-S1-ENTRY OCCURS 999 TIMES.
017000         10  WS-S1-CANON      PIC X(20).
017100         10  WS-S1-NAME       PIC X(20).
017200         10  WS-S1-SCORE      PIC S9(07)V9(02).
017300         10  WS-S1-SEASON     PIC X(09).
017400         10  WS-S1-MATCHED    PIC X(03).
017500 77  WS-SEASON1-CTR           PIC 9(03) COMP VALUE 0.
017600 77  SUB-S1                   PIC 9(03) COMP VALUE 0.
017700
017800*  COMBINED-RESULT TABLE, ONE ROW PER DISTINCT CANONICAL ID      *
017900 01  WS-COMBINED-TABLE.
018000     05  WS-CB-ENTRY OCCURS 999 TIMES.
018100         10  WS-CB-CANON      PIC X(20).
018200         10  WS-CB-NAME       PIC X(20).
018300         10  WS-CB-SCORE      PIC S9(07)V9(02).
018400         10  WS-CB-SEASONS    PIC X(09).
018500         10  FILLER           PIC X(21).
018600 77  WS-COMBINED-CTR          PIC 9(03) COMP VALUE 0.
018700 77  SUB-CB                   PIC 9(03) COMP VALUE 0.
018800
018900*  HOLD AREA FOR THE BUBBLE-SORT SWAP - SAME SHAPE AS ONE TABLE  *
019000*  ROW SO THE GROUP MOVE CARRIES EVERY FIELD WITHOUT TRUNCATION  *
019100 01  WS-HOLD-CB.
019200     05  WS-HOLD-CANON        PIC X(20).
019300     05  WS-HOLD-NAME         PIC X(20).
019400     05  WS-HOLD-SCORE        PIC S9(07)V9(02).
019500     05  WS-HOLD-SEASONS      PIC X(09).
019600     05  FILLER               PIC X(21).
019700
019800 77  WS-WORK-SCORE            PIC S9(09)V9(04) VALUE 0.
019900
020000 PROCEDURE DIVISION.
020100 0000-MAIN.
020200     PERFORM 1000-INIT.
020300     PERFORM 2000-MAINLINE
020400         UNTIL MORE-SR2-RECS = 'NO'.
020500     PERFORM 2500-CARRY-SEASON1
020600         VARYING SUB-S1 FROM 1 BY 1
020700             UNTIL SUB-S1 > WS-SEASON1-CTR.
020800     PERFORM 3000-CLOSING.
020900     STOP RUN.
021000
021100 1000-INIT.
021200     OPEN INPUT SEASON-WEIGHT-FILE.
021300     OPEN INPUT SEASON-RATING-FILE-1.
021400     OPEN INPUT SEASON-RATING-FILE-2.
021500     OPEN OUTPUT COMBINED-RATING-FILE.
021600
021700     ACCEPT WS-CURRENT-DATE FROM DATE.                            Y2K-011 
021800     MOVE WS-CD-YY TO WS-CENT-YY.                                 Y2K-011 
021900     MOVE WS-CD-MM TO WS-CENT-MM.                                 Y2K-011 
022000     MOVE WS-CD-DD TO WS-CENT-DD.                                 Y2K-011 
022100     IF WS-CD-YY < 50                                             Y2K-011 
022200         MOVE 20 TO WS-CENT-CC                                    Y2K-011 
022300     ELSE                                                         Y2K-011 
022400         MOVE 19 TO WS-CENT-CC.                                   Y2K-011 
022500                                                                  
022600     PERFORM 1100-LOAD-SEASWT                                     
022700         UNTIL MORE-SW-RECS = 'NO'.                               
022800     PERFORM 1200-LOAD-SEASON1                                    
022900         UNTIL MORE-SR1-RECS = 'NO'.                              
023000     PERFORM 1300-FIND-WEIGHTS.                                   
023100     PERFORM 9000-READ-SR2.                                       
023200                                                                  
023300 1100-LOAD-SEASWT.                                                
023400     READ SEASON-WEIGHT-FILE                                      
023500         AT END                                                   
023600             MOVE 'NO' TO MORE-SW-RECS                            
023700         NOT AT END                                               
023800             ADD 1 TO WS-SEASWT-CTR                               
023900             MOVE T-SW-SEASON TO WS-SW-SEASON(WS-SEASWT-CTR)      
024000             MOVE T-SW-WEIGHT TO WS-SW-WEIGHT(WS-SEASWT-CTR).     
024100                                                                  
024200 1200-LOAD-SEASON1.                                               
024300     READ SEASON-RATING-FILE-1                                    
024400         AT END                                                   
024500             MOVE 'NO' TO MORE-SR1-RECS                           
024600         NOT AT END                                               
024700             ADD 1 TO WS-SEASON1-CTR                              
024800             MOVE I-SR1-CANON-ID TO WS-S1-CANON(WS-SEASON1-CTR)   
024900             MOVE I-SR1-PLAYER-NAME TO                            
025000                 WS-S1-NAME(WS-SEASON1-CTR)                       
025100             MOVE I-SR1-FINAL-SCORE TO                            
025200                 WS-S1-SCORE(WS-SEASON1-CTR)                      
025300             MOVE I-SR1-SEASON-CODE TO                            
025400                 WS-S1-SEASON(WS-SEASON1-CTR)                     
025500             MOVE 'NO' TO WS-S1-MATCHED(WS-SEASON1-CTR).          
025600                                                                  
025700*  BR4 - SEASON-WEIGHT LOOKUP.  A MISSING SEASON DEFAULTS TO A   *
025800*  FULL 1.000 WEIGHT SO A NEW SEASON CODE DOES NOT ABEND THE RUN *
025900 1300-FIND-WEIGHTS.                                               
026000     MOVE 1 TO SUB-SEASWT.                                        
026100     PERFORM                                                      
026200         VARYING SUB-SEASWT FROM 1 BY 1                           
026300             UNTIL SUB-SEASWT > WS-SEASWT-CTR                     
026400                 OR WS-SW-SEASON(SUB-SEASWT) = 'S11'.             
026500     IF SUB-SEASWT NOT > WS-SEASWT-CTR                            
026600         MOVE WS-SW-WEIGHT(SUB-SEASWT) TO C-S11-WEIGHT            
026700     ELSE                                                         
026800         MOVE 1.000 TO C-S11-WEIGHT.                              
026900                                                                  
027000     MOVE 1 TO SUB-SEASWT.                                        
027100     PERFORM                                                      
027200         VARYING SUB-SEASWT FROM 1 BY 1                           
027300             UNTIL SUB-SEASWT > WS-SEASWT-CTR                     
027400                 OR WS-SW-SEASON(SUB-SEASWT) = 'S12'.             
027500     IF SUB-SEASWT NOT > WS-SEASWT-CTR                            
027600         MOVE WS-SW-WEIGHT(SUB-SEASWT) TO C-S12-WEIGHT            
027700     ELSE                                                         
027800         MOVE 1.000 TO C-S12-WEIGHT.                              
027900                                                                  
028000 2000-MAINLINE.                                                   
028100     PERFORM 2100-MATCH-SEASON1.                                  
028200     PERFORM 9000-READ-SR2.                                       
028300                                                                  
028400*  BR4 - A SEASON-2 PLAYER FOUND IN SEASON 1 IS BLENDED BY THE   *
028500*  CONFIGURED WEIGHTS; OTHERWISE SEASON 2'S SCORE CARRIES ALONE  *
028600 2100-MATCH-SEASON1.                                              
028700     PERFORM                                                      
028800         VARYING SUB-S1 FROM 1 BY 1                               
028900             UNTIL SUB-S1 > WS-SEASON1-CTR                        
029000                 OR WS-S1-CANON(SUB-S1) = I-SR2-CANON-ID.         
029100                                                                  
029200     ADD 1 TO WS-COMBINED-CTR.                                    
029300     MOVE I-SR2-CANON-ID TO WS-CB-CANON(WS-COMBINED-CTR).         
029400     MOVE I-SR2-PLAYER-NAME TO WS-CB-NAME(WS-COMBINED-CTR).       
029500                                                                  
029600     IF SUB-S1 NOT > WS-SEASON1-CTR                               
029700         MOVE 'YES' TO WS-S1-MATCHED(SUB-S1)                      
029800         COMPUTE WS-WORK-SCORE ROUNDED =                          
029900             I-SR2-FINAL-SCORE * C-S12-WEIGHT +                   
030000                 WS-S1-SCORE(SUB-S1) * C-S11-WEIGHT               
030100         MOVE WS-WORK-SCORE TO WS-CB-SCORE(WS-COMBINED-CTR)       
030200         MOVE 'S11+S12' TO WS-CB-SEASONS(WS-COMBINED-CTR)         
030300     ELSE                                                         
030400         MOVE I-SR2-FINAL-SCORE TO                                
030500             WS-CB-SCORE(WS-COMBINED-CTR)                         
030600         MOVE 'S12' TO WS-CB-SEASONS(WS-COMBINED-CTR).            
030700                                                                  
030800*  BR4 - SEASON-1 PLAYERS WITH NO SEASON-2 RECORD CARRY FORWARD  *
030900*  AT FULL (UNWEIGHTED) SCORE                                    *
031000 2500-CARRY-SEASON1.                                              
031100     IF WS-S1-MATCHED(SUB-S1) = 'NO'                              
031200         ADD 1 TO WS-COMBINED-CTR                                 
031300         MOVE WS-S1-CANON(SUB-S1) TO                              
031400             WS-CB-CANON(WS-COMBINED-CTR)                         
031500         MOVE WS-S1-NAME(SUB-S1) TO                               
031600             WS-CB-NAME(WS-COMBINED-CTR)                          
031700         MOVE WS-S1-SCORE(SUB-S1) TO                              
031800             WS-CB-SCORE(WS-COMBINED-CTR)                         
031900         MOVE 'S11' TO WS-CB-SEASONS(WS-COMBINED-CTR).            
032000                                                                  
032100 3000-CLOSING.                                                    
032200     PERFORM 3200-RANK-SORT.                                      
032300     PERFORM 3300-WRITE-COMBINED                                  
032400         VARYING SUB-CB FROM 1 BY 1                               
032500             UNTIL SUB-CB > WS-COMBINED-CTR.                      
032600                                                                  
032700     CLOSE SEASON-WEIGHT-FILE.                                    
032800     CLOSE SEASON-RATING-FILE-1.                                  
032900     CLOSE SEASON-RATING-FILE-2.                                  
033000     CLOSE COMBINED-RATING-FILE.                                  
033100                                                                  
033200*  BR17 - DESCENDING RANK, BUBBLE PASS AS IN VSL010              *
033300 3200-RANK-SORT.                                                  
033400     MOVE 'YES' TO C-SWAPPED.                                     
033500     PERFORM 3210-BUBBLE-PASS                                     
033600         UNTIL C-SWAPPED = 'NO'.                                  
033700                                                                  
033800 3210-BUBBLE-PASS.                                                
033900     MOVE 'NO' TO C-SWAPPED.                                      
034000     PERFORM 3220-COMPARE-ADJACENT                                
034100         VARYING SUB-CB FROM 1 BY 1                               
034200             UNTIL SUB-CB > WS-COMBINED-CTR - 1.                  
034300                                                                  
034400 3220-COMPARE-ADJACENT.                                           
034500     IF WS-CB-SCORE(SUB-CB) < WS-CB-SCORE(SUB-CB + 1)             
034600         MOVE WS-CB-ENTRY(SUB-CB) TO WS-HOLD-CB                   
034700         MOVE WS-CB-ENTRY(SUB-CB + 1) TO WS-CB-ENTRY(SUB-CB)      
034800         MOVE WS-HOLD-CB TO WS-CB-ENTRY(SUB-CB + 1)               
034900         MOVE 'YES' TO C-SWAPPED.                                 
035000                                                                  
035100 3300-WRITE-COMBINED.                                             
035200     MOVE SUB-CB TO O-CR-RANK.                                    
035300     MOVE WS-CB-CANON(SUB-CB) TO O-CR-CANON-ID.                   
035400     MOVE WS-CB-NAME(SUB-CB) TO O-CR-PLAYER-NAME.                 
035500     MOVE WS-CB-SCORE(SUB-CB) TO O-CR-FINAL-SCORE.                
035600     MOVE 0 TO O-CR-INDIV-SCORE.                                  
035700     MOVE 0 TO O-CR-WEIGHTED-SCORE.                               
035800     MOVE 0 TO O-CR-TOTAL-KILLS.                                  
035900     MOVE 0 TO O-CR-TOTAL-DAMAGE.                                 
036000     MOVE 0 TO O-CR-MATCHES.                                      
036100     MOVE 0 TO O-CR-BONUS-RATE.
036200     PERFORM 3310-ASSIGN-TIER.
036300     MOVE WS-CB-SEASONS(SUB-CB) TO O-CR-SEASONS-PLAYED.
036400
036500     WRITE O-CR-RECORD.
036600
036700*  BR15 - PLAYER TIER THRESHOLDS ON COMBINED RATING              *
036800 3310-ASSIGN-TIER.
036900     EVALUATE TRUE
037000         WHEN WS-CB-SCORE(SUB-CB) >= 160
037100             MOVE 'S+' TO O-CR-TIER
037200         WHEN WS-CB-SCORE(SUB-CB) >= 140
037300             MOVE 'S ' TO O-CR-TIER
037400         WHEN WS-CB-SCORE(SUB-CB) >= 120
037500             MOVE 'A+' TO O-CR-TIER
037600         WHEN WS-CB-SCORE(SUB-CB) >= 100
037700             MOVE 'A ' TO O-CR-TIER
037800         WHEN WS-CB-SCORE(SUB-CB) >= 85
037900             MOVE 'B+' TO O-CR-TIER
038000         WHEN WS-CB-SCORE(SUB-CB) >= 70
038100             MOVE 'B ' TO O-CR-TIER
038200         WHEN WS-CB-SCORE(SUB-CB) >= 60
038300             MOVE 'C+' TO O-CR-TIER
038400         WHEN WS-CB-SCORE(SUB-CB) >= 50
038500             MOVE 'C ' TO O-CR-TIER
038600         WHEN WS-CB-SCORE(SUB-CB) >= 40
038700             MOVE 'C-' TO O-CR-TIER
038800         WHEN WS-CB-SCORE(SUB-CB) >= 30
038900             MOVE 'D+' TO O-CR-TIER
039000         WHEN WS-CB-SCORE(SUB-CB) >= 20
039100             MOVE 'D ' TO O-CR-TIER
039200         WHEN OTHER
039300             MOVE 'D-' TO O-CR-TIER.
039400
039500 9000-READ-SR2.
039600     READ SEASON-RATING-FILE-2                                    
039700         AT END                                                   
039800             MOVE 'NO' TO MORE-SR2-RECS.                          
