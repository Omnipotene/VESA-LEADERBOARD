000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     VSL070.
000300 AUTHOR.         T M OSTRANDER.
000400 INSTALLATION.   VESA LEAGUE DATA PROCESSING CENTER.
000500 DATE-WRITTEN.   02/14/90.
000600 DATE-COMPILED.
000700 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000800******************************************************************
000900*  POWER RANKING ENGINE                                          *
001000*  BLENDS THE ELO FILE, THE ADVANCED METRICS FILE AND THE TEAM   *
001100*  RATING FILE INTO A SINGLE MIN/MAX-NORMALIZED POWER SCORE.     *
001200*  TEAMS UNDER FIVE GAMES ARE LEFT OUT OF THE POWER FILE BUT     *
001300*  STILL CARRIED THROUGH ON THEIR ORIGINAL AGGREGATE RATING.     *
001400*  ALSO REWRITES THE TEAM RATING FILE WITH PERCENTILE TIERS FOR  *
001500*  EVERY TEAM THE POWER PASS WAS ABLE TO SCORE.                  *
001600******************************************************************
001700*  CHANGE LOG                                                   *
001800*  ----------------------------------------------------------   *
001900*  DATE     BY   REQUEST    DESCRIPTION                         *
002000*  02/14/90 TMO  INIT       ORIGINAL PROGRAM.                   *
002100*  04/02/94 DLP  CR-0379    TOP-3 FINISH RATE ADDED AS A FIFTH   *
002200*                           POWER COMPONENT AT 5 PERCENT WEIGHT. *
002300*  01/08/99 SAW  Y2K-011    CENTURY WINDOW ADDED TO RUN-DATE     *
002400*                           STAMP FOR YEAR-2000 COMPLIANCE.      *
002500*  06/19/03 RFK  CR-0541    PERCENTILE SEEDING-UPDATE PASS ADDED *
002600*                           SO DIVISION SEEDING CAN RUN OFF A    *
002700*                           POWER-BLENDED RATING.                *
002800*  10/11/07 RFK  CR-0602    TEAMS WITH NO POWER SCORE NOW KEEP   *
002900*                           THEIR AGGREGATE RATING UNCHANGED     *
003000*                           INSTEAD OF BEING DROPPED.            *
003100*  03/14/09 RFK  CR-0633    TEAM-RATING-UPD-FILE WAS WRITING     *
003200*                           ZERO FOR THE THREE PLAYER RATINGS    *
003300*                           AND THE FOUND-COUNT ON EVERY TEAM -  *
003400*                           THE IN-MEMORY ROSTER TABLE NEVER     *
003500*                           CAPTURED THEM OFF THE INPUT RECORD.  *
003600*                           TABLE AND WRITE PARAGRAPH BOTH FIXED.*
003700******************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM
004200     CLASS LOWER-ALPHA IS 'a' THRU 'z'
004300     CLASS UPPER-ALPHA IS 'A' THRU 'Z'.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600
004700     SELECT TEAM-RATING-FILE ASSIGN TO "TEAMRTG"
004800         ORGANIZATION IS LINE SEQUENTIAL.
004900
005000     SELECT ELO-RATINGS-FILE ASSIGN TO "ELORTG"
005100         ORGANIZATION IS LINE SEQUENTIAL.
005200
005300     SELECT ADV-METRICS-FILE ASSIGN TO "ADVMETR"
005400         ORGANIZATION IS LINE SEQUENTIAL.
005500
005600     SELECT POWER-RANKINGS-FILE ASSIGN TO "PWRRANK"
005700         ORGANIZATION IS LINE SEQUENTIAL.
005800
005900     SELECT TEAM-RATING-UPD-FILE ASSIGN TO "TEAMUPD"
006000         ORGANIZATION IS LINE SEQUENTIAL.
006100
006200 DATA DIVISION.
006300 FILE SECTION.
006400
006500 FD  TEAM-RATING-FILE
006600     LABEL RECORD IS STANDARD
006700     DATA RECORD IS I-TR-RECORD
006800     RECORD CONTAINS 70 CHARACTERS.
006900
007000 01  I-TR-RECORD.
007100     05  I-TR-RANK             PIC 9(04).
007200     05  I-TR-TEAM-NAME        PIC X(25).
007300     05  I-TR-TEAM-RATING      PIC 9(06)V9(02).
007400     05  I-TR-P1-RATING        PIC 9(06)V9(02).
007500     05  I-TR-P2-RATING        PIC 9(06)V9(02).
007600     05  I-TR-P3-RATING        PIC 9(06)V9(02).
007700     05  I-TR-FOUND-COUNT      PIC 9(01).
007800     05  I-TR-TIER             PIC X(01).
007900     05  FILLER                PIC X(07).
008000
008100*  ALTERNATE VIEW - CHECKS FOR A BLANK/SKIPPED TEAM NAME         *
008200 01  I-TR-BLANK-CHECK REDEFINES I-TR-RECORD.
008300     05  FILLER                PIC X(04).
008400     05  I-TR-BC-NAME          PIC X(25).
008500     05  FILLER                PIC X(41).
008600
008700 FD  ELO-RATINGS-FILE
008800     LABEL RECORD IS STANDARD
008900     DATA RECORD IS I-EL-RECORD
009000     RECORD CONTAINS 70 CHARACTERS.
009100
009200 01  I-EL-RECORD.
009300     05  I-EL-TEAM-NAME        PIC X(25).
009400     05  I-EL-CURRENT-ELO      PIC S9(04)V9(02).
009500     05  I-EL-PEAK-ELO         PIC S9(04)V9(02).
009600     05  I-EL-LOW-ELO          PIC S9(04)V9(02).
009700     05  I-EL-GAMES-PLAYED     PIC 9(04).
009800     05  I-EL-AVG-PLACEMENT    PIC 9(02)V9(02).
009900     05  FILLER                PIC X(19).
010000
010100 FD  ADV-METRICS-FILE
010200     LABEL RECORD IS STANDARD
010300     DATA RECORD IS I-AM-RECORD
010400     RECORD CONTAINS 100 CHARACTERS.
010500
010600 01  I-AM-RECORD.
010700     05  I-AM-TEAM-NAME        PIC X(25).
010800     05  I-AM-GAMES-PLAYED     PIC 9(04).
010900     05  I-AM-AVG-PLACEMENT    PIC 9(02)V9(02).
011000     05  I-AM-STD-DEV          PIC 9(02)V9(02).
011100     05  I-AM-CONSISTENCY      PIC 9(03)V9(02).
011200     05  I-AM-TOP3-RATE        PIC 9(03)V9(02).
011300     05  I-AM-TOP5-RATE        PIC 9(03)V9(02).
011400     05  I-AM-TOP10-RATE       PIC 9(03)V9(02).
011500     05  I-AM-BOTTOM5-RATE     PIC 9(03)V9(02).
011600     05  I-AM-LAST10-AVG       PIC 9(02)V9(02).
011700     05  I-AM-FORM-SCORE       PIC 9(03)V9(02).
011800     05  I-AM-BEST-PLACE       PIC 9(02).
011900     05  I-AM-WORST-PLACE      PIC 9(02).
012000     05  FILLER                PIC X(25).
012100
012200 FD  POWER-RANKINGS-FILE
012300     LABEL RECORD IS STANDARD
012400     DATA RECORD IS O-PW-RECORD
012500     RECORD CONTAINS 70 CHARACTERS.
012600
012700 01  O-PW-RECORD.
012800     05  O-PW-RANK             PIC 9(04).
012900     05  O-PW-TEAM-NAME        PIC X(25).
013000     05  O-PW-POWER-SCORE      PIC 9(03)V9(02).
013100     05  O-PW-ELO-NORM         PIC 9(03)V9(02).
013200     05  O-PW-AGG-NORM         PIC 9(03)V9(02).
013300     05  O-PW-CONSISTENCY      PIC 9(03)V9(02).
013400     05  O-PW-FORM             PIC 9(03)V9(02).
013500     05  O-PW-TOP3-NORM        PIC 9(03)V9(02).
013600     05  FILLER                PIC X(05).
013700
013800 FD  TEAM-RATING-UPD-FILE
013900     LABEL RECORD IS STANDARD
014000     DATA RECORD IS O-TU-RECORD
014100     RECORD CONTAINS 70 CHARACTERS.
014200
014300 01  O-TU-RECORD.
014400     05  O-TU-RANK             PIC 9(04).
014500     05  O-TU-TEAM-NAME        PIC X(25).
014600     05  O-TU-TEAM-RATING      PIC 9(06)V9(02).
014700     05  O-TU-P1-RATING        PIC 9(06)V9(02).
014800     05  O-TU-P2-RATING        PIC 9(06)V9(02).
014900     05  O-TU-P3-RATING        PIC 9(06)V9(02).
015000     05  O-TU-FOUND-COUNT      PIC 9(01).
015100     05  O-TU-TIER             PIC X(01).
015200     05  FILLER                PIC X(07).
015300
015400 WORKING-STORAGE SECTION.
015500
015600     77  MORE-TR-RECS          PIC X(03) VALUE 'YES'.
015700     77  MORE-EL-RECS          PIC X(03) VALUE 'YES'.
015800     77  MORE-AM-RECS          PIC X(03) VALUE 'YES'.
015900 01  WORK-AREA.
016000     05  C-SWAPPED             PIC X(03) VALUE 'NO'.
016100
016200 01  WS-CURRENT-DATE.
016300     05  WS-CD-YY              PIC 9(02).
016400     05  WS-CD-MM              PIC 9(02).
016500     05  WS-CD-DD              PIC 9(02).
016600 01  WS-CURRENT-DATE-R REDEFINES WS-CURRENT-DATE.
016700     05  WS-CD-ALL             PIC 9(06).
016800
016900 01  WS-CENTURY-DATE.
017000     05  WS-CENT-CC            PIC 9(02) VALUE 19.
017100     05  WS-CENT-YY            PIC 9(02).
017200     05  WS-CENT-MM            PIC 9(02).
017300     05  WS-CENT-DD            PIC 9(02).
017400 01  WS-CENTURY-DATE-R REDEFINES WS-CENTURY-DATE.
017500     05  WS-CENT-ALL           PIC 9(08).
017600
017700*  FULL AGGREGATE TEAM ROSTER, ONE ROW PER TEAM-RATING RECORD    *
017800 01  WS-TR-TABLE.
017900     05  WS-TR-ENTRY OCCURS 300 TIMES.
018000         10  WS-TR-NAME        PIC X(25).
018100         10  WS-TR-RATING      PIC 9(06)V9(02).
018200         10  WS-TR-TIER        PIC X(01).
018300         10  WS-TR-POWERED     PIC X(03).
018400         10  WS-TR-NEW-RATING  PIC 9(06)V9(02).
018500         10  WS-TR-NEW-TIER    PIC X(01).
018600         10  WS-TR-P1-RATING   PIC 9(06)V9(02).
018700         10  WS-TR-P2-RATING   PIC 9(06)V9(02).
018800         10  WS-TR-P3-RATING   PIC 9(06)V9(02).
018900         10  WS-TR-FOUND-COUNT PIC 9(01).
019000 01  WS-HOLD-TR.
019100     05  WS-HOLD-TR-NAME       PIC X(25).
019200     05  WS-HOLD-TR-RATING     PIC 9(06)V9(02).
019300     05  WS-HOLD-TR-TIER       PIC X(01).
019400     05  WS-HOLD-TR-POWERED    PIC X(03).
019500     05  WS-HOLD-TR-NEW-RATING PIC 9(06)V9(02).
019600     05  WS-HOLD-TR-NEW-TIER   PIC X(01).
019700     05  WS-HOLD-TR-P1-RATING  PIC 9(06)V9(02).
019800     05  WS-HOLD-TR-P2-RATING  PIC 9(06)V9(02).
019900     05  WS-HOLD-TR-P3-RATING  PIC 9(06)V9(02).
020000     05  WS-HOLD-TR-FOUND-CNT  PIC 9(01).
020100
020200 01  WS-ELO-TABLE.
020300     05  WS-EL-ENTRY OCCURS 300 TIMES.
020400         10  WS-EL-NAME        PIC X(25).
020500         10  WS-EL-CURRENT     PIC S9(04)V9(02).
020600         10  WS-EL-GAMES       PIC 9(04) COMP.
020700
020800 01  WS-MET-TABLE.
020900     05  WS-MT-ENTRY OCCURS 300 TIMES.
021000         10  WS-MT-NAME        PIC X(25).
021100         10  WS-MT-CONSISTENCY PIC 9(03)V9(02).
021200         10  WS-MT-FORM        PIC 9(03)V9(02).
021300         10  WS-MT-TOP3        PIC 9(03)V9(02).
021400
021500*  POWER CANDIDATES ONLY - TEAMS WITH FIVE GAMES OR MORE         *
021600 01  WS-POWER-TABLE.
021700     05  WS-PW-ENTRY OCCURS 300 TIMES.
021800         10  WS-PW-NAME        PIC X(25).
021900         10  WS-PW-RAW-ELO     PIC S9(04)V9(02).
022000         10  WS-PW-RAW-AGG     PIC 9(06)V9(02).
022100         10  WS-PW-CONSISTENCY PIC 9(03)V9(02).
022200         10  WS-PW-FORM        PIC 9(03)V9(02).
022300         10  WS-PW-TOP3        PIC 9(03)V9(02).
022400         10  WS-PW-ELO-NORM    PIC 9(03)V9(02).
022500         10  WS-PW-AGG-NORM    PIC 9(03)V9(02).
022600         10  WS-PW-TOP3-NORM   PIC 9(03)V9(02).
022700         10  WS-PW-SCORE       PIC 9(03)V9(02).
022800 01  WS-HOLD-PW.
022900     05  WS-HOLD-PW-NAME       PIC X(25).
023000     05  WS-HOLD-PW-RAW-ELO    PIC S9(04)V9(02).
023100     05  WS-HOLD-PW-RAW-AGG    PIC 9(06)V9(02).
023200     05  WS-HOLD-PW-CONSIST    PIC 9(03)V9(02).
023300     05  WS-HOLD-PW-FORM       PIC 9(03)V9(02).
023400     05  WS-HOLD-PW-TOP3       PIC 9(03)V9(02).
023500     05  WS-HOLD-PW-ELO-NORM   PIC 9(03)V9(02).
023600     05  WS-HOLD-PW-AGG-NORM   PIC 9(03)V9(02).
023700     05  WS-HOLD-PW-TOP3-NORM  PIC 9(03)V9(02).
023800     05  WS-HOLD-PW-SCORE      PIC 9(03)V9(02).
023900
024000 77  WS-TR-CTR                 PIC 9(03) COMP VALUE 0.
024100 77  WS-ELO-CTR                PIC 9(03) COMP VALUE 0.
024200 77  WS-MET-CTR                PIC 9(03) COMP VALUE 0.
024300 77  WS-POWER-CTR              PIC 9(03) COMP VALUE 0.
024400 77  SUB-TR                    PIC 9(03) COMP VALUE 0.
024500 77  SUB-EL                    PIC 9(03) COMP VALUE 0.
024600 77  SUB-MT                    PIC 9(03) COMP VALUE 0.
024700 77  SUB-PW                    PIC 9(03) COMP VALUE 0.
024800 77  SUB-PW2                   PIC 9(03) COMP VALUE 0.
024900 77  WS-HIGHER-CTR             PIC 9(03) COMP VALUE 0.
025000
025100 77  WS-FOUND-GAMES            PIC 9(04) COMP VALUE 0.
025200 77  WS-FOUND-ELO              PIC S9(04)V9(02) VALUE 0.
025300 77  WS-FOUND-CONSIST          PIC 9(03)V9(02) VALUE 0.
025400 77  WS-FOUND-FORM             PIC 9(03)V9(02) VALUE 0.
025500 77  WS-FOUND-TOP3             PIC 9(03)V9(02) VALUE 0.
025600
025700 77  WS-ELO-MIN                PIC S9(04)V9(02) VALUE 0.
025800 77  WS-ELO-MAX                PIC S9(04)V9(02) VALUE 0.
025900 77  WS-AGG-MIN                PIC 9(06)V9(02) VALUE 0.
026000 77  WS-AGG-MAX                PIC 9(06)V9(02) VALUE 0.
026100 77  WS-TOP3-MIN               PIC 9(03)V9(02) VALUE 0.
026200 77  WS-TOP3-MAX               PIC 9(03)V9(02) VALUE 0.
026300
026400 77  WS-PERCENTILE             PIC 9(03)V9(04) VALUE 0.
026500
026600 PROCEDURE DIVISION.
026700 0000-MAIN.
026800     PERFORM 1000-INIT.
026900     PERFORM 2000-MAINLINE.
027000     PERFORM 3000-POWER-PASS.
027100     PERFORM 4000-SEEDING-UPDATE.
027200     PERFORM 5000-CLOSING.
027300     STOP RUN.
027400
027500 1000-INIT.
027600     OPEN INPUT TEAM-RATING-FILE.
027700     OPEN INPUT ELO-RATINGS-FILE.
027800     OPEN INPUT ADV-METRICS-FILE.
027900     OPEN OUTPUT POWER-RANKINGS-FILE.
028000     OPEN OUTPUT TEAM-RATING-UPD-FILE.
028100
028200     ACCEPT WS-CURRENT-DATE FROM DATE.                            Y2K-011 
028300     MOVE WS-CD-YY TO WS-CENT-YY.                                 Y2K-011 
028400     MOVE WS-CD-MM TO WS-CENT-MM.                                 Y2K-011 
028500     MOVE WS-CD-DD TO WS-CENT-DD.                                 Y2K-011 
028600     IF WS-CD-YY < 50                                             Y2K-011 
028700         MOVE 20 TO WS-CENT-CC                                    Y2K-011 
028800     ELSE                                                         Y2K-011 
028900         MOVE 19 TO WS-CENT-CC.                                   Y2K-011 
029000                                                                  
029100     PERFORM 1100-LOAD-ELO                                        
029200         UNTIL MORE-EL-RECS = 'NO'.                               
029300     PERFORM 1200-LOAD-METRICS                                    
029400         UNTIL MORE-AM-RECS = 'NO'.                               
029500     PERFORM 9000-READ-TR.                                        
029600                                                                  
029700 1100-LOAD-ELO.                                                   
029800     READ ELO-RATINGS-FILE                                        
029900         AT END                                                   
030000             MOVE 'NO' TO MORE-EL-RECS                            
030100         NOT AT END                                               
030200             ADD 1 TO WS-ELO-CTR                                  
030300             MOVE I-EL-TEAM-NAME TO WS-EL-NAME(WS-ELO-CTR)        
030400             MOVE I-EL-CURRENT-ELO TO WS-EL-CURRENT(WS-ELO-CTR)   
030500             MOVE I-EL-GAMES-PLAYED TO WS-EL-GAMES(WS-ELO-CTR).   
030600                                                                  
030700 1200-LOAD-METRICS.                                               
030800     READ ADV-METRICS-FILE                                        
030900         AT END                                                   
031000             MOVE 'NO' TO MORE-AM-RECS                            
031100         NOT AT END                                               
031200             ADD 1 TO WS-MET-CTR                                  
031300             MOVE I-AM-TEAM-NAME TO WS-MT-NAME(WS-MET-CTR)        
031400             MOVE I-AM-CONSISTENCY TO                             
031500                 WS-MT-CONSISTENCY(WS-MET-CTR)                    
031600             MOVE I-AM-FORM-SCORE TO WS-MT-FORM(WS-MET-CTR)       
031700             MOVE I-AM-TOP3-RATE TO WS-MT-TOP3(WS-MET-CTR).       
031800                                                                  
031900*  BUILDS THE FULL TEAM-RATING TABLE AND, FOR EACH TEAM WITH     *
032000*  FIVE GAMES OR MORE, A MATCHING ROW IN THE POWER CANDIDATE     *
032100*  TABLE                                                         *
032200 2000-MAINLINE.                                                   
032300     PERFORM 2100-ADD-TR-ROW                                      
032400         UNTIL MORE-TR-RECS = 'NO'.                               
032500                                                                  
032600 2100-ADD-TR-ROW.                                                 
032700     IF I-TR-BC-NAME NOT = SPACES                                 
032800         ADD 1 TO WS-TR-CTR                                       
032900         MOVE I-TR-TEAM-NAME TO WS-TR-NAME(WS-TR-CTR)             
033000         MOVE I-TR-TEAM-RATING TO WS-TR-RATING(WS-TR-CTR)         
033100         MOVE I-TR-TIER TO WS-TR-TIER(WS-TR-CTR)                  
033200         MOVE I-TR-TEAM-RATING TO WS-TR-NEW-RATING(WS-TR-CTR)     
033300         MOVE I-TR-TIER TO WS-TR-NEW-TIER(WS-TR-CTR)              
033400         MOVE I-TR-P1-RATING TO WS-TR-P1-RATING(WS-TR-CTR)            
033500         MOVE I-TR-P2-RATING TO WS-TR-P2-RATING(WS-TR-CTR)            
033600         MOVE I-TR-P3-RATING TO WS-TR-P3-RATING(WS-TR-CTR)            
033700         MOVE I-TR-FOUND-COUNT TO                                    
033800             WS-TR-FOUND-COUNT(WS-TR-CTR)                            
033900         MOVE 'NO' TO WS-TR-POWERED(WS-TR-CTR)                    
034000                                                                  
034100         PERFORM 2200-LOOKUP-ELO                                  
034200         IF WS-FOUND-GAMES >= 5                                   
034300             PERFORM 2300-LOOKUP-METRICS                          
034400             PERFORM 2400-ADD-POWER-ROW                           
034500             MOVE 'YES' TO WS-TR-POWERED(WS-TR-CTR).              
034600                                                                  
034700     PERFORM 9000-READ-TR.                                        
034800                                                                  
034900 2200-LOOKUP-ELO.                                                 
035000     MOVE 1500 TO WS-FOUND-ELO.                                   
035100     MOVE 0 TO WS-FOUND-GAMES.                                    
035200     PERFORM                                                      
035300         VARYING SUB-EL FROM 1 BY 1                               
035400             UNTIL SUB-EL > WS-ELO-CTR                            
035500                 OR WS-EL-NAME(SUB-EL) = I-TR-TEAM-NAME.          
035600     IF SUB-EL NOT > WS-ELO-CTR                                   
035700         MOVE WS-EL-CURRENT(SUB-EL) TO WS-FOUND-ELO               
035800         MOVE WS-EL-GAMES(SUB-EL) TO WS-FOUND-GAMES.              
035900                                                                  
036000 2300-LOOKUP-METRICS.                                             
036100     MOVE 50 TO WS-FOUND-CONSIST.                                 
036200     MOVE 50 TO WS-FOUND-FORM.                                    
036300     MOVE 0 TO WS-FOUND-TOP3.                                     
036400     PERFORM                                                      
036500         VARYING SUB-MT FROM 1 BY 1                               
036600             UNTIL SUB-MT > WS-MET-CTR                            
036700                 OR WS-MT-NAME(SUB-MT) = I-TR-TEAM-NAME.          
036800     IF SUB-MT NOT > WS-MET-CTR                                   
036900         MOVE WS-MT-CONSISTENCY(SUB-MT) TO WS-FOUND-CONSIST       
037000         MOVE WS-MT-FORM(SUB-MT) TO WS-FOUND-FORM                 
037100         MOVE WS-MT-TOP3(SUB-MT) TO WS-FOUND-TOP3.                
037200                                                                  
037300 2400-ADD-POWER-ROW.                                              
037400     ADD 1 TO WS-POWER-CTR.                                       
037500     MOVE I-TR-TEAM-NAME TO WS-PW-NAME(WS-POWER-CTR).             
037600     MOVE WS-FOUND-ELO TO WS-PW-RAW-ELO(WS-POWER-CTR).            
037700     MOVE I-TR-TEAM-RATING TO WS-PW-RAW-AGG(WS-POWER-CTR).        
037800     MOVE WS-FOUND-CONSIST TO WS-PW-CONSISTENCY(WS-POWER-CTR).    
037900     MOVE WS-FOUND-FORM TO WS-PW-FORM(WS-POWER-CTR).              
038000     MOVE WS-FOUND-TOP3 TO WS-PW-TOP3(WS-POWER-CTR).              
038100                                                                  
038200*  BR13 - MIN/MAX NORMALIZE, BLEND, RANK AND WRITE THE POWER FILE*
038300 3000-POWER-PASS.                                                 
038400     IF WS-POWER-CTR > 0                                          
038500         PERFORM 3100-MINMAX                                      
038600         PERFORM 3200-NORMALIZE                                   
038700             VARYING SUB-PW FROM 1 BY 1                           
038800                 UNTIL SUB-PW > WS-POWER-CTR                      
038900         PERFORM 3300-RANK-SORT                                   
039000         PERFORM 3400-WRITE-POWER                                 
039100             VARYING SUB-PW FROM 1 BY 1                           
039200                 UNTIL SUB-PW > WS-POWER-CTR.                     
039300                                                                  
039400 3100-MINMAX.                                                     
039500     MOVE WS-PW-RAW-ELO(1) TO WS-ELO-MIN.                         
039600     MOVE WS-PW-RAW-ELO(1) TO WS-ELO-MAX.                         
039700     MOVE WS-PW-RAW-AGG(1) TO WS-AGG-MIN.                         
039800     MOVE WS-PW-RAW-AGG(1) TO WS-AGG-MAX.                         
039900     MOVE WS-PW-TOP3(1) TO WS-TOP3-MIN.                           
040000     MOVE WS-PW-TOP3(1) TO WS-TOP3-MAX.                           
040100                                                                  
040200     PERFORM 3110-MINMAX-SCAN                                     
040300         VARYING SUB-PW FROM 2 BY 1                               
040400             UNTIL SUB-PW > WS-POWER-CTR.                         
040500                                                                  
040600 3110-MINMAX-SCAN.                                                
040700     IF WS-PW-RAW-ELO(SUB-PW) < WS-ELO-MIN                        
040800         MOVE WS-PW-RAW-ELO(SUB-PW) TO WS-ELO-MIN.                
040900     IF WS-PW-RAW-ELO(SUB-PW) > WS-ELO-MAX                        
041000         MOVE WS-PW-RAW-ELO(SUB-PW) TO WS-ELO-MAX.                
041100     IF WS-PW-RAW-AGG(SUB-PW) < WS-AGG-MIN                        
041200         MOVE WS-PW-RAW-AGG(SUB-PW) TO WS-AGG-MIN.                
041300     IF WS-PW-RAW-AGG(SUB-PW) > WS-AGG-MAX                        
041400         MOVE WS-PW-RAW-AGG(SUB-PW) TO WS-AGG-MAX.                
041500     IF WS-PW-TOP3(SUB-PW) < WS-TOP3-MIN                          
041600         MOVE WS-PW-TOP3(SUB-PW) TO WS-TOP3-MIN.                  
041700     IF WS-PW-TOP3(SUB-PW) > WS-TOP3-MAX                          
041800         MOVE WS-PW-TOP3(SUB-PW) TO WS-TOP3-MAX.                  
041900                                                                  
042000 3200-NORMALIZE.                                                  
042100     IF WS-ELO-MAX = WS-ELO-MIN                                   
042200         MOVE 50 TO WS-PW-ELO-NORM(SUB-PW)                        
042300     ELSE                                                         
042400         COMPUTE WS-PW-ELO-NORM(SUB-PW) ROUNDED =                 
042500             (WS-PW-RAW-ELO(SUB-PW) - WS-ELO-MIN)                 
042600                 / (WS-ELO-MAX - WS-ELO-MIN) * 100.               
042700                                                                  
042800     IF WS-AGG-MAX = WS-AGG-MIN                                   
042900         MOVE 50 TO WS-PW-AGG-NORM(SUB-PW)                        
043000     ELSE                                                         
043100         COMPUTE WS-PW-AGG-NORM(SUB-PW) ROUNDED =                 
043200             (WS-PW-RAW-AGG(SUB-PW) - WS-AGG-MIN)                 
043300                 / (WS-AGG-MAX - WS-AGG-MIN) * 100.               
043400                                                                  
043500     IF WS-TOP3-MAX = WS-TOP3-MIN                                 
043600         MOVE 50 TO WS-PW-TOP3-NORM(SUB-PW)                       
043700     ELSE                                                         
043800         COMPUTE WS-PW-TOP3-NORM(SUB-PW) ROUNDED =                
043900             (WS-PW-TOP3(SUB-PW) - WS-TOP3-MIN)                   
044000                 / (WS-TOP3-MAX - WS-TOP3-MIN) * 100.             
044100                                                                  
044200     COMPUTE WS-PW-SCORE(SUB-PW) ROUNDED =                        
044300         (WS-PW-ELO-NORM(SUB-PW) * 0.40)                          
044400             + (WS-PW-AGG-NORM(SUB-PW) * 0.25)                    
044500             + (WS-PW-CONSISTENCY(SUB-PW) * 0.15)                 
044600             + (WS-PW-FORM(SUB-PW) * 0.15)                        
044700             + (WS-PW-TOP3-NORM(SUB-PW) * 0.05).                  
044800                                                                  
044900 3300-RANK-SORT.                                                  
045000     MOVE 'NO' TO C-SWAPPED.                                      
045100     PERFORM 3310-BUBBLE-PASS                                     
045200         UNTIL C-SWAPPED = 'NO'.                                  
045300                                                                  
045400 3310-BUBBLE-PASS.                                                
045500     MOVE 'NO' TO C-SWAPPED.                                      
045600     PERFORM 3320-COMPARE-ADJACENT                                
045700         VARYING SUB-PW FROM 1 BY 1                               
045800             UNTIL SUB-PW > WS-POWER-CTR - 1.                     
045900                                                                  
046000 3320-COMPARE-ADJACENT.                                           
046100     IF WS-PW-SCORE(SUB-PW) < WS-PW-SCORE(SUB-PW + 1)             
046200         MOVE WS-PW-ENTRY(SUB-PW)   TO WS-HOLD-PW                 
046300         MOVE WS-PW-ENTRY(SUB-PW + 1) TO WS-PW-ENTRY(SUB-PW)      
046400         MOVE WS-HOLD-PW            TO WS-PW-ENTRY(SUB-PW + 1)    
046500         MOVE 'YES' TO C-SWAPPED.                                 
046600                                                                  
046700 3400-WRITE-POWER.                                                
046800     MOVE SUB-PW TO O-PW-RANK.                                    
046900     MOVE WS-PW-NAME(SUB-PW) TO O-PW-TEAM-NAME.                   
047000     MOVE WS-PW-SCORE(SUB-PW) TO O-PW-POWER-SCORE.                
047100     MOVE WS-PW-ELO-NORM(SUB-PW) TO O-PW-ELO-NORM.                
047200     MOVE WS-PW-AGG-NORM(SUB-PW) TO O-PW-AGG-NORM.                
047300     MOVE WS-PW-CONSISTENCY(SUB-PW) TO O-PW-CONSISTENCY.          
047400     MOVE WS-PW-FORM(SUB-PW) TO O-PW-FORM.                        
047500     MOVE WS-PW-TOP3-NORM(SUB-PW) TO O-PW-TOP3-NORM.              
047600     WRITE O-PW-RECORD.                                           
047700                                                                  
047800*  BR8 SEEDING UPDATE - PERCENTILE TIERS FOR POWERED TEAMS,      *
047900*  AGGREGATE RATING LEFT ALONE FOR EVERYONE ELSE, THEN A RE-SORT *
048000 4000-SEEDING-UPDATE.                                             
048100     PERFORM 4100-APPLY-PERCENTILE                                
048200         VARYING SUB-TR FROM 1 BY 1                               
048300             UNTIL SUB-TR > WS-TR-CTR.                            
048400                                                                  
048500     MOVE 'NO' TO C-SWAPPED.                                      
048600     PERFORM 4200-BUBBLE-PASS                                     
048700         UNTIL C-SWAPPED = 'NO'.                                  
048800                                                                  
048900     PERFORM 4300-WRITE-TEAM-UPD                                  
049000         VARYING SUB-TR FROM 1 BY 1                               
049100             UNTIL SUB-TR > WS-TR-CTR.                            
049200                                                                  
049300 4100-APPLY-PERCENTILE.                                           
049400     IF WS-TR-POWERED(SUB-TR) = 'YES'                             
049500         PERFORM 4110-FIND-POWER-ROW                              
049600         MOVE WS-PW-SCORE(SUB-PW2) TO WS-TR-NEW-RATING(SUB-TR)    
049700         MOVE 0 TO WS-HIGHER-CTR                                  
049800         PERFORM 4120-COUNT-HIGHER                                
049900             VARYING SUB-PW FROM 1 BY 1                           
050000                 UNTIL SUB-PW > WS-POWER-CTR                      
050100         COMPUTE WS-PERCENTILE ROUNDED =                          
050200             WS-HIGHER-CTR / WS-POWER-CTR                         
050300         EVALUATE TRUE                                            
050400             WHEN WS-PERCENTILE < 0.05                            
050500                 MOVE 'A' TO WS-TR-NEW-TIER(SUB-TR)               
050600             WHEN WS-PERCENTILE < 0.15                            
050700                 MOVE 'B' TO WS-TR-NEW-TIER(SUB-TR)               
050800             WHEN WS-PERCENTILE < 0.40                            
050900                 MOVE 'C' TO WS-TR-NEW-TIER(SUB-TR)               
051000             WHEN OTHER                                           
051100                 MOVE 'D' TO WS-TR-NEW-TIER(SUB-TR).              
051200                                                                  
051300 4110-FIND-POWER-ROW.                                             
051400     PERFORM                                                      
051500         VARYING SUB-PW2 FROM 1 BY 1                              
051600             UNTIL SUB-PW2 > WS-POWER-CTR                         
051700                 OR WS-PW-NAME(SUB-PW2) = WS-TR-NAME(SUB-TR).     
051800                                                                  
051900 4120-COUNT-HIGHER.                                               
052000     IF WS-PW-SCORE(SUB-PW) > WS-PW-SCORE(SUB-PW2)                
052100         ADD 1 TO WS-HIGHER-CTR.                                  
052200                                                                  
052300 4200-BUBBLE-PASS.                                                
052400     MOVE 'NO' TO C-SWAPPED.                                      
052500     PERFORM 4210-COMPARE-ADJACENT                                
052600         VARYING SUB-TR FROM 1 BY 1                               
052700             UNTIL SUB-TR > WS-TR-CTR - 1.                        
052800                                                                  
052900 4210-COMPARE-ADJACENT.                                           
053000     IF WS-TR-NEW-RATING(SUB-TR) < WS-TR-NEW-RATING(SUB-TR + 1)   
053100         MOVE WS-TR-ENTRY(SUB-TR)     TO WS-HOLD-TR               
053200         MOVE WS-TR-ENTRY(SUB-TR + 1) TO WS-TR-ENTRY(SUB-TR)      
053300         MOVE WS-HOLD-TR              TO WS-TR-ENTRY(SUB-TR + 1)  
053400         MOVE 'YES' TO C-SWAPPED.                                 
053500                                                                  
053600 4300-WRITE-TEAM-UPD.
053700     MOVE SUB-TR TO O-TU-RANK.
053800     MOVE WS-TR-NAME(SUB-TR) TO O-TU-TEAM-NAME.
053900     MOVE WS-TR-NEW-RATING(SUB-TR) TO O-TU-TEAM-RATING.
054000     MOVE WS-TR-NEW-TIER(SUB-TR) TO O-TU-TIER.
054100     MOVE WS-TR-P1-RATING(SUB-TR) TO O-TU-P1-RATING.
054200     MOVE WS-TR-P2-RATING(SUB-TR) TO O-TU-P2-RATING.
054300     MOVE WS-TR-P3-RATING(SUB-TR) TO O-TU-P3-RATING.
054400     MOVE WS-TR-FOUND-COUNT(SUB-TR) TO O-TU-FOUND-COUNT.
054500     WRITE O-TU-RECORD.
054600                                                                  
054700 5000-CLOSING.                                                    
054800     CLOSE TEAM-RATING-FILE.                                      
054900     CLOSE ELO-RATINGS-FILE.                                      
055000     CLOSE ADV-METRICS-FILE.                                      
055100     CLOSE POWER-RANKINGS-FILE.                                   
055200     CLOSE TEAM-RATING-UPD-FILE.                                  
055300                                                                  
055400 9000-READ-TR.                                                    
055500     READ TEAM-RATING-FILE                                        
055600         AT END                                                   
055700             MOVE 'NO' TO MORE-TR-RECS.                           
