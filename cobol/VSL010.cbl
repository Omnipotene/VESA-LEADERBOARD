000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     VSL010.
000300 AUTHOR.         J R HOLLOWAY.
000400 INSTALLATION.   VESA LEAGUE DATA PROCESSING CENTER.
000500 DATE-WRITTEN.   03/14/87.
000600 DATE-COMPILED.
000700 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000800******************************************************************
000900*  WEIGHT AND SCORE ENGINE                                       *
001000*  LOADS THE LOBBY AND DAY WEIGHT TABLES AND THE ALIAS TABLE,    *
001100*  THEN READS THE RAW MATCH-STAT FILE AND BUILDS ONE ACCUMULATED *
001200*  RECORD PER CANONICAL PLAYER.  BLENDS THE INDIVIDUAL (KILLS/   *
001300*  DAMAGE) SCORE WITH THE WEIGHTED TEAM SCORE AND RANKS THE      *
001400*  RESULT.  OUTPUT IS ONE SEASON'S WORTH OF PLAYER-RATING        *
001500*  RECORDS, DESCENDING BY FINAL SCORE.                           *
001600******************************************************************
001700*  CHANGE LOG                                                   *
001800*  ----------------------------------------------------------   *
001900*  DATE     BY   REQUEST    DESCRIPTION                         *
002000*  03/14/87 JRH  INIT       ORIGINAL PROGRAM.  LOBBY/DAY WEIGHT  *
002100*                           TABLES, ALIAS TABLE, ACCUMULATION.  *
002200*  09/02/88 JRH  CR-0114    ADDED AVG-SCORE-PER-DAY COMPUTATION. *
002300*  05/21/90 TMO  CR-0228    CUSTOM FINAL SCORE BLEND (65/35)     *
002400*                           REPLACES STRAIGHT WEIGHTED TOTAL.    *
002500*  11/09/91 TMO  CR-0304    ALIAS TABLE NOW KEEPS BEST-SCORING   *
002600*                           RECORD PER CANONICAL ID.             *
002700*  02/17/93 DLP  CR-0366    UNKNOWN LOBBY/DAY KEY NOW ABORTS RUN *
002800*                           INSTEAD OF DEFAULTING TO 1.000.      *
002900*  07/06/95 DLP  CR-0420    RANK ASSIGNMENT ADDED TO CLOSING.    *
003000*  01/08/99 SAW  Y2K-011    CENTURY WINDOW ADDED TO RUN-DATE     *
003100*                           STAMP FOR YEAR-2000 COMPLIANCE.      *
003200*  06/30/00 SAW  CR-0477    WIDENED TOTAL-DAMAGE ACCUMULATOR.    *
003300*  04/11/02 RFK  CR-0513    PLAYER TABLE CAPACITY RAISED TO 999. *
003400*  10/19/04 RFK  CR-0560    ALIAS LOOKUP NOW TRIMS TRAILING      *
003500*                           BLANKS BEFORE LOWER-CASE COMPARE.    *
003600******************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM
004100     CLASS LOWER-ALPHA IS 'a' THRU 'z'
004200     CLASS UPPER-ALPHA IS 'A' THRU 'Z'.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500
004600     SELECT WEIGHT-CONFIG-FILE ASSIGN TO "WGTCFG"
004700         ORGANIZATION IS LINE SEQUENTIAL.
004800
004900     SELECT ALIAS-FILE ASSIGN TO "ALIASTB"
005000         ORGANIZATION IS LINE SEQUENTIAL.
005100
005200     SELECT MATCH-STATS-FILE ASSIGN TO "MSTSTAT"
005300         ORGANIZATION IS LINE SEQUENTIAL.
005400
005500     SELECT SEASON-RATING-FILE ASSIGN TO "SEASRTG"
005600         ORGANIZATION IS LINE SEQUENTIAL.
005700
005800 DATA DIVISION.
005900 FILE SECTION.
006000
006100 FD  WEIGHT-CONFIG-FILE
006200     LABEL RECORD IS STANDARD
006300     DATA RECORD IS T-WT-RECORD
006400     RECORD CONTAINS 20 CHARACTERS.
006500
006600 01  T-WT-RECORD.
006700     05  T-WT-TYPE            PIC X(01).
006800     05  T-WT-KEY             PIC X(03).
006900     05  T-WT-VALUE           PIC 9(01)V9(03).
007000     05  FILLER               PIC X(13).
007100
007200*  NUMERIC VIEW OF THE DAY KEY - TYPE 'D' ROWS ONLY CARRY A      *
007300*  SINGLE DIGIT IN THE FIRST BYTE OF T-WT-KEY                    *
007400 01  T-WT-RECORD-DAY REDEFINES T-WT-RECORD.
007500     05  FILLER               PIC X(01).
007600     05  T-WT-DAY-DIGIT       PIC 9(01).
007700     05  FILLER               PIC X(15).
007800
007900 FD  ALIAS-FILE
008000     LABEL RECORD IS STANDARD
008100     DATA RECORD IS T-AL-RECORD
008200     RECORD CONTAINS 50 CHARACTERS.
008300
008400 01  T-AL-RECORD.
008500     05  T-AL-NAME            PIC X(20).
008600     05  T-AL-CANON           PIC X(20).
008700     05  FILLER               PIC X(10).
008800
008900 FD  MATCH-STATS-FILE
009000     LABEL RECORD IS STANDARD
009100     DATA RECORD IS I-MS-RECORD
009200     RECORD CONTAINS 82 CHARACTERS.
009300
009400 01  I-MS-RECORD.
009500     05  I-MS-PLAYER-NAME     PIC X(20).
009600     05  I-MS-TEAM-NAME       PIC X(25).
009700     05  I-MS-SEASON          PIC X(03).
009800     05  I-MS-DAY-NUM         PIC 9(01).
009900     05  I-MS-LOBBY-ID        PIC X(03).
010000     05  I-MS-RAW-SCORE       PIC 9(04)V9(02).
010100     05  I-MS-KILLS           PIC 9(03).
010200     05  I-MS-DAMAGE          PIC 9(07).
010300     05  I-MS-PLACEMENT       PIC 9(02).
010400     05  FILLER               PIC X(12).
010500
010600*  ALTERNATE VIEW USED ONLY TO TEST FOR A COMPLETELY BLANK LINE  *
010700 01  I-MS-RECORD-ALT REDEFINES I-MS-RECORD.
010800     05  I-MS-WHOLE-LINE      PIC X(82).
010900
011000 FD  SEASON-RATING-FILE
011100     LABEL RECORD IS STANDARD
011200     DATA RECORD IS O-SR-RECORD
011300     RECORD CONTAINS 112 CHARACTERS.
011400
011500 01  O-SR-RECORD.
011600     05  O-SR-RANK            PIC 9(04).
011700     05  O-SR-CANON-ID        PIC X(20).
011800     05  O-SR-PLAYER-NAME     PIC X(20).
011900     05  O-SR-FINAL-SCORE     PIC S9(07)V9(02).
012000     05  O-SR-INDIV-SCORE     PIC 9(06)V9(02).
012100     05  O-SR-WEIGHTED-SCORE  PIC 9(06)V9(02).
012200     05  O-SR-TOTAL-KILLS     PIC 9(04).
012300     05  O-SR-TOTAL-DAMAGE    PIC 9(08).
012400     05  O-SR-MATCHES-PLAYED  PIC 9(03).
012500     05  O-SR-BONUS-RATE      PIC 9(03)V9(04).
012600     05  O-SR-TIER            PIC X(02).
012700     05  O-SR-SEASONS-PLAYED  PIC X(09).
012800     05  O-SR-AVG-PER-DAY     PIC 9(06)V9(02).
012900     05  FILLER               PIC X(02).
013000
013100 WORKING-STORAGE SECTION.
013200
013300     77  MORE-WC-RECS         PIC X(03)  VALUE 'YES'.
013400     77  MORE-AL-RECS         PIC X(03)  VALUE 'YES'.
013500     77  MORE-MS-RECS         PIC X(03)  VALUE 'YES'.
013600 01  WORK-AREA.
013700     05  C-PCTR               PIC 9(04)  COMP VALUE 0.
013800     05  C-SWAPPED            PIC X(03)  VALUE 'NO'.
013900     05  C-WORK-SCORE         PIC 9(06)V9(02) VALUE 0.
014000     05  C-WORK-RAW           PIC 9(04)V9(02) VALUE 0.
014100     05  C-SEASON-CODE        PIC X(03)  VALUE 'S12'.
014200
014300 01  WS-CURRENT-DATE.
014400     05  WS-CD-YY             PIC 9(02).
014500     05  WS-CD-MM             PIC 9(02).
014600     05  WS-CD-DD             PIC 9(02).
014700 01  WS-CURRENT-DATE-R REDEFINES WS-CURRENT-DATE.
014800     05  WS-CD-ALL            PIC 9(06).
014900
015000 01  WS-CENTURY-DATE.
015100     05  WS-CENT-CC           PIC 9(02)  VALUE 19.
015200     05  WS-CENT-YY           PIC 9(02).
015300     05  WS-CENT-MM           PIC 9(02).
015400     05  WS-CENT-DD           PIC 9(02).
015500 01  WS-CENTURY-DATE-R REDEFINES WS-CENTURY-DATE.
015600     05  WS-CENT-ALL          PIC 9(08).
015700
015800*  LOBBY WEIGHT TABLE - LOADED FROM WEIGHT-CONFIG-FILE TYPE 'L'  *
015900 01  WS-LOBBY-WT-TABLE.
016000     05  WS-LOBBY-WT-ENTRY OCCURS 13 TIMES.
016100         10  WS-LOBBY-ID      PIC X(03).
016200         10  WS-LOBBY-VALUE   PIC 9(01)V9(03).
016300         10  FILLER           PIC X(05).
016400 77  WS-LOBBY-WT-CTR          PIC 9(02) COMP VALUE 0.
016500 77  SUB-LOBBY                PIC 9(02) COMP VALUE 0.
016600
016700*  DAY WEIGHT TABLE - LOADED FROM WEIGHT-CONFIG-FILE TYPE 'D'    *
016800 01  WS-DAY-WT-TABLE.
016900     05  WS-DAY-WT-ENTRY OCCURS 4 TIMES.
017000         10  WS-DAY-KEY       PIC 9(01).
017100         10  WS-DAY-VALUE     PIC 9(01)V9(03).
017200         10  FILLER           PIC X(05).
017300 77  WS-DAY-WT-CTR            PIC 9(01) COMP VALUE 0.
017400 77  SUB-DAY                  PIC 9(01) COMP VALUE 0.
017500
017600*  ALIAS TABLE - IN-GAME NAME (LOWERED) TO CANONICAL IDENTITY    *
017700 01  WS-ALIAS-TABLE.
017800     05  WS-ALIAS-ENTRY OCCURS 500 TIMES.
017900         10  WS-ALIAS-NAME    PIC X(20).
018000         10  WS-ALIAS-CANON   PIC X(20).
018100 77  WS-ALIAS-CTR             PIC 9(03) COMP VALUE 0.
018200 77  SUB-ALIAS                PIC 9(03) COMP VALUE 0.
018300
018400*  PER-PLAYER ACCUMULATOR TABLE, KEYED BY CANONICAL IDENTITY     *
018500 01  WS-PLAYER-TABLE.
018600     05  WS-PLAYER-ENTRY OCCURS 999 TIMES.
018700         10  WS-PL-CANON      PIC X(20).
018800         10  WS-PL-NAME       PIC X(20).
018900         10  WS-PL-WT-SCORE   PIC 9(06)V9(02).
019000         10  WS-PL-KILLS      PIC 9(04).
019100         10  WS-PL-DAMAGE     PIC 9(08).
019200         10  WS-PL-MATCHES    PIC 9(03) COMP.
019300         10  WS-PL-INDIV      PIC 9(06)V9(02).
019400         10  WS-PL-FINAL      PIC S9(07)V9(02).
019500         10  WS-PL-DAY-SEEN   OCCURS 4 TIMES PIC X(01).
019600         10  WS-PL-AVG-DAY    PIC 9(06)V9(02).
019700         10  FILLER           PIC X(02).
019800 77  WS-PLAYER-CTR            PIC 9(03) COMP VALUE 0.
019900 77  SUB-PLAYER               PIC 9(03) COMP VALUE 0.
020000
020100*  HOLD AREA FOR THE BUBBLE-SORT SWAP - SAME SHAPE AS ONE TABLE  *
020200*  ROW SO THE GROUP MOVE CARRIES EVERY FIELD WITHOUT TRUNCATION  *
020300 01  WS-HOLD-PLAYER.
020400     05  WS-HOLD-CANON        PIC X(20).
020500     05  WS-HOLD-NAME         PIC X(20).
020600     05  WS-HOLD-WT-SCORE     PIC 9(06)V9(02).
020700     05  WS-HOLD-KILLS        PIC 9(04).
020800     05  WS-HOLD-DAMAGE       PIC 9(08).
020900     05  WS-HOLD-MATCHES      PIC 9(03) COMP.
021000     05  WS-HOLD-INDIV        PIC 9(06)V9(02).
021100     05  WS-HOLD-FINAL        PIC S9(07)V9(02).
021200     05  WS-HOLD-DAY-SEEN     OCCURS 4 TIMES PIC X(01).
021300     05  WS-HOLD-AVG-DAY      PIC 9(06)V9(02).
021400     05  FILLER               PIC X(02).
021500
021600 77  WS-WORK-NAME             PIC X(20).
021700 77  WS-WORK-NAME-LOWER       PIC X(20).
021800 77  WS-FOUND-SW              PIC X(03)  VALUE 'NO'.
021900 77  WS-DAYS-PLAYED-CTR       PIC 9(01)  COMP VALUE 0.
022000 77  SUB-DAYCHK               PIC 9(01)  COMP VALUE 0.
022100
022200 PROCEDURE DIVISION.
022300 0000-MAIN.
022400     PERFORM 1000-INIT.
022500     PERFORM 2000-MAINLINE
022600         UNTIL MORE-MS-RECS = 'NO'.
022700     PERFORM 3000-CLOSING.
022800     STOP RUN.
022900
023000 1000-INIT.
023100     OPEN INPUT WEIGHT-CONFIG-FILE.
023200     OPEN INPUT ALIAS-FILE.
023300     OPEN INPUT MATCH-STATS-FILE.
023400     OPEN OUTPUT SEASON-RATING-FILE.
023500
023600     ACCEPT WS-CURRENT-DATE FROM DATE.                            Y2K-011 
023700     MOVE WS-CD-YY TO WS-CENT-YY.                                 Y2K-011 
023800     MOVE WS-CD-MM TO WS-CENT-MM.                                 Y2K-011 
023900     MOVE WS-CD-DD TO WS-CENT-DD.                                 Y2K-011 
024000     IF WS-CD-YY < 50                                             Y2K-011 
024100         MOVE 20 TO WS-CENT-CC                                    Y2K-011 
024200     ELSE                                                         Y2K-011 
024300         MOVE 19 TO WS-CENT-CC.                                   Y2K-011 
024400                                                                  
024500     PERFORM 1100-LOAD-WEIGHTS                                    
024600         UNTIL MORE-WC-RECS = 'NO'.                               
024700     PERFORM 1200-LOAD-ALIASES                                    
024800         UNTIL MORE-AL-RECS = 'NO'.                               
024900     PERFORM 9000-READ-MS.                                        
025000                                                                  
025100 1100-LOAD-WEIGHTS.                                               
025200     READ WEIGHT-CONFIG-FILE                                      
025300         AT END                                                   
025400             MOVE 'NO' TO MORE-WC-RECS                            
025500         NOT AT END                                               
025600             PERFORM 1110-STORE-WEIGHT.                           
025700                                                                  
025800 1110-STORE-WEIGHT.                                               
025900     IF T-WT-TYPE = 'L'                                           
026000         ADD 1 TO WS-LOBBY-WT-CTR                                 
026100         MOVE T-WT-KEY TO WS-LOBBY-ID(WS-LOBBY-WT-CTR)            
026200         MOVE T-WT-VALUE TO WS-LOBBY-VALUE(WS-LOBBY-WT-CTR)       
026300     ELSE                                                         
026400         IF T-WT-TYPE = 'D'                                       
026500             ADD 1 TO WS-DAY-WT-CTR                               
026600             MOVE T-WT-DAY-DIGIT TO WS-DAY-KEY(WS-DAY-WT-CTR)     
026700             MOVE T-WT-VALUE TO WS-DAY-VALUE(WS-DAY-WT-CTR).      
026800                                                                  
026900 1200-LOAD-ALIASES.                                               
027000     READ ALIAS-FILE                                              
027100         AT END                                                   
027200             MOVE 'NO' TO MORE-AL-RECS                            
027300         NOT AT END                                               
027400             ADD 1 TO WS-ALIAS-CTR                                
027500             MOVE T-AL-NAME TO WS-ALIAS-NAME(WS-ALIAS-CTR)        
027600             INSPECT WS-ALIAS-NAME(WS-ALIAS-CTR) CONVERTING       
027700                 "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO                  
027800                 "abcdefghijklmnopqrstuvwxyz"                     
027900             MOVE T-AL-CANON TO WS-ALIAS-CANON(WS-ALIAS-CTR)      
028000             INSPECT WS-ALIAS-CANON(WS-ALIAS-CTR) CONVERTING      
028100                 "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO                  
028200                 "abcdefghijklmnopqrstuvwxyz".                    
028300                                                                  
028400 2000-MAINLINE.                                                   
028500     PERFORM 2100-CALC-WEIGHT.                                    
028600     PERFORM 2250-CANON-NAME.                                     
028700     PERFORM 2300-ACCUM-PLAYER.                                   
028800     PERFORM 9000-READ-MS.                                        
028900                                                                  
029000*  BR1 - WEIGHTED SCORE = RAW SCORE * LOBBY WEIGHT * DAY WEIGHT  *
029100*  AN UNKNOWN LOBBY OR DAY KEY IS FATAL IN THIS ENGINE (CR-0366) *
029200 2100-CALC-WEIGHT.                                                
029300     MOVE I-MS-RAW-SCORE TO C-WORK-RAW.                           
029400                                                                  
029500     MOVE 0 TO SUB-LOBBY.                                         
029600     PERFORM                                                      
029700         VARYING SUB-LOBBY FROM 1 BY 1                            
029800             UNTIL SUB-LOBBY > WS-LOBBY-WT-CTR                    
029900                 OR WS-LOBBY-ID(SUB-LOBBY) = I-MS-LOBBY-ID.       
030000     IF SUB-LOBBY > WS-LOBBY-WT-CTR                               
030100         DISPLAY 'VSL010 ABEND - UNKNOWN LOBBY KEY '              
030200             I-MS-LOBBY-ID                                        
030300         MOVE 16 TO RETURN-CODE                                   
030400         STOP RUN.                                                
030500                                                                  
030600     MOVE 0 TO SUB-DAY.                                           
030700     PERFORM                                                      
030800         VARYING SUB-DAY FROM 1 BY 1                              
030900             UNTIL SUB-DAY > WS-DAY-WT-CTR                        
031000                 OR WS-DAY-KEY(SUB-DAY) = I-MS-DAY-NUM.           
031100     IF SUB-DAY > WS-DAY-WT-CTR                                   
031200         DISPLAY 'VSL010 ABEND - UNKNOWN DAY KEY '                
031300             I-MS-DAY-NUM                                         
031400         MOVE 16 TO RETURN-CODE                                   
031500         STOP RUN.                                                
031600                                                                  
031700     COMPUTE C-WORK-SCORE ROUNDED = C-WORK-RAW *                  
031800         WS-LOBBY-VALUE(SUB-LOBBY) * WS-DAY-VALUE(SUB-DAY).       
031900                                                                  
032000*  BR16 - NAME CANONICALIZATION THROUGH THE ALIAS TABLE          *
032100 2250-CANON-NAME.                                                 
032200     MOVE I-MS-PLAYER-NAME TO WS-WORK-NAME-LOWER.                 
032300     INSPECT WS-WORK-NAME-LOWER CONVERTING                        
032400         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO                          
032500         "abcdefghijklmnopqrstuvwxyz".                            
032600     MOVE WS-WORK-NAME-LOWER TO WS-WORK-NAME.                     
032700                                                                  
032800     PERFORM                                                      
032900         VARYING SUB-ALIAS FROM 1 BY 1                            
033000             UNTIL SUB-ALIAS > WS-ALIAS-CTR                       
033100                 OR WS-ALIAS-NAME(SUB-ALIAS) =                    
033200                     WS-WORK-NAME-LOWER.                          
033300     IF SUB-ALIAS NOT > WS-ALIAS-CTR                              
033400         MOVE WS-ALIAS-CANON(SUB-ALIAS) TO WS-WORK-NAME.          
033500                                                                  
033600*  U2 - ACCUMULATE WEIGHTED SCORE, KILLS, DAMAGE AND MATCH COUNT *
033700*  PER CANONICAL PLAYER; INSERT A NEW TABLE ROW WHEN NOT FOUND   *
033800 2300-ACCUM-PLAYER.
033900     PERFORM
034000         VARYING SUB-PLAYER FROM 1 BY 1
034100             UNTIL SUB-PLAYER > WS-PLAYER-CTR
034200                 OR WS-PL-CANON(SUB-PLAYER) = WS-WORK-NAME.
034300
034400     IF SUB-PLAYER > WS-PLAYER-CTR
034500         ADD 1 TO WS-PLAYER-CTR
034600         MOVE WS-PLAYER-CTR TO SUB-PLAYER
034700         MOVE WS-WORK-NAME TO WS-PL-CANON(SUB-PLAYER)
034800         MOVE I-MS-PLAYER-NAME TO WS-PL-NAME(SUB-PLAYER)
034900         MOVE 0 TO WS-PL-WT-SCORE(SUB-PLAYER)
035000         MOVE 0 TO WS-PL-KILLS(SUB-PLAYER)
035100         MOVE 0 TO WS-PL-DAMAGE(SUB-PLAYER)
035200         MOVE 0 TO WS-PL-MATCHES(SUB-PLAYER)
035300         MOVE 'N' TO WS-PL-DAY-SEEN(SUB-PLAYER, 1)
035400         MOVE 'N' TO WS-PL-DAY-SEEN(SUB-PLAYER, 2)
035500         MOVE 'N' TO WS-PL-DAY-SEEN(SUB-PLAYER, 3)
035600         MOVE 'N' TO WS-PL-DAY-SEEN(SUB-PLAYER, 4).
035700
035800     COMPUTE WS-PL-WT-SCORE(SUB-PLAYER) ROUNDED =
035900         WS-PL-WT-SCORE(SUB-PLAYER) + C-WORK-SCORE.
036000     ADD I-MS-KILLS TO WS-PL-KILLS(SUB-PLAYER).
036100     ADD I-MS-DAMAGE TO WS-PL-DAMAGE(SUB-PLAYER).
036200     ADD 1 TO WS-PL-MATCHES(SUB-PLAYER).
036300*  U1+U2 - MARK THIS DAY NUMBER SEEN FOR THE DAYS-PLAYED COUNT   *
036400     MOVE 'Y' TO WS-PL-DAY-SEEN(SUB-PLAYER, I-MS-DAY-NUM).
036500                                                                  
036600 3000-CLOSING.                                                    
036700     PERFORM 3100-FINAL-SCORE                                     
036800         VARYING SUB-PLAYER FROM 1 BY 1                           
036900             UNTIL SUB-PLAYER > WS-PLAYER-CTR.                    
037000     PERFORM 3200-RANK-SORT.                                      
037100     PERFORM 3300-WRITE-RATINGS                                   
037200         VARYING SUB-PLAYER FROM 1 BY 1                           
037300             UNTIL SUB-PLAYER > WS-PLAYER-CTR.                    
037400                                                                  
037500     CLOSE WEIGHT-CONFIG-FILE.                                    
037600     CLOSE ALIAS-FILE.                                            
037700     CLOSE MATCH-STATS-FILE.                                      
037800     CLOSE SEASON-RATING-FILE.                                    
037900                                                                  
038000*  BR2/BR3 - INDIVIDUAL SCORE AND BLENDED FINAL SCORE            *
038100 3100-FINAL-SCORE.
038200     COMPUTE WS-PL-INDIV(SUB-PLAYER) ROUNDED =
038300         WS-PL-KILLS(SUB-PLAYER) * 10 +
038400             WS-PL-DAMAGE(SUB-PLAYER) / 100.
038500     COMPUTE WS-PL-FINAL(SUB-PLAYER) ROUNDED =
038600         WS-PL-INDIV(SUB-PLAYER) * 0.65 +
038700             WS-PL-WT-SCORE(SUB-PLAYER) * 0.35.
038800     PERFORM 3110-AVG-PER-DAY.
038900
039000*  CR-0114 - AVG-SCORE-PER-DAY = TOTAL WEIGHTED SCORE OVER THE   *
039100*  COUNT OF DISTINCT DAYS THIS PLAYER APPEARED ON, ZERO WHEN     *
039200*  THE PLAYER SOMEHOW SHOWS NO DAYS (SHOULD NOT HAPPEN - GUARDED *
039300*  THE SAME AS THE AVERAGE-WEIGHTED-SCORE DIVIDE ABOVE).         *
039400 3110-AVG-PER-DAY.
039500     MOVE 0 TO WS-DAYS-PLAYED-CTR.
039600     PERFORM 3120-COUNT-DAY
039700         VARYING SUB-DAYCHK FROM 1 BY 1
039800             UNTIL SUB-DAYCHK > 4.
039900
040000     IF WS-DAYS-PLAYED-CTR = 0
040100         MOVE 0 TO WS-PL-AVG-DAY(SUB-PLAYER)
040200     ELSE
040300         COMPUTE WS-PL-AVG-DAY(SUB-PLAYER) ROUNDED =
040400             WS-PL-WT-SCORE(SUB-PLAYER) / WS-DAYS-PLAYED-CTR.
040500
040600 3120-COUNT-DAY.
040700     IF WS-PL-DAY-SEEN(SUB-PLAYER, SUB-DAYCHK) = 'Y'
040800         ADD 1 TO WS-DAYS-PLAYED-CTR.
040900
041000*  BR17 - DESCENDING RANK BY FINAL SCORE.  NO SORT VERB IN THIS  *
041100*  SHOP'S DIALECT - TABLE IS RANKED WITH A BUBBLE PASS, THE SAME *
041200*  REPEATED-SCAN IDIOM THE LOOKUP TABLES ABOVE ALREADY USE.      *
041300 3200-RANK-SORT.                                                  
041400     MOVE 'YES' TO C-SWAPPED.                                     
041500     PERFORM 3210-BUBBLE-PASS                                     
041600         UNTIL C-SWAPPED = 'NO'.                                  
041700                                                                  
041800 3210-BUBBLE-PASS.                                                
041900     MOVE 'NO' TO C-SWAPPED.                                      
042000     PERFORM 3220-COMPARE-ADJACENT                                
042100         VARYING SUB-PLAYER FROM 1 BY 1                           
042200             UNTIL SUB-PLAYER > WS-PLAYER-CTR - 1.                
042300                                                                  
042400 3220-COMPARE-ADJACENT.                                           
042500     IF WS-PL-FINAL(SUB-PLAYER) < WS-PL-FINAL(SUB-PLAYER + 1)     
042600         MOVE WS-PLAYER-ENTRY(SUB-PLAYER) TO WS-HOLD-PLAYER       
042700         MOVE WS-PLAYER-ENTRY(SUB-PLAYER + 1) TO                  
042800             WS-PLAYER-ENTRY(SUB-PLAYER)                          
042900         MOVE WS-HOLD-PLAYER TO WS-PLAYER-ENTRY(SUB-PLAYER + 1)   
043000         MOVE 'YES' TO C-SWAPPED.                                 
043100                                                                  
043200 3300-WRITE-RATINGS.                                              
043300     MOVE SUB-PLAYER TO O-SR-RANK.                                
043400     MOVE WS-PL-CANON(SUB-PLAYER) TO O-SR-CANON-ID.               
043500     MOVE WS-PL-NAME(SUB-PLAYER) TO O-SR-PLAYER-NAME.             
043600     MOVE WS-PL-FINAL(SUB-PLAYER) TO O-SR-FINAL-SCORE.            
043700     MOVE WS-PL-INDIV(SUB-PLAYER) TO O-SR-INDIV-SCORE.            
043800     MOVE WS-PL-WT-SCORE(SUB-PLAYER) TO O-SR-WEIGHTED-SCORE.      
043900     MOVE WS-PL-KILLS(SUB-PLAYER) TO O-SR-TOTAL-KILLS.            
044000     MOVE WS-PL-DAMAGE(SUB-PLAYER) TO O-SR-TOTAL-DAMAGE.          
044100     MOVE WS-PL-MATCHES(SUB-PLAYER) TO O-SR-MATCHES-PLAYED.       
044200     MOVE 0 TO O-SR-BONUS-RATE.
044300     MOVE C-SEASON-CODE TO O-SR-SEASONS-PLAYED.
044400     MOVE WS-PL-AVG-DAY(SUB-PLAYER) TO O-SR-AVG-PER-DAY.
044500     PERFORM 3310-ASSIGN-TIER.
044600                                                                  
044700     WRITE O-SR-RECORD.                                           
044800                                                                  
044900*  BR15 - PLAYER TIER THRESHOLDS ON COMBINED RATING              *
045000 3310-ASSIGN-TIER.                                                
045100     EVALUATE TRUE                                                
045200         WHEN WS-PL-FINAL(SUB-PLAYER) >= 160                      
045300             MOVE 'S+' TO O-SR-TIER                               
045400         WHEN WS-PL-FINAL(SUB-PLAYER) >= 140                      
045500             MOVE 'S ' TO O-SR-TIER                               
045600         WHEN WS-PL-FINAL(SUB-PLAYER) >= 120                      
045700             MOVE 'A+' TO O-SR-TIER                               
045800         WHEN WS-PL-FINAL(SUB-PLAYER) >= 100                      
045900             MOVE 'A ' TO O-SR-TIER                               
046000         WHEN WS-PL-FINAL(SUB-PLAYER) >= 85                       
046100             MOVE 'B+' TO O-SR-TIER                               
046200         WHEN WS-PL-FINAL(SUB-PLAYER) >= 70                       
046300             MOVE 'B ' TO O-SR-TIER                               
046400         WHEN WS-PL-FINAL(SUB-PLAYER) >= 60                       
046500             MOVE 'C+' TO O-SR-TIER                               
046600         WHEN WS-PL-FINAL(SUB-PLAYER) >= 50                       
046700             MOVE 'C ' TO O-SR-TIER                               
046800         WHEN WS-PL-FINAL(SUB-PLAYER) >= 40                       
046900             MOVE 'C-' TO O-SR-TIER                               
047000         WHEN WS-PL-FINAL(SUB-PLAYER) >= 30                       
047100             MOVE 'D+' TO O-SR-TIER                               
047200         WHEN WS-PL-FINAL(SUB-PLAYER) >= 20                       
047300             MOVE 'D ' TO O-SR-TIER                               
047400         WHEN OTHER                                               
047500             MOVE 'D-' TO O-SR-TIER.                              
047600                                                                  
047700 9000-READ-MS.                                                    
047800     READ MATCH-STATS-FILE                                        
047900         AT END                                                   
048000             MOVE 'NO' TO MORE-MS-RECS.                           
