000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     VSL040.
000300 AUTHOR.         T M OSTRANDER.
000400 INSTALLATION.   VESA LEAGUE DATA PROCESSING CENTER.
000500 DATE-WRITTEN.   07/19/88.
000600 DATE-COMPILED.
000700 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000800******************************************************************
000900*  TEAM RATING ENGINE                                            *
001000*  READS EACH TEAM'S ROSTER OF THREE PLAYERS, RESOLVES EACH      *
001100*  ROSTERED NAME AGAINST THE PLAYER-RATING FILE (EXACT, THEN     *
001200*  ALIAS, THEN DEFAULT), AVERAGES THE THREE RATINGS, ASSIGNS A   *
001300*  TEAM TIER AND RE-RANKS ALL TEAMS DESCENDING BY RATING.        *
001400******************************************************************
001500*  CHANGE LOG                                                   *
001600*  ----------------------------------------------------------   *
001700*  DATE     BY   REQUEST    DESCRIPTION                         *
001800*  07/19/88 TMO  INIT       ORIGINAL PROGRAM.  BLANK AND HEADER  *
001900*                           ROSTER ROWS ARE SKIPPED ON SIGHT.    *
002000*  04/02/91 TMO  CR-0261    ALIAS FALLBACK LOOKUP ADDED WHEN AN  *
002100*                           EXACT NAME MATCH IS NOT FOUND.       *
002200*  01/08/99 SAW  Y2K-011    CENTURY WINDOW ADDED TO RUN-DATE     *
002300*                           STAMP FOR YEAR-2000 COMPLIANCE.      *
002400*  09/17/03 RFK  CR-0533    DEFAULT RATING OF 200 NOW ASSIGNED   *
002500*                           AND THE PLAYER COUNTED AS MISSING.   *
002600*  05/22/07 RFK  CR-0596    FOUND-COUNT CARRIED TO OUTPUT FOR    *
002700*                           THE SUMMARY REPORT IN VSL090.        *
002800******************************************************************
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM
003300     CLASS LOWER-ALPHA IS 'a' THRU 'z'
003400     CLASS UPPER-ALPHA IS 'A' THRU 'Z'.
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700
003800     SELECT ROSTER-FILE ASSIGN TO "ROSTER"
003900         ORGANIZATION IS LINE SEQUENTIAL.
004000
004100     SELECT ALIAS-FILE ASSIGN TO "ALIASTB"
004200         ORGANIZATION IS LINE SEQUENTIAL.
004300
004400     SELECT PLAYER-RATING-FILE ASSIGN TO "PLYRLDR"
004500         ORGANIZATION IS LINE SEQUENTIAL.
004600
004700     SELECT TEAM-RATING-FILE ASSIGN TO "TEAMRTG"
004800         ORGANIZATION IS LINE SEQUENTIAL.
004900
005000 DATA DIVISION.
005100 FILE SECTION.
005200
005300 FD  ROSTER-FILE
005400     LABEL RECORD IS STANDARD
005500     DATA RECORD IS I-RO-RECORD
005600     RECORD CONTAINS 85 CHARACTERS.
005700
005800 01  I-RO-RECORD.
005900     05  I-RO-TEAM-NAME       PIC X(25).
006000     05  I-RO-PLAYER-1        PIC X(20).
006100     05  I-RO-PLAYER-2        PIC X(20).
006200     05  I-RO-PLAYER-3        PIC X(20).
006300
006400*  ALTERNATE VIEW - FIRST FIVE BYTES, USED TO SPOT A "LOBBY"     *
006500*  HEADER ROW LEFT OVER FROM THE SIGN-UP SPREADSHEET EXPORT      *
006600 01  I-RO-HEADER-CHECK REDEFINES I-RO-RECORD.
006700     05  I-RO-HDR-WORD        PIC X(05).
006800     05  FILLER               PIC X(80).
006900
007000 FD  ALIAS-FILE
007100     LABEL RECORD IS STANDARD
007200     DATA RECORD IS T-AL-RECORD
007300     RECORD CONTAINS 50 CHARACTERS.
007400
007500 01  T-AL-RECORD.
007600     05  T-AL-ALIAS-NAME      PIC X(20).
007700     05  T-AL-CANON-ID        PIC X(20).
007800     05  FILLER               PIC X(10).
007900
008000 FD  PLAYER-RATING-FILE
008100     LABEL RECORD IS STANDARD
008200     DATA RECORD IS I-PR-RECORD
008300     RECORD CONTAINS 100 CHARACTERS.
008400
008500 01  I-PR-RECORD.
008600     05  I-PR-RANK            PIC 9(04).
008700     05  I-PR-CANON-ID        PIC X(20).
008800     05  I-PR-PLAYER-NAME     PIC X(20).
008900     05  I-PR-FINAL-SCORE     PIC S9(07)V9(02).
009000     05  FILLER               PIC X(47).
009100
009200 FD  TEAM-RATING-FILE
009300     LABEL RECORD IS STANDARD
009400     DATA RECORD IS O-TR-RECORD
009500     RECORD CONTAINS 70 CHARACTERS.
009600
009700 01  O-TR-RECORD.
009800     05  O-TR-RANK            PIC 9(04).
009900     05  O-TR-TEAM-NAME       PIC X(25).
010000     05  O-TR-TEAM-RATING     PIC 9(06)V9(02).
010100     05  O-TR-P1-RATING       PIC 9(06)V9(02).
010200     05  O-TR-P2-RATING       PIC 9(06)V9(02).
010300     05  O-TR-P3-RATING       PIC 9(06)V9(02).
010400     05  O-TR-FOUND-COUNT     PIC 9(01).
010500     05  O-TR-TIER            PIC X(01).
010600     05  FILLER               PIC X(07).
010700
010800 WORKING-STORAGE SECTION.
010900
011000     77  MORE-RO-RECS          PIC X(03) VALUE 'YES'.
011100     77  MORE-AL-RECS          PIC X(03) VALUE 'YES'.
011200     77  MORE-PR-RECS          PIC X(03) VALUE 'YES'.
011300 01  WORK-AREA.
011400     05  SKIP-SW               PIC X(03) VALUE ' '.
011500     05  C-SWAPPED             PIC X(03) VALUE 'NO'.
011600     05  C-FOUND-CTR           PIC 9(01) COMP VALUE 0.
011700     05  WS-WORK-NAME          PIC X(20).
011800
011900 01  WS-CURRENT-DATE.
012000     05  WS-CD-YY              PIC 9(02).
012100     05  WS-CD-MM               PIC 9(02).
012200     05  WS-CD-DD               PIC 9(02).
012300 01  WS-CURRENT-DATE-R REDEFINES WS-CURRENT-DATE.
012400     05  WS-CD-ALL              PIC 9(06).
012500
012600 01  WS-CENTURY-DATE.
012700     05  WS-CENT-CC             PIC 9(02) VALUE 19.
012800     05  WS-CENT-YY             PIC 9(02).
012900     05  WS-CENT-MM             PIC 9(02).
013000     05  WS-CENT-DD             PIC 9(02).
013100 01  WS-CENTURY-DATE-R REDEFINES WS-CENTURY-DATE.
013200     05  WS-CENT-ALL            PIC 9(08).
013300
013400*  ALIAS LOOKUP TABLE                                            *
013500 01  WS-ALIAS-TABLE.
013600     05  WS-AL-ENTRY OCCURS 500 TIMES.
013700         10  WS-AL-NAME        PIC X(20).
013800         10  WS-AL-CANON       PIC X(20).
013900 77  WS-ALIAS-CTR               PIC 9(03) COMP VALUE 0.
014000 77  SUB-ALIAS                  PIC 9(03) COMP VALUE 0.
014100
014200*  PLAYER RATING TABLE, LOADED ONCE AND SEARCHED FOR EACH        *
014300*  ROSTERED NAME                                                 *
014400 01  WS-PLAYER-TABLE.
014500     05  WS-PR-ENTRY OCCURS 999 TIMES.
014600         10  WS-PR-CANON       PIC X(20).
014700         10  WS-PR-NAME        PIC X(20).
014800         10  WS-PR-SCORE       PIC S9(07)V9(02).
014900 77  WS-PLAYER-CTR               PIC 9(03) COMP VALUE 0.
015000 77  SUB-PR                      PIC 9(03) COMP VALUE 0.
015100
015200*  TEAM RESULT TABLE - RE-SORTED DESCENDING BY RATING            *
015300 01  WS-TEAM-TABLE.
015400     05  WS-TR-ENTRY OCCURS 300 TIMES.
015500         10  WS-TR-NAME         PIC X(25).
015600         10  WS-TR-RATING       PIC 9(06)V9(02).
015700         10  WS-TR-P1           PIC 9(06)V9(02).
015800         10  WS-TR-P2           PIC 9(06)V9(02).
015900         10  WS-TR-P3           PIC 9(06)V9(02).
016000         10  WS-TR-FOUND        PIC 9(01).
016100         10  WS-TR-TIER         PIC X(01).
016200 77  WS-TEAM-CTR                 PIC 9(03) COMP VALUE 0.
016300 77  SUB-TR                      PIC 9(03) COMP VALUE 0.
016400
016500*  HOLD AREA FOR THE BUBBLE-SORT SWAP                            *
016600 01  WS-HOLD-TR.
016700     05  WS-HOLD-NAME           PIC X(25).
016800     05  WS-HOLD-RATING         PIC 9(06)V9(02).
016900     05  WS-HOLD-P1             PIC 9(06)V9(02).
017000     05  WS-HOLD-P2             PIC 9(06)V9(02).
017100     05  WS-HOLD-P3             PIC 9(06)V9(02).
017200     05  WS-HOLD-FOUND          PIC 9(01).
017300     05  WS-HOLD-TIER           PIC X(01).
017400
017500 77  WS-RATING-1                 PIC 9(06)V9(02) VALUE 0.
017600 77  WS-RATING-2                 PIC 9(06)V9(02) VALUE 0.
017700 77  WS-RATING-3                 PIC 9(06)V9(02) VALUE 0.
017800 77  WS-TEAM-RATING               PIC 9(06)V9(02) VALUE 0.
017900 77  WS-LOOKUP-NAME               PIC X(20).
018000 77  WS-LOOKUP-RESULT             PIC 9(06)V9(02) VALUE 0.
018100
018200 PROCEDURE DIVISION.
018300 0000-MAIN.
018400     PERFORM 1000-INIT.
018500     PERFORM 2000-MAINLINE
018600         UNTIL MORE-RO-RECS = 'NO'.
018700     PERFORM 3000-CLOSING.
018800     STOP RUN.
018900
019000 1000-INIT.
019100     OPEN INPUT ROSTER-FILE.
019200     OPEN INPUT ALIAS-FILE.
019300     OPEN INPUT PLAYER-RATING-FILE.
019400     OPEN OUTPUT TEAM-RATING-FILE.
019500
019600     ACCEPT WS-CURRENT-DATE FROM DATE.                            Y2K-011 
019700     MOVE WS-CD-YY TO WS-CENT-YY.                                 Y2K-011 
019800     MOVE WS-CD-MM TO WS-CENT-MM.                                 Y2K-011 
019900     MOVE WS-CD-DD TO WS-CENT-DD.                                 Y2K-011 
020000     IF WS-CD-YY < 50                                             Y2K-011 
020100         MOVE 20 TO WS-CENT-CC                                    Y2K-011 
020200     ELSE                                                         Y2K-011 
020300         MOVE 19 TO WS-CENT-CC.                                   Y2K-011 
020400                                                                  
020500     PERFORM 1100-LOAD-ALIASES                                    
020600         UNTIL MORE-AL-RECS = 'NO'.                               
020700     PERFORM 1200-LOAD-PLAYERS                                    
020800         UNTIL MORE-PR-RECS = 'NO'.                               
020900     PERFORM 9000-READ-RO.                                        
021000                                                                  
021100 1100-LOAD-ALIASES.                                               
021200     READ ALIAS-FILE                                              
021300         AT END                                                   
021400             MOVE 'NO' TO MORE-AL-RECS                            
021500         NOT AT END                                               
021600             ADD 1 TO WS-ALIAS-CTR                                
021700             MOVE T-AL-ALIAS-NAME TO                              
021800                 WS-AL-NAME(WS-ALIAS-CTR)                         
021900             MOVE T-AL-CANON-ID TO                                
022000                 WS-AL-CANON(WS-ALIAS-CTR).                       
022100                                                                  
022200 1200-LOAD-PLAYERS.                                               
022300     READ PLAYER-RATING-FILE                                      
022400         AT END                                                   
022500             MOVE 'NO' TO MORE-PR-RECS                            
022600         NOT AT END                                               
022700             ADD 1 TO WS-PLAYER-CTR                               
022800             MOVE I-PR-CANON-ID TO                                
022900                 WS-PR-CANON(WS-PLAYER-CTR)                       
023000             MOVE I-PR-PLAYER-NAME TO                             
023100                 WS-PR-NAME(WS-PLAYER-CTR)                        
023200             MOVE I-PR-FINAL-SCORE TO                             
023300                 WS-PR-SCORE(WS-PLAYER-CTR).                      
023400                                                                  
023500 2000-MAINLINE.                                                   
023600     PERFORM 2100-VALIDATION THRU 2100-X.                         
023700     IF SKIP-SW = 'NO'                                            
023800         PERFORM 2300-BUILD-TEAM.                                 
023900                                                                  
024000     PERFORM 9000-READ-RO.                                        
024100                                                                  
024200*  SKIPS BLANK TEAM NAMES AND LEFTOVER "LOBBY" HEADER ROWS       *
024300*  CARRIED OVER FROM THE SIGN-UP SPREADSHEET EXPORT              *
024400 2100-VALIDATION.                                                 
024500     MOVE 'YES' TO SKIP-SW.                                       
024600     IF I-RO-TEAM-NAME = SPACES                                   
024700         GO TO 2100-X.                                            
024800     IF I-RO-HDR-WORD = 'LOBBY' OR I-RO-HDR-WORD = 'Lobby'        
024900         GO TO 2100-X.                                            
025000     MOVE 'NO' TO SKIP-SW.                                        
025100                                                                  
025200 2100-X.                                                          
025300     EXIT.                                                        
025400                                                                  
025500 2300-BUILD-TEAM.                                                 
025600     MOVE 0 TO C-FOUND-CTR.                                       
025700                                                                  
025800     MOVE I-RO-PLAYER-1 TO WS-LOOKUP-NAME.                        
025900     PERFORM 2310-LOOKUP-PLAYER.                                  
026000     MOVE WS-LOOKUP-RESULT TO WS-RATING-1.                        
026100                                                                  
026200     MOVE I-RO-PLAYER-2 TO WS-LOOKUP-NAME.                        
026300     PERFORM 2310-LOOKUP-PLAYER.                                  
026400     MOVE WS-LOOKUP-RESULT TO WS-RATING-2.                        
026500                                                                  
026600     MOVE I-RO-PLAYER-3 TO WS-LOOKUP-NAME.                        
026700     PERFORM 2310-LOOKUP-PLAYER.                                  
026800     MOVE WS-LOOKUP-RESULT TO WS-RATING-3.                        
026900                                                                  
027000     COMPUTE WS-TEAM-RATING ROUNDED =                             
027100         (WS-RATING-1 + WS-RATING-2 + WS-RATING-3) / 3.           
027200                                                                  
027300     ADD 1 TO WS-TEAM-CTR.                                        
027400     MOVE I-RO-TEAM-NAME TO WS-TR-NAME(WS-TEAM-CTR).              
027500     MOVE WS-TEAM-RATING TO WS-TR-RATING(WS-TEAM-CTR).            
027600     MOVE WS-RATING-1 TO WS-TR-P1(WS-TEAM-CTR).                   
027700     MOVE WS-RATING-2 TO WS-TR-P2(WS-TEAM-CTR).                   
027800     MOVE WS-RATING-3 TO WS-TR-P3(WS-TEAM-CTR).                   
027900     MOVE C-FOUND-CTR TO WS-TR-FOUND(WS-TEAM-CTR).                
028000                                                                  
028100     PERFORM 2500-TIER.                                           
028200                                                                  
028300*  BR7 - EXACT LOOKUP, THEN ALIAS LOOKUP, THEN THE DEFAULT       *
028400*  RATING OF 200 FOR A PLAYER WHO CANNOT BE MATCHED AT ALL       *
028500 2310-LOOKUP-PLAYER.                                              
028600     MOVE WS-LOOKUP-NAME TO WS-WORK-NAME.                         
028700     INSPECT WS-WORK-NAME CONVERTING                              
028800         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO                          
028900         "abcdefghijklmnopqrstuvwxyz".                            
029000                                                                  
029100     PERFORM                                                      
029200         VARYING SUB-PR FROM 1 BY 1                               
029300             UNTIL SUB-PR > WS-PLAYER-CTR                         
029400                 OR WS-PR-NAME(SUB-PR) = WS-WORK-NAME.            
029500                                                                  
029600     IF SUB-PR NOT > WS-PLAYER-CTR                                
029700         ADD 1 TO C-FOUND-CTR                                     
029800         MOVE WS-PR-SCORE(SUB-PR) TO WS-LOOKUP-RESULT             
029900     ELSE                                                         
030000         PERFORM 2320-LOOKUP-ALIAS.                               
030100                                                                  
030200 2320-LOOKUP-ALIAS.                                               
030300     PERFORM                                                      
030400         VARYING SUB-ALIAS FROM 1 BY 1                            
030500             UNTIL SUB-ALIAS > WS-ALIAS-CTR                       
030600                 OR WS-AL-NAME(SUB-ALIAS) = WS-WORK-NAME.         
030700                                                                  
030800     IF SUB-ALIAS NOT > WS-ALIAS-CTR                              
030900         PERFORM                                                  
031000             VARYING SUB-PR FROM 1 BY 1                           
031100                 UNTIL SUB-PR > WS-PLAYER-CTR                     
031200                     OR WS-PR-CANON(SUB-PR) =                     
031300                         WS-AL-CANON(SUB-ALIAS)                   
031400     ELSE                                                         
031500         MOVE WS-PLAYER-CTR TO SUB-PR                             
031600         ADD 1 TO SUB-PR.                                         
031700                                                                  
031800     IF SUB-PR NOT > WS-PLAYER-CTR                                
031900         ADD 1 TO C-FOUND-CTR                                     
032000         MOVE WS-PR-SCORE(SUB-PR) TO WS-LOOKUP-RESULT             
032100     ELSE                                                         
032200         MOVE 200 TO WS-LOOKUP-RESULT.                            
032300                                                                  
032400*  BR8 - AGGREGATE TIER SCALE, FIVE-WAY LETTER GRADE             *
032500 2500-TIER.                                                       
032600     EVALUATE TRUE                                                
032700         WHEN WS-TR-RATING(WS-TEAM-CTR) >= 600                    
032800             MOVE 'S' TO WS-TR-TIER(WS-TEAM-CTR)                  
032900         WHEN WS-TR-RATING(WS-TEAM-CTR) >= 500                    
033000             MOVE 'A' TO WS-TR-TIER(WS-TEAM-CTR)                  
033100         WHEN WS-TR-RATING(WS-TEAM-CTR) >= 400                    
033200             MOVE 'B' TO WS-TR-TIER(WS-TEAM-CTR)                  
033300         WHEN WS-TR-RATING(WS-TEAM-CTR) >= 300                    
033400             MOVE 'C' TO WS-TR-TIER(WS-TEAM-CTR)                  
033500         WHEN OTHER                                               
033600             MOVE 'D' TO WS-TR-TIER(WS-TEAM-CTR).                 
033700                                                                  
033800 3000-CLOSING.                                                    
033900     PERFORM 3200-RANK-SORT.                                      
034000     PERFORM 3300-WRITE-TEAM                                      
034100         VARYING SUB-TR FROM 1 BY 1                               
034200             UNTIL SUB-TR > WS-TEAM-CTR.                          
034300                                                                  
034400     CLOSE ROSTER-FILE.                                           
034500     CLOSE ALIAS-FILE.                                            
034600     CLOSE PLAYER-RATING-FILE.                                    
034700     CLOSE TEAM-RATING-FILE.                                      
034800                                                                  
034900 3200-RANK-SORT.                                                  
035000     MOVE 'YES' TO C-SWAPPED.                                     
035100     PERFORM 3210-BUBBLE-PASS                                     
035200         UNTIL C-SWAPPED = 'NO'.                                  
035300                                                                  
035400 3210-BUBBLE-PASS.                                                
035500     MOVE 'NO' TO C-SWAPPED.                                      
035600     PERFORM 3220-COMPARE-ADJACENT                                
035700         VARYING SUB-TR FROM 1 BY 1                               
035800             UNTIL SUB-TR > WS-TEAM-CTR - 1.                      
035900                                                                  
036000 3220-COMPARE-ADJACENT.                                           
036100     IF WS-TR-RATING(SUB-TR) < WS-TR-RATING(SUB-TR + 1)           
036200         MOVE WS-TR-ENTRY(SUB-TR) TO WS-HOLD-TR                   
036300         MOVE WS-TR-ENTRY(SUB-TR + 1) TO WS-TR-ENTRY(SUB-TR)      
036400         MOVE WS-HOLD-TR TO WS-TR-ENTRY(SUB-TR + 1)               
036500         MOVE 'YES' TO C-SWAPPED.                                 
036600                                                                  
036700 3300-WRITE-TEAM.                                                 
036800     MOVE SUB-TR TO O-TR-RANK.                                    
036900     MOVE WS-TR-NAME(SUB-TR) TO O-TR-TEAM-NAME.                   
037000     MOVE WS-TR-RATING(SUB-TR) TO O-TR-TEAM-RATING.               
037100     MOVE WS-TR-P1(SUB-TR) TO O-TR-P1-RATING.                     
037200     MOVE WS-TR-P2(SUB-TR) TO O-TR-P2-RATING.                     
037300     MOVE WS-TR-P3(SUB-TR) TO O-TR-P3-RATING.                     
037400     MOVE WS-TR-FOUND(SUB-TR) TO O-TR-FOUND-COUNT.                
037500     MOVE WS-TR-TIER(SUB-TR) TO O-TR-TIER.                        
037600                                                                  
037700     WRITE O-TR-RECORD.                                           
037800                                                                  
037900 9000-READ-RO.                                                    
038000     READ ROSTER-FILE                                             
038100         AT END                                                   
038200             MOVE 'NO' TO MORE-RO-RECS.                           
