000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     VSL030.
000300 AUTHOR.         T M OSTRANDER.
000400 INSTALLATION.   VESA LEAGUE DATA PROCESSING CENTER.
000500 DATE-WRITTEN.   06/11/88.
000600 DATE-COMPILED.
000700 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000800******************************************************************
000900*  LOBBY BONUS ENGINE                                            *
001000*  RE-READS THE RAW MATCH-STAT FILE TO BUILD EACH PLAYER'S LOBBY *
001100*  APPEARANCE HISTORY, SUMS THE PER-LOBBY BONUS RATE OVER EVERY  *
001200*  APPEARANCE, AND INFLATES THE COMBINED RATING BY (1 + BONUS).  *
001300*  ALSO APPLIES THE FLAT 15% TOP-LOBBY BONUS TO NAMED PLAYERS.   *
001400******************************************************************
001500*  CHANGE LOG                                                   *
001600*  ----------------------------------------------------------   *
001700*  DATE     BY   REQUEST    DESCRIPTION                         *
001800*  06/11/88 TMO  INIT       ORIGINAL PROGRAM.  ADDITIVE LOBBY    *
001900*                           BONUS STACKING BY APPEARANCE.        *
002000*  02/28/90 TMO  CR-0240    ADDED FLAT 15% TOP-LOBBY PLAYER LIST.*
002100*  10/05/93 DLP  CR-0372    UNKNOWN LOBBY CODE NOW CONTRIBUTES   *
002200*                           ZERO BONUS INSTEAD OF ABENDING.      *
002300*  01/08/99 SAW  Y2K-011    CENTURY WINDOW ADDED TO RUN-DATE     *
002400*                           STAMP FOR YEAR-2000 COMPLIANCE.      *
002500*  11/14/02 RFK  CR-0519    RE-SORT AND RE-RANK AFTER BONUS NOW  *
002600*                           DONE IN THIS PROGRAM, NOT VSL020.    *
002700*  03/08/06 RFK  CR-0582    TOP-LOBBY FLAG CARRIED TO OUTPUT.    *
002800*  03/14/09 RFK  CR-0633    TIER WAS CARRIED STRAIGHT FROM THE   *
002900*                           VSL020 COMBINED-SCORE TIER, BEFORE   *
003000*                           THE BONUS WAS APPLIED HERE.  NOW RE- *
003100*                           ASSIGNED FROM THE BONUS-ADJUSTED     *
003200*                           FINAL SCORE, THE TRUE BR15 RATING.   *
003300******************************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM
003800     CLASS LOWER-ALPHA IS 'a' THRU 'z'
003900     CLASS UPPER-ALPHA IS 'A' THRU 'Z'.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200
004300     SELECT LOBBY-BONUS-FILE ASSIGN TO "LBYBONUS"
004400         ORGANIZATION IS LINE SEQUENTIAL.
004500
004600     SELECT TOP-LOBBY-FILE ASSIGN TO "TOPLOBBY"
004700         ORGANIZATION IS LINE SEQUENTIAL.
004800
004900     SELECT MATCH-STATS-FILE ASSIGN TO "MSTSTAT"
005000         ORGANIZATION IS LINE SEQUENTIAL.
005100
005200     SELECT COMBINED-RATING-FILE ASSIGN TO "COMBRTG"
005300         ORGANIZATION IS LINE SEQUENTIAL.
005400
005500     SELECT PLAYER-LEADERBOARD-FILE ASSIGN TO "PLYRLDR"
005600         ORGANIZATION IS LINE SEQUENTIAL.
005700
005800 DATA DIVISION.
005900 FILE SECTION.
006000
006100 FD  LOBBY-BONUS-FILE
006200     LABEL RECORD IS STANDARD
006300     DATA RECORD IS T-LB-RECORD
006400     RECORD CONTAINS 20 CHARACTERS.
006500
006600 01  T-LB-RECORD.
006700     05  T-LB-LOBBY-ID        PIC X(03).
006800     05  T-LB-BONUS-RATE      PIC 9(02)V9(04).
006900     05  FILLER               PIC X(11).
007000
007100 FD  TOP-LOBBY-FILE
007200     LABEL RECORD IS STANDARD
007300     DATA RECORD IS T-TL-RECORD
007400     RECORD CONTAINS 20 CHARACTERS.
007500
007600 01  T-TL-RECORD.
007700     05  T-TL-CANON-ID        PIC X(20).
007800
007900 FD  MATCH-STATS-FILE
008000     LABEL RECORD IS STANDARD
008100     DATA RECORD IS I-MS-RECORD
008200     RECORD CONTAINS 82 CHARACTERS.
008300
008400 01  I-MS-RECORD.
008500     05  I-MS-PLAYER-NAME     PIC X(20).
008600     05  I-MS-TEAM-NAME       PIC X(25).
008700     05  I-MS-SEASON          PIC X(03).
008800     05  I-MS-DAY-NUM         PIC 9(01).
008900     05  I-MS-LOBBY-ID        PIC X(03).
009000     05  I-MS-RAW-SCORE       PIC 9(04)V9(02).
009100     05  I-MS-KILLS           PIC 9(03).
009200     05  I-MS-DAMAGE          PIC 9(07).
009300     05  I-MS-PLACEMENT       PIC 9(02).
009400     05  FILLER               PIC X(12).
009500
009600*  ALTERNATE VIEW - DAY AND LOBBY AS A SINGLE APPEARANCE KEY     *
009700 01  I-MS-APPEARANCE-KEY REDEFINES I-MS-RECORD.
009800     05  FILLER               PIC X(45).
009900     05  I-MS-APP-DAY         PIC 9(01).
010000     05  I-MS-APP-LOBBY       PIC X(03).
010100     05  FILLER               PIC X(32).
010200
010300 FD  COMBINED-RATING-FILE
010400     LABEL RECORD IS STANDARD
010500     DATA RECORD IS I-CR-RECORD
010600     RECORD CONTAINS 100 CHARACTERS.
010700
010800 01  I-CR-RECORD.
010900     05  I-CR-RANK            PIC 9(04).
011000     05  I-CR-CANON-ID        PIC X(20).
011100     05  I-CR-PLAYER-NAME     PIC X(20).
011200     05  I-CR-FINAL-SCORE     PIC S9(07)V9(02).
011300     05  I-CR-INDIV-SCORE     PIC 9(06)V9(02).
011400     05  I-CR-WEIGHTED-SCORE  PIC 9(06)V9(02).
011500     05  I-CR-TOTAL-KILLS     PIC 9(04).
011600     05  I-CR-TOTAL-DAMAGE    PIC 9(08).
011700     05  I-CR-MATCHES         PIC 9(03).
011800     05  I-CR-BONUS-RATE      PIC 9(03)V9(04).
011900     05  I-CR-TIER            PIC X(02).
012000     05  I-CR-SEASONS-PLAYED  PIC X(09).
012100     05  FILLER               PIC X(10).
012200
012300 FD  PLAYER-LEADERBOARD-FILE
012400     LABEL RECORD IS STANDARD
012500     DATA RECORD IS O-PL-RECORD
012600     RECORD CONTAINS 100 CHARACTERS.
012700
012800 01  O-PL-RECORD.
012900     05  O-PL-RANK            PIC 9(04).
013000     05  O-PL-CANON-ID        PIC X(20).
013100     05  O-PL-PLAYER-NAME     PIC X(20).
013200     05  O-PL-FINAL-SCORE     PIC S9(07)V9(02).
013300     05  O-PL-INDIV-SCORE     PIC 9(06)V9(02).
013400     05  O-PL-WEIGHTED-SCORE  PIC 9(06)V9(02).
013500     05  O-PL-TOTAL-KILLS     PIC 9(04).
013600     05  O-PL-TOTAL-DAMAGE    PIC 9(08).
013700     05  O-PL-MATCHES         PIC 9(03).
013800     05  O-PL-BONUS-RATE      PIC 9(03)V9(04).
013900     05  O-PL-TIER            PIC X(02).
014000     05  O-PL-SEASONS-PLAYED  PIC X(09).
014100     05  FILLER               PIC X(10).
014200
014300 WORKING-STORAGE SECTION.
014400
014500     77  MORE-LB-RECS         PIC X(03)  VALUE 'YES'.
014600     77  MORE-TL-RECS         PIC X(03)  VALUE 'YES'.
014700     77  MORE-MS-RECS         PIC X(03)  VALUE 'YES'.
014800     77  MORE-CR-RECS         PIC X(03)  VALUE 'YES'.
014900 01  WORK-AREA.
015000     05  C-SWAPPED            PIC X(03)  VALUE 'NO'.
015100     05  WS-WORK-NAME         PIC X(20).
015200
015300 01  WS-CURRENT-DATE.
015400     05  WS-CD-YY             PIC 9(02).
015500     05  WS-CD-MM             PIC 9(02).
015600     05  WS-CD-DD             PIC 9(02).
015700 01  WS-CURRENT-DATE-R REDEFINES WS-CURRENT-DATE.
015800     05  WS-CD-ALL            PIC 9(06).
015900
016000 01  WS-CENTURY-DATE.
016100     05  WS-CENT-CC           PIC 9(02)  VALUE 19.
016200     05  WS-CENT-YY           PIC 9(02).
016300     05  WS-CENT-MM           PIC 9(02).
016400     05  WS-CENT-DD           PIC 9(02).
016500 01  WS-CENTURY-DATE-R REDEFINES WS-CENTURY-DATE.
016600     05  WS-CENT-ALL          PIC 9(08).
016700
016800*  LOBBY BONUS-RATE TABLE, LOADED FROM LOBBY-BONUS-FILE          *
016900 01  WS-LBYBONUS-TABLE.
017000     05  WS-LB-ENTRY OCCURS 13 TIMES.
017100         10  WS-LB-LOBBY-ID   PIC X(03).
017200         10  WS-LB-RATE       PIC 9(02)V9(04).
017300 77  WS-LBYBONUS-CTR          PIC 9(02) COMP VALUE 0.
017400 77  SUB-LB                   PIC 9(02) COMP VALUE 0.
017500
017600*  TOP-LOBBY FLAT-BONUS PLAYER LIST                              *
017700 01  WS-TOPLOBBY-TABLE.
017800     05  WS-TL-ENTRY OCCURS 200 TIMES.
017900         10  WS-TL-CANON      PIC X(20).
018000 77  WS-TOPLOBBY-CTR          PIC 9(03) COMP VALUE 0.
018100 77  SUB-TL                   PIC 9(03) COMP VALUE 0.
018200
018300*  PER-PLAYER ACCUMULATED BONUS, BUILT FROM MATCH-STAT HISTORY   *
018400 01  WS-PLYBONUS-TABLE.
018500     05  WS-PB-ENTRY OCCURS 999 TIMES.
018600         10  WS-PB-CANON      PIC X(20).
018700         10  WS-PB-TOTAL      PIC 9(03)V9(04).
018800 77  WS-PLYBONUS-CTR          PIC 9(03) COMP VALUE 0.
018900 77  SUB-PB                   PIC 9(03) COMP VALUE 0.
019000
019100*  FINAL RESULT TABLE - COMBINED RATING AFTER BONUS, RE-SORTED   *
019200 01  WS-RESULT-TABLE.
019300     05  WS-RS-ENTRY OCCURS 999 TIMES.
019400         10  WS-RS-CANON      PIC X(20).
019500         10  WS-RS-NAME       PIC X(20).
019600         10  WS-RS-SCORE      PIC S9(07)V9(02).
019700         10  WS-RS-BONUS      PIC 9(03)V9(04).
019800         10  WS-RS-SEASONS    PIC X(09).
019900         10  WS-RS-TIER       PIC X(02).
020000         10  FILLER           PIC X(07).
020100 77  WS-RESULT-CTR            PIC 9(03) COMP VALUE 0.
020200 77  SUB-RS                   PIC 9(03) COMP VALUE 0.
020300
020400*  HOLD AREA FOR THE BUBBLE-SORT SWAP                            *
020500 01  WS-HOLD-RS.
020600     05  WS-HOLD-CANON        PIC X(20).
020700     05  WS-HOLD-NAME         PIC X(20).
020800     05  WS-HOLD-SCORE        PIC S9(07)V9(02).
020900     05  WS-HOLD-BONUS        PIC 9(03)V9(04).
021000     05  WS-HOLD-SEASONS      PIC X(09).
021100     05  WS-HOLD-TIER         PIC X(02).
021200     05  FILLER               PIC X(07).
021300
021400 77  WS-WORK-SCORE            PIC S9(09)V9(04) VALUE 0.
021500
021600 PROCEDURE DIVISION.
021700 0000-MAIN.
021800     PERFORM 1000-INIT.
021900     PERFORM 2000-MAINLINE
022000         UNTIL MORE-MS-RECS = 'NO'.
022100     PERFORM 2500-BUILD-RESULT
022200         UNTIL MORE-CR-RECS = 'NO'.
022300     PERFORM 3000-CLOSING.
022400     STOP RUN.
022500
022600 1000-INIT.
022700     OPEN INPUT LOBBY-BONUS-FILE.
022800     OPEN INPUT TOP-LOBBY-FILE.
022900     OPEN INPUT MATCH-STATS-FILE.
023000     OPEN INPUT COMBINED-RATING-FILE.
023100     OPEN OUTPUT PLAYER-LEADERBOARD-FILE.
023200
023300     ACCEPT WS-CURRENT-DATE FROM DATE.                            Y2K-011 
023400     MOVE WS-CD-YY TO WS-CENT-YY.                                 Y2K-011 
023500     MOVE WS-CD-MM TO WS-CENT-MM.                                 Y2K-011 
023600     MOVE WS-CD-DD TO WS-CENT-DD.                                 Y2K-011 
023700     IF WS-CD-YY < 50                                             Y2K-011 
023800         MOVE 20 TO WS-CENT-CC                                    Y2K-011 
023900     ELSE                                                         Y2K-011 
024000         MOVE 19 TO WS-CENT-CC.                                   Y2K-011 
024100                                                                  
024200     PERFORM 1100-LOAD-BONUS-RATES                                
024300         UNTIL MORE-LB-RECS = 'NO'.                               
024400     PERFORM 1200-LOAD-TOP-LOBBY                                  
024500         UNTIL MORE-TL-RECS = 'NO'.                               
024600     PERFORM 9000-READ-MS.                                        
024700     PERFORM 9100-READ-CR.                                        
024800                                                                  
024900 1100-LOAD-BONUS-RATES.                                           
025000     READ LOBBY-BONUS-FILE                                        
025100         AT END                                                   
025200             MOVE 'NO' TO MORE-LB-RECS                            
025300         NOT AT END                                               
025400             ADD 1 TO WS-LBYBONUS-CTR                             
025500             MOVE T-LB-LOBBY-ID TO                                
025600                 WS-LB-LOBBY-ID(WS-LBYBONUS-CTR)                  
025700             MOVE T-LB-BONUS-RATE TO                              
025800                 WS-LB-RATE(WS-LBYBONUS-CTR).                     
025900                                                                  
026000 1200-LOAD-TOP-LOBBY.                                             
026100     READ TOP-LOBBY-FILE                                          
026200         AT END                                                   
026300             MOVE 'NO' TO MORE-TL-RECS                            
026400         NOT AT END                                               
026500             ADD 1 TO WS-TOPLOBBY-CTR                             
026600             MOVE T-TL-CANON-ID TO                                
026700                 WS-TL-CANON(WS-TOPLOBBY-CTR).                    
026800                                                                  
026900 2000-MAINLINE.                                                   
027000     PERFORM 2100-ACCUM-APPEARANCE.                               
027100     PERFORM 9000-READ-MS.                                        
027200                                                                  
027300*  BR5 - EVERY MATCH-STAT LINE IS ONE LOBBY APPEARANCE.  AN      *
027400*  UNKNOWN LOBBY CODE CONTRIBUTES A ZERO BONUS (CR-0372)         *
027500 2100-ACCUM-APPEARANCE.                                           
027600     MOVE I-MS-PLAYER-NAME TO WS-WORK-NAME.                       
027700     INSPECT WS-WORK-NAME CONVERTING                              
027800         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO                          
027900         "abcdefghijklmnopqrstuvwxyz".                            
028000                                                                  
028100     PERFORM                                                      
028200         VARYING SUB-LB FROM 1 BY 1                               
028300             UNTIL SUB-LB > WS-LBYBONUS-CTR                       
028400                 OR WS-LB-LOBBY-ID(SUB-LB) = I-MS-LOBBY-ID.       
028500                                                                  
028600     PERFORM                                                      
028700         VARYING SUB-PB FROM 1 BY 1                               
028800             UNTIL SUB-PB > WS-PLYBONUS-CTR                       
028900                 OR WS-PB-CANON(SUB-PB) = WS-WORK-NAME.           
029000                                                                  
029100     IF SUB-PB > WS-PLYBONUS-CTR                                  
029200         ADD 1 TO WS-PLYBONUS-CTR                                 
029300         MOVE WS-PLYBONUS-CTR TO SUB-PB                           
029400         MOVE WS-WORK-NAME TO WS-PB-CANON(SUB-PB)                 
029500         MOVE 0 TO WS-PB-TOTAL(SUB-PB).                           
029600                                                                  
029700     IF SUB-LB NOT > WS-LBYBONUS-CTR                              
029800         ADD WS-LB-RATE(SUB-LB) TO WS-PB-TOTAL(SUB-PB).           
029900                                                                  
030000*  BR5/BR6 - APPLY THE ADDITIVE LOBBY BONUS, THEN THE FLAT       *
030100*  15% TOP-LOBBY BONUS FOR PLAYERS ON THE TOP-LOBBY LIST         *
030200 2500-BUILD-RESULT.                                               
030300     ADD 1 TO WS-RESULT-CTR.                                      
030400     MOVE I-CR-CANON-ID TO WS-RS-CANON(WS-RESULT-CTR).            
030500     MOVE I-CR-PLAYER-NAME TO WS-RS-NAME(WS-RESULT-CTR).          
030600     MOVE I-CR-SEASONS-PLAYED TO                                  
030700         WS-RS-SEASONS(WS-RESULT-CTR).
030800                                                                  
030900     PERFORM                                                      
031000         VARYING SUB-PB FROM 1 BY 1                               
031100             UNTIL SUB-PB > WS-PLYBONUS-CTR                       
031200                 OR WS-PB-CANON(SUB-PB) = I-CR-CANON-ID.          
031300     IF SUB-PB NOT > WS-PLYBONUS-CTR                              
031400         MOVE WS-PB-TOTAL(SUB-PB) TO                              
031500             WS-RS-BONUS(WS-RESULT-CTR)                           
031600     ELSE                                                         
031700         MOVE 0 TO WS-RS-BONUS(WS-RESULT-CTR).                    
031800                                                                  
031900     COMPUTE WS-WORK-SCORE ROUNDED =                              
032000         I-CR-FINAL-SCORE *                                       
032100             (1 + WS-RS-BONUS(WS-RESULT-CTR)).                    
032200                                                                  
032300     PERFORM                                                      
032400         VARYING SUB-TL FROM 1 BY 1                               
032500             UNTIL SUB-TL > WS-TOPLOBBY-CTR                       
032600                 OR WS-TL-CANON(SUB-TL) = I-CR-CANON-ID.          
032700     IF SUB-TL NOT > WS-TOPLOBBY-CTR                              
032800         COMPUTE WS-WORK-SCORE ROUNDED = WS-WORK-SCORE * 1.15.    
032900                                                                  
033000     MOVE WS-WORK-SCORE TO WS-RS-SCORE(WS-RESULT-CTR).
033100     PERFORM 2510-ASSIGN-TIER.
033200
033300     PERFORM 9100-READ-CR.
033400
033500*  BR15 - PLAYER TIER THRESHOLDS, RECOMPUTED AGAINST THE BONUS-  *
033600*  ADJUSTED FINAL SCORE, NOT THE PRE-BONUS COMBINED-SEASON TIER  *
033700*  THIS PROGRAM INHERITS FROM VSL020.                            *
033800 2510-ASSIGN-TIER.
033900     EVALUATE TRUE
034000         WHEN WS-RS-SCORE(WS-RESULT-CTR) >= 160
034100             MOVE 'S+' TO WS-RS-TIER(WS-RESULT-CTR)
034200         WHEN WS-RS-SCORE(WS-RESULT-CTR) >= 140
034300             MOVE 'S ' TO WS-RS-TIER(WS-RESULT-CTR)
034400         WHEN WS-RS-SCORE(WS-RESULT-CTR) >= 120
034500             MOVE 'A+' TO WS-RS-TIER(WS-RESULT-CTR)
034600         WHEN WS-RS-SCORE(WS-RESULT-CTR) >= 100
034700             MOVE 'A ' TO WS-RS-TIER(WS-RESULT-CTR)
034800         WHEN WS-RS-SCORE(WS-RESULT-CTR) >= 85
034900             MOVE 'B+' TO WS-RS-TIER(WS-RESULT-CTR)
035000         WHEN WS-RS-SCORE(WS-RESULT-CTR) >= 70
035100             MOVE 'B ' TO WS-RS-TIER(WS-RESULT-CTR)
035200         WHEN WS-RS-SCORE(WS-RESULT-CTR) >= 60
035300             MOVE 'C+' TO WS-RS-TIER(WS-RESULT-CTR)
035400         WHEN WS-RS-SCORE(WS-RESULT-CTR) >= 50
035500             MOVE 'C ' TO WS-RS-TIER(WS-RESULT-CTR)
035600         WHEN WS-RS-SCORE(WS-RESULT-CTR) >= 40
035700             MOVE 'C-' TO WS-RS-TIER(WS-RESULT-CTR)
035800         WHEN WS-RS-SCORE(WS-RESULT-CTR) >= 30
035900             MOVE 'D+' TO WS-RS-TIER(WS-RESULT-CTR)
036000         WHEN WS-RS-SCORE(WS-RESULT-CTR) >= 20
036100             MOVE 'D ' TO WS-RS-TIER(WS-RESULT-CTR)
036200         WHEN OTHER
036300             MOVE 'D-' TO WS-RS-TIER(WS-RESULT-CTR).
036400
036500 3000-CLOSING.
036600     PERFORM 3200-RANK-SORT.                                      
036700     PERFORM 3300-WRITE-LEADERBOARD                               
036800         VARYING SUB-RS FROM 1 BY 1                               
036900             UNTIL SUB-RS > WS-RESULT-CTR.                        
037000                                                                  
037100     CLOSE LOBBY-BONUS-FILE.                                      
037200     CLOSE TOP-LOBBY-FILE.                                        
037300     CLOSE MATCH-STATS-FILE.                                      
037400     CLOSE COMBINED-RATING-FILE.                                  
037500     CLOSE PLAYER-LEADERBOARD-FILE.                               
037600                                                                  
037700*  BR17 - DESCENDING RANK, BUBBLE PASS AS IN VSL010/VSL020       *
037800 3200-RANK-SORT.                                                  
037900     MOVE 'YES' TO C-SWAPPED.                                     
038000     PERFORM 3210-BUBBLE-PASS                                     
038100         UNTIL C-SWAPPED = 'NO'.                                  
038200                                                                  
038300 3210-BUBBLE-PASS.                                                
038400     MOVE 'NO' TO C-SWAPPED.                                      
038500     PERFORM 3220-COMPARE-ADJACENT                                
038600         VARYING SUB-RS FROM 1 BY 1                               
038700             UNTIL SUB-RS > WS-RESULT-CTR - 1.                    
038800                                                                  
038900 3220-COMPARE-ADJACENT.                                           
039000     IF WS-RS-SCORE(SUB-RS) < WS-RS-SCORE(SUB-RS + 1)             
039100         MOVE WS-RS-ENTRY(SUB-RS) TO WS-HOLD-RS                   
039200         MOVE WS-RS-ENTRY(SUB-RS + 1) TO WS-RS-ENTRY(SUB-RS)      
039300         MOVE WS-HOLD-RS TO WS-RS-ENTRY(SUB-RS + 1)               
039400         MOVE 'YES' TO C-SWAPPED.                                 
039500                                                                  
039600 3300-WRITE-LEADERBOARD.                                          
039700     MOVE SUB-RS TO O-PL-RANK.                                    
039800     MOVE WS-RS-CANON(SUB-RS) TO O-PL-CANON-ID.                   
039900     MOVE WS-RS-NAME(SUB-RS) TO O-PL-PLAYER-NAME.                 
040000     MOVE WS-RS-SCORE(SUB-RS) TO O-PL-FINAL-SCORE.                
040100     MOVE 0 TO O-PL-INDIV-SCORE.                                  
040200     MOVE 0 TO O-PL-WEIGHTED-SCORE.                               
040300     MOVE 0 TO O-PL-TOTAL-KILLS.                                  
040400     MOVE 0 TO O-PL-TOTAL-DAMAGE.                                 
040500     MOVE 0 TO O-PL-MATCHES.                                      
040600     MOVE WS-RS-BONUS(SUB-RS) TO O-PL-BONUS-RATE.                 
040700     MOVE WS-RS-TIER(SUB-RS) TO O-PL-TIER.                        
040800     MOVE WS-RS-SEASONS(SUB-RS) TO O-PL-SEASONS-PLAYED.           
040900                                                                  
041000     WRITE O-PL-RECORD.                                           
041100                                                                  
041200 9000-READ-MS.                                                    
041300     READ MATCH-STATS-FILE                                        
041400         AT END                                                   
041500             MOVE 'NO' TO MORE-MS-RECS.                           
041600                                                                  
041700 9100-READ-CR.                                                    
041800     READ COMBINED-RATING-FILE                                    
041900         AT END                                                   
042000             MOVE 'NO' TO MORE-CR-RECS.                           
