000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     VSL060.
000300 AUTHOR.         T M OSTRANDER.
000400 INSTALLATION.   VESA LEAGUE DATA PROCESSING CENTER.
000500 DATE-WRITTEN.   11/02/89.
000600 DATE-COMPILED.
000700 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000800******************************************************************
000900*  ADVANCED METRICS ENGINE                                       *
001000*  BUILDS EACH TEAM'S CHRONOLOGICAL PLACEMENT HISTORY FROM THE   *
001100*  SAME GAME-RESULT DATA USED BY THE ELO PASS, THEN COMPUTES     *
001200*  MEAN PLACEMENT, POPULATION STANDARD DEVIATION, CONSISTENCY,   *
001300*  FINISH RATES, AND A RECENT-FORM SCORE.  TEAMS WITH FEWER      *
001400*  THAN FIVE GAMES ARE DROPPED FROM THE OUTPUT ENTIRELY.         *
001500******************************************************************
001600*  CHANGE LOG                                                   *
001700*  ----------------------------------------------------------   *
001800*  DATE     BY   REQUEST    DESCRIPTION                         *
001900*  11/02/89 TMO  INIT       ORIGINAL PROGRAM.  RUNNING SUM AND   *
002000*                           SUM-OF-SQUARES CARRIED PER TEAM SO   *
002100*                           VARIANCE NEEDS NO SECOND READ PASS.  *
002200*  07/21/93 DLP  CR-0361    STANDARD DEVIATION COMPUTED BY       *
002300*                           NEWTON'S METHOD - THIS SHOP'S        *
002400*                           COMPILER HAS NO SQUARE ROOT VERB.    *
002500*  01/08/99 SAW  Y2K-011    CENTURY WINDOW ADDED TO RUN-DATE     *
002600*                           STAMP FOR YEAR-2000 COMPLIANCE.      *
002700*  08/30/02 RFK  CR-0507    LAST-10-GAME FORM SCORE ADDED.       *
002800*  12/15/05 RFK  CR-0588    TEAMS UNDER FIVE GAMES NOW DROPPED   *
002900*                           FROM THE OUTPUT FILE, NOT ZEROED.    *
003000******************************************************************
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM
003500     CLASS LOWER-ALPHA IS 'a' THRU 'z'
003600     CLASS UPPER-ALPHA IS 'A' THRU 'Z'.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900
004000     SELECT GAME-RESULTS-FILE ASSIGN TO "GAMERSLT"
004100         ORGANIZATION IS LINE SEQUENTIAL.
004200
004300     SELECT ADV-METRICS-FILE ASSIGN TO "ADVMETR"
004400         ORGANIZATION IS LINE SEQUENTIAL.
004500
004600 DATA DIVISION.
004700 FILE SECTION.
004800
004900 FD  GAME-RESULTS-FILE
005000     LABEL RECORD IS STANDARD
005100     DATA RECORD IS I-GR-RECORD
005200     RECORD CONTAINS 85 CHARACTERS.
005300
005400 01  I-GR-RECORD.
005500     05  I-GR-GAME-ID          PIC 9(06).
005600     05  I-GR-TIMESTAMP        PIC 9(10).
005700     05  I-GR-SEASON           PIC X(03).
005800     05  I-GR-DIVISION         PIC X(12).
005900     05  I-GR-TEAM-NAME        PIC X(25).
006000     05  I-GR-PLACEMENT        PIC 9(02).
006100     05  I-GR-KILLS            PIC 9(03).
006200     05  I-GR-DAMAGE           PIC 9(07).
006300     05  FILLER                PIC X(17).
006400
006500*  ALTERNATE VIEW - GAME-ID AND TIMESTAMP AS ONE SORT KEY        *
006600 01  I-GR-SORT-KEY REDEFINES I-GR-RECORD.
006700     05  I-GR-SK-GAME          PIC 9(06).
006800     05  I-GR-SK-TIME          PIC 9(10).
006900     05  FILLER                PIC X(69).
007000
007100 FD  ADV-METRICS-FILE
007200     LABEL RECORD IS STANDARD
007300     DATA RECORD IS O-AM-RECORD
007400     RECORD CONTAINS 100 CHARACTERS.
007500
007600 01  O-AM-RECORD.
007700     05  O-AM-TEAM-NAME        PIC X(25).
007800     05  O-AM-GAMES-PLAYED     PIC 9(04).
007900     05  O-AM-AVG-PLACEMENT    PIC 9(02)V9(02).
008000     05  O-AM-STD-DEV          PIC 9(02)V9(02).
008100     05  O-AM-CONSISTENCY      PIC 9(03)V9(02).
008200     05  O-AM-TOP3-RATE        PIC 9(03)V9(02).
008300     05  O-AM-TOP5-RATE        PIC 9(03)V9(02).
008400     05  O-AM-TOP10-RATE       PIC 9(03)V9(02).
008500     05  O-AM-BOTTOM5-RATE     PIC 9(03)V9(02).
008600     05  O-AM-LAST10-AVG       PIC 9(02)V9(02).
008700     05  O-AM-FORM-SCORE       PIC 9(03)V9(02).
008800     05  O-AM-BEST-PLACE       PIC 9(02).
008900     05  O-AM-WORST-PLACE      PIC 9(02).
009000     05  FILLER                PIC X(25).
009100
009200 WORKING-STORAGE SECTION.
009300
009400     77  MORE-GR-RECS          PIC X(03) VALUE 'YES'.
009500 01  WORK-AREA.
009600
009700 01  WS-CURRENT-DATE.
009800     05  WS-CD-YY              PIC 9(02).
009900     05  WS-CD-MM              PIC 9(02).
010000     05  WS-CD-DD              PIC 9(02).
010100 01  WS-CURRENT-DATE-R REDEFINES WS-CURRENT-DATE.
010200     05  WS-CD-ALL             PIC 9(06).
010300
010400 01  WS-CENTURY-DATE.
010500     05  WS-CENT-CC            PIC 9(02) VALUE 19.
010600     05  WS-CENT-YY            PIC 9(02).
010700     05  WS-CENT-MM            PIC 9(02).
010800     05  WS-CENT-DD            PIC 9(02).
010900 01  WS-CENTURY-DATE-R REDEFINES WS-CENTURY-DATE.
011000     05  WS-CENT-ALL           PIC 9(08).
011100
011200*  PER-TEAM RUNNING HISTORY, CARRIED ACROSS THE WHOLE RUN        *
011300 01  WS-TEAM-TABLE.
011400     05  WS-TM-ENTRY OCCURS 300 TIMES.
011500         10  WS-TM-NAME        PIC X(25).
011600         10  WS-TM-GAMES       PIC 9(04) COMP.
011700         10  WS-TM-SUM-PLACE   PIC 9(06) COMP.
011800         10  WS-TM-SUM-SQ      PIC 9(08) COMP.
011900         10  WS-TM-TOP3        PIC 9(04) COMP.
012000         10  WS-TM-TOP5        PIC 9(04) COMP.
012100         10  WS-TM-TOP10       PIC 9(04) COMP.
012200         10  WS-TM-BOT5        PIC 9(04) COMP.
012300         10  WS-TM-BEST        PIC 9(02).
012400         10  WS-TM-WORST       PIC 9(02).
012500         10  WS-TM-HIST OCCURS 200 TIMES
012600                               PIC 9(02).
012700 77  WS-TEAM-CTR               PIC 9(03) COMP VALUE 0.
012800 77  SUB-TM                    PIC 9(03) COMP VALUE 0.
012900 77  SUB-H                     PIC 9(03) COMP VALUE 0.
013000 77  WS-START-IDX              PIC 9(03) COMP VALUE 0.
013100 77  WS-LAST-N                 PIC 9(03) COMP VALUE 0.
013200
013300 77  WS-MEAN                   PIC S9(03)V9(04) VALUE 0.
013400 77  WS-VARIANCE               PIC S9(05)V9(04) VALUE 0.
013500 77  WS-STDDEV                 PIC S9(05)V9(04) VALUE 0.
013600 77  WS-CONSISTENCY            PIC S9(03)V9(02) VALUE 0.
013700 77  WS-LAST10-SUM             PIC 9(05) VALUE 0.
013800 77  WS-LAST10-AVG             PIC S9(03)V9(04) VALUE 0.
013900 77  WS-FORM10                 PIC S9(03)V9(04) VALUE 0.
014000 77  WS-FORM-SCORE             PIC S9(03)V9(02) VALUE 0.
014100
014200*  MANUAL SQUARE-ROOT WORK FIELDS - NEWTON'S METHOD              *
014300 77  WS-SQRT-X                 PIC S9(05)V9(04) VALUE 0.
014400 77  WS-SQRT-GUESS             PIC S9(05)V9(04) VALUE 0.
014500 77  WS-SQRT-RESULT            PIC S9(05)V9(04) VALUE 0.
014600 77  SUB-ITER                  PIC 9(02) COMP VALUE 0.
014700
014800 PROCEDURE DIVISION.
014900 0000-MAIN.
015000     PERFORM 1000-INIT.
015100     PERFORM 2000-MAINLINE
015200         UNTIL MORE-GR-RECS = 'NO'.
015300     PERFORM 3000-CLOSING.
015400     STOP RUN.
015500
015600 1000-INIT.
015700     OPEN INPUT GAME-RESULTS-FILE.
015800     OPEN OUTPUT ADV-METRICS-FILE.
015900
016000     ACCEPT WS-CURRENT-DATE FROM DATE.                            Y2K-011 
016100     MOVE WS-CD-YY TO WS-CENT-YY.                                 Y2K-011 
016200     MOVE WS-CD-MM TO WS-CENT-MM.                                 Y2K-011 
016300     MOVE WS-CD-DD TO WS-CENT-DD.                                 Y2K-011 
016400     IF WS-CD-YY < 50                                             Y2K-011 
016500         MOVE 20 TO WS-CENT-CC                                    Y2K-011 
016600     ELSE                                                         Y2K-011 
016700         MOVE 19 TO WS-CENT-CC.                                   Y2K-011 
016800                                                                  
016900     PERFORM 9000-READ-GR.                                        
017000                                                                  
017100 2000-MAINLINE.                                                   
017200     PERFORM 2100-ACCUM-PLACEMENT.                                
017300     PERFORM 9000-READ-GR.                                        
017400                                                                  
017500*  BR10/BR12 - RUNNING MEAN, SUM-OF-SQUARES, FINISH-RATE AND     *
017600*  BEST/WORST COUNTERS; THE RAW PLACEMENT IS ALSO KEPT IN THE    *
017700*  TEAM'S HISTORY TABLE FOR THE LAST-10 FORM SCORE LATER ON      *
017800 2100-ACCUM-PLACEMENT.                                            
017900     PERFORM                                                      
018000         VARYING SUB-TM FROM 1 BY 1                               
018100             UNTIL SUB-TM > WS-TEAM-CTR                           
018200                 OR WS-TM-NAME(SUB-TM) = I-GR-TEAM-NAME.          
018300                                                                  
018400     IF SUB-TM > WS-TEAM-CTR                                      
018500         ADD 1 TO WS-TEAM-CTR                                     
018600         MOVE WS-TEAM-CTR TO SUB-TM                               
018700         MOVE I-GR-TEAM-NAME TO WS-TM-NAME(SUB-TM)                
018800         MOVE 0 TO WS-TM-GAMES(SUB-TM)                            
018900         MOVE 0 TO WS-TM-SUM-PLACE(SUB-TM)                        
019000         MOVE 0 TO WS-TM-SUM-SQ(SUB-TM)                           
019100         MOVE 0 TO WS-TM-TOP3(SUB-TM)                             
019200         MOVE 0 TO WS-TM-TOP5(SUB-TM)                             
019300         MOVE 0 TO WS-TM-TOP10(SUB-TM)                            
019400         MOVE 0 TO WS-TM-BOT5(SUB-TM).                            
019500                                                                  
019600     ADD 1 TO WS-TM-GAMES(SUB-TM).                                
019700                                                                  
019800     IF WS-TM-GAMES(SUB-TM) NOT > 200                             
019900         MOVE I-GR-PLACEMENT TO                                   
020000             WS-TM-HIST(SUB-TM, WS-TM-GAMES(SUB-TM)).             
020100                                                                  
020200     ADD I-GR-PLACEMENT TO WS-TM-SUM-PLACE(SUB-TM).               
020300     COMPUTE WS-TM-SUM-SQ(SUB-TM) =                               
020400         WS-TM-SUM-SQ(SUB-TM) + (I-GR-PLACEMENT * I-GR-PLACEMENT).
020500                                                                  
020600     IF I-GR-PLACEMENT <= 3                                       
020700         ADD 1 TO WS-TM-TOP3(SUB-TM).                             
020800     IF I-GR-PLACEMENT <= 5                                       
020900         ADD 1 TO WS-TM-TOP5(SUB-TM).                             
021000     IF I-GR-PLACEMENT <= 10                                      
021100         ADD 1 TO WS-TM-TOP10(SUB-TM).                            
021200     IF I-GR-PLACEMENT >= 16                                      
021300         ADD 1 TO WS-TM-BOT5(SUB-TM).                             
021400                                                                  
021500     IF WS-TM-GAMES(SUB-TM) = 1                                   
021600         MOVE I-GR-PLACEMENT TO WS-TM-BEST(SUB-TM)                
021700         MOVE I-GR-PLACEMENT TO WS-TM-WORST(SUB-TM)               
021800     ELSE                                                         
021900         IF I-GR-PLACEMENT < WS-TM-BEST(SUB-TM)                   
022000             MOVE I-GR-PLACEMENT TO WS-TM-BEST(SUB-TM)            
022100         IF I-GR-PLACEMENT > WS-TM-WORST(SUB-TM)                  
022200             MOVE I-GR-PLACEMENT TO WS-TM-WORST(SUB-TM).          
022300                                                                  
022400 3000-CLOSING.                                                    
022500     PERFORM 3100-WRITE-METRICS                                   
022600         VARYING SUB-TM FROM 1 BY 1                               
022700             UNTIL SUB-TM > WS-TEAM-CTR.                          
022800                                                                  
022900     CLOSE GAME-RESULTS-FILE.                                     
023000     CLOSE ADV-METRICS-FILE.                                      
023100                                                                  
023200 3100-WRITE-METRICS.                                              
023300     IF WS-TM-GAMES(SUB-TM) >= 5                                  
023400         COMPUTE WS-MEAN ROUNDED =                                
023500             WS-TM-SUM-PLACE(SUB-TM) / WS-TM-GAMES(SUB-TM)        
023600         COMPUTE WS-VARIANCE ROUNDED =                            
023700             (WS-TM-SUM-SQ(SUB-TM) / WS-TM-GAMES(SUB-TM))         
023800                 - (WS-MEAN * WS-MEAN)                            
023900         IF WS-VARIANCE < 0                                       
024000             MOVE 0 TO WS-VARIANCE                                
024100         MOVE WS-VARIANCE TO WS-SQRT-X                            
024200         PERFORM 3110-SQRT-CALC                                   
024300         MOVE WS-SQRT-RESULT TO WS-STDDEV                         
024400         COMPUTE WS-CONSISTENCY ROUNDED = 100 - (5 * WS-STDDEV)   
024500         IF WS-CONSISTENCY < 0                                    
024600             MOVE 0 TO WS-CONSISTENCY                             
024700                                                                  
024800         PERFORM 3120-LAST10-AVG                                  
024900         COMPUTE WS-FORM10 ROUNDED = WS-MEAN - WS-LAST10-AVG      
025000         COMPUTE WS-FORM-SCORE ROUNDED = 50 + (5 * WS-FORM10)     
025100         IF WS-FORM-SCORE < 0                                     
025200             MOVE 0 TO WS-FORM-SCORE                              
025300         IF WS-FORM-SCORE > 100                                   
025400             MOVE 100 TO WS-FORM-SCORE                            
025500                                                                  
025600         MOVE WS-TM-NAME(SUB-TM) TO O-AM-TEAM-NAME                
025700         MOVE WS-TM-GAMES(SUB-TM) TO O-AM-GAMES-PLAYED            
025800         MOVE WS-MEAN TO O-AM-AVG-PLACEMENT                       
025900         MOVE WS-STDDEV TO O-AM-STD-DEV                           
026000         MOVE WS-CONSISTENCY TO O-AM-CONSISTENCY                  
026100         COMPUTE O-AM-TOP3-RATE ROUNDED =                         
026200             100 * WS-TM-TOP3(SUB-TM) / WS-TM-GAMES(SUB-TM)       
026300         COMPUTE O-AM-TOP5-RATE ROUNDED =                         
026400             100 * WS-TM-TOP5(SUB-TM) / WS-TM-GAMES(SUB-TM)       
026500         COMPUTE O-AM-TOP10-RATE ROUNDED =                        
026600             100 * WS-TM-TOP10(SUB-TM) / WS-TM-GAMES(SUB-TM)      
026700         COMPUTE O-AM-BOTTOM5-RATE ROUNDED =                      
026800             100 * WS-TM-BOT5(SUB-TM) / WS-TM-GAMES(SUB-TM)       
026900         MOVE WS-LAST10-AVG TO O-AM-LAST10-AVG                    
027000         MOVE WS-FORM-SCORE TO O-AM-FORM-SCORE                    
027100         MOVE WS-TM-BEST(SUB-TM) TO O-AM-BEST-PLACE               
027200         MOVE WS-TM-WORST(SUB-TM) TO O-AM-WORST-PLACE             
027300                                                                  
027400         WRITE O-AM-RECORD.                                       
027500                                                                  
027600*  BR11 - AVERAGE OF THE LAST TEN GAMES, OR ALL GAMES WHEN THE   *
027700*  TEAM HAS PLAYED FEWER THAN TEN                                *
027800 3120-LAST10-AVG.                                                 
027900     IF WS-TM-GAMES(SUB-TM) < 10                                  
028000         MOVE WS-TM-GAMES(SUB-TM) TO WS-LAST-N                    
028100     ELSE                                                         
028200         MOVE 10 TO WS-LAST-N.                                    
028300                                                                  
028400     COMPUTE WS-START-IDX = WS-TM-GAMES(SUB-TM) - WS-LAST-N + 1.  
028500     MOVE 0 TO WS-LAST10-SUM.                                     
028600                                                                  
028700     PERFORM 3121-SUM-RECENT                                      
028800         VARYING SUB-H FROM WS-START-IDX BY 1                     
028900             UNTIL SUB-H > WS-TM-GAMES(SUB-TM).                   
029000                                                                  
029100     COMPUTE WS-LAST10-AVG ROUNDED =                              
029200         WS-LAST10-SUM / WS-LAST-N.                               
029300                                                                  
029400 3121-SUM-RECENT.                                                 
029500     ADD WS-TM-HIST(SUB-TM, SUB-H) TO WS-LAST10-SUM.              
029600                                                                  
029700*  NEWTON'S METHOD - THIS SHOP'S COMPILER HAS NO SQRT VERB       *
029800 3110-SQRT-CALC.                                                  
029900     IF WS-SQRT-X = 0                                             
030000         MOVE 0 TO WS-SQRT-RESULT                                 
030100     ELSE                                                         
030200         MOVE WS-SQRT-X TO WS-SQRT-GUESS                          
030300         PERFORM 3111-SQRT-ITERATE                                
030400             VARYING SUB-ITER FROM 1 BY 1                         
030500                 UNTIL SUB-ITER > 12                              
030600         MOVE WS-SQRT-GUESS TO WS-SQRT-RESULT.                    
030700                                                                  
030800 3111-SQRT-ITERATE.                                               
030900     COMPUTE WS-SQRT-GUESS ROUNDED =                              
031000         (WS-SQRT-GUESS + (WS-SQRT-X / WS-SQRT-GUESS)) / 2.       
031100                                                                  
031200 9000-READ-GR.                                                    
031300     READ GAME-RESULTS-FILE                                       
031400         AT END                                                   
031500             MOVE 'NO' TO MORE-GR-RECS.                           
