000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     VSL050.
000300 AUTHOR.         T M OSTRANDER.
000400 INSTALLATION.   VESA LEAGUE DATA PROCESSING CENTER.
000500 DATE-WRITTEN.   09/06/89.
000600 DATE-COMPILED.
000700 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000800******************************************************************
000900*  ELO RATING ENGINE                                             *
001000*  READS GAME-RESULT RECORDS IN ASCENDING TIMESTAMP ORDER,       *
001100*  GROUPED BY GAME, AND CARRIES A RUNNING ELO RATING PER TEAM    *
001200*  ACROSS THE WHOLE SEASON.  EVERY TEAM'S DELTA FOR A GAME IS    *
001300*  COMPUTED FROM THAT GAME'S PRE-GAME RATINGS AND THE WHOLE SET  *
001400*  OF DELTAS IS APPLIED TOGETHER ONCE THE GAME IS COMPLETE.      *
001500******************************************************************
001600*  CHANGE LOG                                                   *
001700*  ----------------------------------------------------------   *
001800*  DATE     BY   REQUEST    DESCRIPTION                         *
001900*  09/06/89 TMO  INIT       ORIGINAL PROGRAM.  CONTROL BREAK ON  *
002000*                           GAME-ID, PAIRWISE LOGISTIC EXPECTED  *
002100*                           PLACEMENT FORMULA.                   *
002200*  03/14/92 DLP  CR-0288    SIMULTANEOUS DELTA APPLICATION - ALL *
002300*                           DELTAS NOW HELD UNTIL THE GAME'S     *
002400*                           LAST TEAM IS PROCESSED.              *
002500*  01/08/99 SAW  Y2K-011    CENTURY WINDOW ADDED TO RUN-DATE     *
002600*                           STAMP FOR YEAR-2000 COMPLIANCE.      *
002700*  06/19/04 RFK  CR-0548    PEAK AND LOW ELO TRACKED PER TEAM.   *
002800*  02/11/08 RFK  CR-0607    RE-SORT DESCENDING BY CURRENT ELO.   *
002900******************************************************************
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM
003400     CLASS LOWER-ALPHA IS 'a' THRU 'z'
003500     CLASS UPPER-ALPHA IS 'A' THRU 'Z'.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800
003900     SELECT GAME-RESULTS-FILE ASSIGN TO "GAMERSLT"
004000         ORGANIZATION IS LINE SEQUENTIAL.
004100
004200     SELECT ELO-RATINGS-FILE ASSIGN TO "ELORTG"
004300         ORGANIZATION IS LINE SEQUENTIAL.
004400
004500 DATA DIVISION.
004600 FILE SECTION.
004700
004800 FD  GAME-RESULTS-FILE
004900     LABEL RECORD IS STANDARD
005000     DATA RECORD IS I-GR-RECORD
005100     RECORD CONTAINS 85 CHARACTERS.
005200
005300 01  I-GR-RECORD.
005400     05  I-GR-GAME-ID          PIC 9(06).
005500     05  I-GR-TIMESTAMP        PIC 9(10).
005600     05  I-GR-SEASON           PIC X(03).
005700     05  I-GR-DIVISION         PIC X(12).
005800     05  I-GR-TEAM-NAME        PIC X(25).
005900     05  I-GR-PLACEMENT        PIC 9(02).
006000     05  I-GR-KILLS            PIC 9(03).
006100     05  I-GR-DAMAGE           PIC 9(07).
006200     05  FILLER                PIC X(17).
006300
006400*  ALTERNATE VIEW - GAME-ID AND TIMESTAMP AS ONE SORT KEY, USED  *
006500*  TO CONFIRM THE FILE ARRIVES IN THE ORDER THIS PASS REQUIRES   *
006600 01  I-GR-SORT-KEY REDEFINES I-GR-RECORD.
006700     05  I-GR-SK-GAME          PIC 9(06).
006800     05  I-GR-SK-TIME          PIC 9(10).
006900     05  FILLER                PIC X(69).
007000
007100 FD  ELO-RATINGS-FILE
007200     LABEL RECORD IS STANDARD
007300     DATA RECORD IS O-EL-RECORD
007400     RECORD CONTAINS 70 CHARACTERS.
007500
007600 01  O-EL-RECORD.
007700     05  O-EL-TEAM-NAME        PIC X(25).
007800     05  O-EL-CURRENT-ELO      PIC S9(04)V9(02).
007900     05  O-EL-PEAK-ELO         PIC S9(04)V9(02).
008000     05  O-EL-LOW-ELO          PIC S9(04)V9(02).
008100     05  O-EL-GAMES-PLAYED     PIC 9(04).
008200     05  O-EL-AVG-PLACEMENT    PIC 9(02)V9(02).
008300     05  FILLER                PIC X(19).
008400
008500 WORKING-STORAGE SECTION.
008600
008700     77  MORE-GR-RECS          PIC X(03) VALUE 'YES'.
008800 01  WORK-AREA.
008900     05  C-SWAPPED             PIC X(03) VALUE 'NO'.
009000     05  WS-HOLD-GAME-ID       PIC 9(06) VALUE 0.
009100
009200 01  WS-CURRENT-DATE.
009300     05  WS-CD-YY              PIC 9(02).
009400     05  WS-CD-MM              PIC 9(02).
009500     05  WS-CD-DD              PIC 9(02).
009600 01  WS-CURRENT-DATE-R REDEFINES WS-CURRENT-DATE.
009700     05  WS-CD-ALL             PIC 9(06).
009800
009900 01  WS-CENTURY-DATE.
010000     05  WS-CENT-CC            PIC 9(02) VALUE 19.
010100     05  WS-CENT-YY            PIC 9(02).
010200     05  WS-CENT-MM            PIC 9(02).
010300     05  WS-CENT-DD            PIC 9(02).
010400 01  WS-CENTURY-DATE-R REDEFINES WS-CENTURY-DATE.
010500     05  WS-CENT-ALL           PIC 9(08).
010600
010700*  MASTER ELO TABLE - ONE ENTRY PER TEAM, CARRIED ACROSS EVERY   *
010800*  GAME IN THE RUN                                               *
010900 01  WS-ELO-TABLE.
011000     05  WS-EL-ENTRY OCCURS 300 TIMES.
011100         10  WS-EL-NAME        PIC X(25).
011200         10  WS-EL-CURRENT     PIC S9(04)V9(02).
011300         10  WS-EL-PEAK        PIC S9(04)V9(02).
011400         10  WS-EL-LOW         PIC S9(04)V9(02).
011500         10  WS-EL-GAMES       PIC 9(04) COMP.
011600         10  WS-EL-SUMPLACE    PIC 9(06) COMP.
011700 77  WS-ELO-CTR                PIC 9(03) COMP VALUE 0.
011800 77  SUB-ELO                   PIC 9(03) COMP VALUE 0.
011900
012000*  CURRENT-GAME BATCH - UP TO 20 TEAMS PER GAME                  *
012100 01  WS-GAME-BATCH.
012200     05  WS-GM-ENTRY OCCURS 20 TIMES.
012300         10  WS-GM-NAME        PIC X(25).
012400         10  WS-GM-PLACEMENT   PIC 9(02).
012500         10  WS-GM-PREELO      PIC S9(04)V9(02).
012600         10  WS-GM-DELTA       PIC S9(04)V9(02).
012700         10  WS-GM-IDX         PIC 9(03) COMP.
012800 77  WS-GAME-CTR               PIC 9(02) COMP VALUE 0.
012900 77  SUB-GM                    PIC 9(02) COMP VALUE 0.
013000 77  SUB-OPP                   PIC 9(02) COMP VALUE 0.
013100
013200*  HOLD AREA FOR THE BUBBLE-SORT SWAP                            *
013300 01  WS-HOLD-EL.
013400     05  WS-HOLD-NAME          PIC X(25).
013500     05  WS-HOLD-CURRENT       PIC S9(04)V9(02).
013600     05  WS-HOLD-PEAK          PIC S9(04)V9(02).
013700     05  WS-HOLD-LOW           PIC S9(04)V9(02).
013800     05  WS-HOLD-GAMES         PIC 9(04) COMP.
013900     05  WS-HOLD-SUMPLACE      PIC 9(06) COMP.
014000
014100 77  WS-N-OPP                  PIC 9(02) VALUE 0.
014200 77  WS-PROB-SUM               PIC S9(02)V9(06) VALUE 0.
014300 77  WS-PROB                   PIC S9(02)V9(06) VALUE 0.
014400 77  WS-DIFF                   PIC S9(03)V9(06) VALUE 0.
014500 77  WS-EXPECTED-PLACE         PIC S9(03)V9(02) VALUE 0.
014600 77  WS-ACTUAL-SCORE           PIC S9(01)V9(04) VALUE 0.
014700 77  WS-EXPECTED-SCORE         PIC S9(01)V9(04) VALUE 0.
014800 77  WS-AVG-PLACEMENT          PIC 9(02)V9(02) VALUE 0.
014900
015000 PROCEDURE DIVISION.
015100 0000-MAIN.
015200     PERFORM 1000-INIT.
015300     PERFORM 2000-MAINLINE
015400         UNTIL MORE-GR-RECS = 'NO'.
015500     PERFORM 3000-CLOSING.
015600     STOP RUN.
015700
015800 1000-INIT.
015900     OPEN INPUT GAME-RESULTS-FILE.
016000     OPEN OUTPUT ELO-RATINGS-FILE.
016100
016200     ACCEPT WS-CURRENT-DATE FROM DATE.                            Y2K-011 
016300     MOVE WS-CD-YY TO WS-CENT-YY.                                 Y2K-011 
016400     MOVE WS-CD-MM TO WS-CENT-MM.                                 Y2K-011 
016500     MOVE WS-CD-DD TO WS-CENT-DD.                                 Y2K-011 
016600     IF WS-CD-YY < 50                                             Y2K-011 
016700         MOVE 20 TO WS-CENT-CC                                    Y2K-011 
016800     ELSE                                                         Y2K-011 
016900         MOVE 19 TO WS-CENT-CC.                                   Y2K-011 
017000                                                                  
017100     PERFORM 9000-READ-GR.                                        
017200     IF MORE-GR-RECS = 'YES'                                      
017300         MOVE I-GR-GAME-ID TO WS-HOLD-GAME-ID.                    
017400                                                                  
017500*  ONE GAME'S WORTH OF RESULTS IS A CONTROL-BREAK GROUP ON       *
017600*  GAME-ID.  A CHANGE IN GAME-ID CLOSES OUT THE PRIOR GAME.      *
017700 2000-MAINLINE.                                                   
017800     IF I-GR-GAME-ID NOT = WS-HOLD-GAME-ID                        
017900         PERFORM 2500-PROCESS-GAME                                
018000         MOVE 0 TO WS-GAME-CTR                                    
018100         MOVE I-GR-GAME-ID TO WS-HOLD-GAME-ID.                    
018200                                                                  
018300     PERFORM 2100-ADD-TO-BATCH.                                   
018400     PERFORM 9000-READ-GR.                                        
018500                                                                  
018600 2100-ADD-TO-BATCH.                                               
018700     ADD 1 TO WS-GAME-CTR.                                        
018800     MOVE I-GR-TEAM-NAME TO WS-GM-NAME(WS-GAME-CTR).              
018900     MOVE I-GR-PLACEMENT TO WS-GM-PLACEMENT(WS-GAME-CTR).         
019000                                                                  
019100*  BR9 - LOOK UP OR ADD EACH TEAM, THEN COMPUTE EVERY TEAM'S     *
019200*  DELTA FROM PRE-GAME RATINGS BEFORE ANY RATING IS CHANGED      *
019300 2500-PROCESS-GAME.                                               
019400     PERFORM 2510-LOOKUP-TEAM                                     
019500         VARYING SUB-GM FROM 1 BY 1                               
019600             UNTIL SUB-GM > WS-GAME-CTR.                          
019700                                                                  
019800     PERFORM 2520-COMPUTE-DELTA                                   
019900         VARYING SUB-GM FROM 1 BY 1                               
020000             UNTIL SUB-GM > WS-GAME-CTR.                          
020100                                                                  
020200     PERFORM 2530-APPLY-DELTA                                     
020300         VARYING SUB-GM FROM 1 BY 1                               
020400             UNTIL SUB-GM > WS-GAME-CTR.                          
020500                                                                  
020600 2510-LOOKUP-TEAM.                                                
020700     PERFORM                                                      
020800         VARYING SUB-ELO FROM 1 BY 1                              
020900             UNTIL SUB-ELO > WS-ELO-CTR                           
021000                 OR WS-EL-NAME(SUB-ELO) = WS-GM-NAME(SUB-GM).     
021100                                                                  
021200     IF SUB-ELO > WS-ELO-CTR                                      
021300         ADD 1 TO WS-ELO-CTR                                      
021400         MOVE WS-ELO-CTR TO SUB-ELO                               
021500         MOVE WS-GM-NAME(SUB-GM) TO WS-EL-NAME(SUB-ELO)           
021600         MOVE 1500 TO WS-EL-CURRENT(SUB-ELO)                      
021700         MOVE 1500 TO WS-EL-PEAK(SUB-ELO)                         
021800         MOVE 1500 TO WS-EL-LOW(SUB-ELO)                          
021900         MOVE 0 TO WS-EL-GAMES(SUB-ELO)                           
022000         MOVE 0 TO WS-EL-SUMPLACE(SUB-ELO).                       
022100                                                                  
022200     MOVE SUB-ELO TO WS-GM-IDX(SUB-GM).                           
022300     MOVE WS-EL-CURRENT(SUB-ELO) TO WS-GM-PREELO(SUB-GM).         
022400                                                                  
022500*  EXPECTED PLACEMENT = OPPONENT COUNT + 1 LESS THE SUMMED       *
022600*  PAIRWISE LOGISTIC WIN PROBABILITY AGAINST EVERY OPPONENT      *
022700 2520-COMPUTE-DELTA.                                              
022800     MOVE 0 TO WS-PROB-SUM.                                       
022900     PERFORM 2521-SUM-OPPONENT                                    
023000         VARYING SUB-OPP FROM 1 BY 1                              
023100             UNTIL SUB-OPP > WS-GAME-CTR.                         
023200                                                                  
023300     COMPUTE WS-N-OPP = WS-GAME-CTR - 1.                          
023400     COMPUTE WS-EXPECTED-PLACE ROUNDED =                          
023500         WS-N-OPP + 1 - WS-PROB-SUM.                              
023600     COMPUTE WS-ACTUAL-SCORE ROUNDED =                            
023700         (20 - WS-GM-PLACEMENT(SUB-GM) + 1) / 20.                 
023800     COMPUTE WS-EXPECTED-SCORE ROUNDED =                          
023900         (20 - WS-EXPECTED-PLACE + 1) / 20.                       
024000     COMPUTE WS-GM-DELTA(SUB-GM) ROUNDED =                        
024100         32 * (WS-ACTUAL-SCORE - WS-EXPECTED-SCORE).              
024200                                                                  
024300 2521-SUM-OPPONENT.                                               
024400     IF SUB-OPP NOT = SUB-GM                                      
024500         COMPUTE WS-DIFF =                                        
024600             (WS-GM-PREELO(SUB-OPP) - WS-GM-PREELO(SUB-GM)) / 400 
024700         COMPUTE WS-PROB ROUNDED =                                
024800             1 / (1 + (10 ** WS-DIFF))                            
024900         ADD WS-PROB TO WS-PROB-SUM.                              
025000                                                                  
025100 2530-APPLY-DELTA.                                                
025200     MOVE WS-GM-IDX(SUB-GM) TO SUB-ELO.                           
025300     COMPUTE WS-EL-CURRENT(SUB-ELO) ROUNDED =                     
025400         WS-EL-CURRENT(SUB-ELO) + WS-GM-DELTA(SUB-GM).            
025500                                                                  
025600     IF WS-EL-CURRENT(SUB-ELO) > WS-EL-PEAK(SUB-ELO)              
025700         MOVE WS-EL-CURRENT(SUB-ELO) TO WS-EL-PEAK(SUB-ELO).      
025800     IF WS-EL-CURRENT(SUB-ELO) < WS-EL-LOW(SUB-ELO)               
025900         MOVE WS-EL-CURRENT(SUB-ELO) TO WS-EL-LOW(SUB-ELO).       
026000                                                                  
026100     ADD 1 TO WS-EL-GAMES(SUB-ELO).                               
026200     ADD WS-GM-PLACEMENT(SUB-GM) TO WS-EL-SUMPLACE(SUB-ELO).      
026300                                                                  
026400 3000-CLOSING.                                                    
026500     IF WS-GAME-CTR > 0                                           
026600         PERFORM 2500-PROCESS-GAME.                               
026700                                                                  
026800     PERFORM 3200-RANK-SORT.                                      
026900     PERFORM 3300-WRITE-ELO                                       
027000         VARYING SUB-ELO FROM 1 BY 1                              
027100             UNTIL SUB-ELO > WS-ELO-CTR.                          
027200                                                                  
027300     CLOSE GAME-RESULTS-FILE.                                     
027400     CLOSE ELO-RATINGS-FILE.                                      
027500                                                                  
027600 3200-RANK-SORT.                                                  
027700     MOVE 'YES' TO C-SWAPPED.                                     
027800     PERFORM 3210-BUBBLE-PASS                                     
027900         UNTIL C-SWAPPED = 'NO'.                                  
028000                                                                  
028100 3210-BUBBLE-PASS.                                                
028200     MOVE 'NO' TO C-SWAPPED.                                      
028300     PERFORM 3220-COMPARE-ADJACENT                                
028400         VARYING SUB-ELO FROM 1 BY 1                              
028500             UNTIL SUB-ELO > WS-ELO-CTR - 1.                      
028600                                                                  
028700 3220-COMPARE-ADJACENT.                                           
028800     IF WS-EL-CURRENT(SUB-ELO) < WS-EL-CURRENT(SUB-ELO + 1)       
028900         MOVE WS-EL-ENTRY(SUB-ELO) TO WS-HOLD-EL                  
029000         MOVE WS-EL-ENTRY(SUB-ELO + 1) TO WS-EL-ENTRY(SUB-ELO)    
029100         MOVE WS-HOLD-EL TO WS-EL-ENTRY(SUB-ELO + 1)              
029200         MOVE 'YES' TO C-SWAPPED.                                 
029300                                                                  
029400 3300-WRITE-ELO.                                                  
029500     MOVE WS-EL-NAME(SUB-ELO) TO O-EL-TEAM-NAME.                  
029600     MOVE WS-EL-CURRENT(SUB-ELO) TO O-EL-CURRENT-ELO.             
029700     MOVE WS-EL-PEAK(SUB-ELO) TO O-EL-PEAK-ELO.                   
029800     MOVE WS-EL-LOW(SUB-ELO) TO O-EL-LOW-ELO.                     
029900     MOVE WS-EL-GAMES(SUB-ELO) TO O-EL-GAMES-PLAYED.              
030000                                                                  
030100     IF WS-EL-GAMES(SUB-ELO) > 0                                  
030200         COMPUTE WS-AVG-PLACEMENT ROUNDED =                       
030300             WS-EL-SUMPLACE(SUB-ELO) / WS-EL-GAMES(SUB-ELO)       
030400     ELSE                                                         
030500         MOVE 0 TO WS-AVG-PLACEMENT.                              
030600                                                                  
030700     MOVE WS-AVG-PLACEMENT TO O-EL-AVG-PLACEMENT.                 
030800                                                                  
030900     WRITE O-EL-RECORD.                                           
031000                                                                  
031100 9000-READ-GR.                                                    
031200     READ GAME-RESULTS-FILE                                       
031300         AT END                                                   
031400             MOVE 'NO' TO MORE-GR-RECS.                           
