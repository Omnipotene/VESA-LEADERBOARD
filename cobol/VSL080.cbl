000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     VSL080.
000300 AUTHOR.         T M OSTRANDER.
000400 INSTALLATION.   VESA LEAGUE DATA PROCESSING CENTER.
000500 DATE-WRITTEN.   05/09/90.
000600 DATE-COMPILED.
000700 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000800******************************************************************
000900*  DIVISION SEEDING ENGINE                                       *
001000*  FILLS THE SEVEN WEEKLY DIVISIONS FROM THE UPDATED TEAM        *
001100*  RATING FILE, STRICTLY BY DESCENDING RATING, INTO THE LOWEST-  *
001200*  NUMBERED DIVISION WITH SPACE REMAINING.  CAPACITY IS SPLIT AS *
001300*  EVENLY AS SEVEN DIVISIONS ALLOW, WITH THE REMAINDER GOING TO  *
001400*  THE LOW-NUMBERED DIVISIONS FIRST.                             *
001500******************************************************************
001600*  CHANGE LOG                                                   *
001700*  ----------------------------------------------------------   *
001800*  DATE     BY   REQUEST    DESCRIPTION                         *
001900*  05/09/90 TMO  INIT       ORIGINAL PROGRAM.  DIVISION PLAY     *
002000*                           DAYS ARE A FIXED LEAGUE SCHEDULE,    *
002100*                           NOT READ FROM A FILE.                *
002200*  11/30/95 DLP  CR-0412    REMAINDER TEAMS NOW GO TO THE FIRST  *
002300*                           N DIVISIONS INSTEAD OF THE LAST.     *
002400*  01/08/99 SAW  Y2K-011    CENTURY WINDOW ADDED TO RUN-DATE     *
002500*                           STAMP FOR YEAR-2000 COMPLIANCE.      *
002600*  07/14/04 RFK  CR-0559    PER-DIVISION MIN/MAX RATING ADDED TO *
002700*                           THE SUMMARY STATISTICS.              *
002800******************************************************************
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM
003300     CLASS LOWER-ALPHA IS 'a' THRU 'z'
003400     CLASS UPPER-ALPHA IS 'A' THRU 'Z'.
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700
003800     SELECT TEAM-RATING-UPD-FILE ASSIGN TO "TEAMUPD"
003900         ORGANIZATION IS LINE SEQUENTIAL.
004000
004100     SELECT DIVISION-ASSIGN-FILE ASSIGN TO "DIVASGN"
004200         ORGANIZATION IS LINE SEQUENTIAL.
004300
004400 DATA DIVISION.
004500 FILE SECTION.
004600
004700 FD  TEAM-RATING-UPD-FILE
004800     LABEL RECORD IS STANDARD
004900     DATA RECORD IS I-TR-RECORD
005000     RECORD CONTAINS 70 CHARACTERS.
005100
005200 01  I-TR-RECORD.
005300     05  I-TR-RANK             PIC 9(04).
005400     05  I-TR-TEAM-NAME        PIC X(25).
005500     05  I-TR-TEAM-RATING      PIC 9(06)V9(02).
005600     05  I-TR-P1-RATING        PIC 9(06)V9(02).
005700     05  I-TR-P2-RATING        PIC 9(06)V9(02).
005800     05  I-TR-P3-RATING        PIC 9(06)V9(02).
005900     05  I-TR-FOUND-COUNT      PIC 9(01).
006000     05  I-TR-TIER             PIC X(01).
006100     05  FILLER                PIC X(07).
006200
006300*  ALTERNATE VIEW - CHECKS FOR A BLANK TEAM NAME                 *
006400 01  I-TR-BLANK-CHECK REDEFINES I-TR-RECORD.
006500     05  FILLER                PIC X(04).
006600     05  I-TR-BC-NAME          PIC X(25).
006700     05  FILLER                PIC X(41).
006800
006900 FD  DIVISION-ASSIGN-FILE
007000     LABEL RECORD IS STANDARD
007100     DATA RECORD IS O-DA-RECORD
007200     RECORD CONTAINS 70 CHARACTERS.
007300
007400 01  O-DA-RECORD.
007500     05  O-DA-DIVISION-NUM     PIC 9(01).
007600     05  O-DA-DIVISION-DAY     PIC X(09).
007700     05  O-DA-RANK-IN-DIV      PIC 9(03).
007800     05  O-DA-TEAM-NAME        PIC X(25).
007900     05  O-DA-TEAM-RATING      PIC 9(06)V9(02).
008000     05  O-DA-TIER             PIC X(02).
008100     05  FILLER                PIC X(16).
008200
008300 WORKING-STORAGE SECTION.
008400
008500     77  MORE-TR-RECS          PIC X(03) VALUE 'YES'.
008600 01  WORK-AREA.
008700     05  C-SWAPPED             PIC X(03) VALUE 'NO'.
008800
008900 01  WS-CURRENT-DATE.
009000     05  WS-CD-YY              PIC 9(02).
009100     05  WS-CD-MM              PIC 9(02).
009200     05  WS-CD-DD              PIC 9(02).
009300 01  WS-CURRENT-DATE-R REDEFINES WS-CURRENT-DATE.
009400     05  WS-CD-ALL             PIC 9(06).
009500
009600 01  WS-CENTURY-DATE.
009700     05  WS-CENT-CC            PIC 9(02) VALUE 19.
009800     05  WS-CENT-YY            PIC 9(02).
009900     05  WS-CENT-MM            PIC 9(02).
010000     05  WS-CENT-DD            PIC 9(02).
010100 01  WS-CENTURY-DATE-R REDEFINES WS-CENTURY-DATE.
010200     05  WS-CENT-ALL           PIC 9(08).
010300
010400*  FIXED LEAGUE SCHEDULE - NOT DRIVEN BY A FILE                  *
010500 01  WS-DIV-TABLE.
010600     05  WS-DIV-ENTRY OCCURS 7 TIMES.
010700         10  WS-DIV-DAY        PIC X(09).
010800         10  WS-DIV-CAP        PIC 9(03) COMP.
010900         10  WS-DIV-USED       PIC 9(03) COMP.
011000         10  WS-DIV-SUM        PIC 9(08)V9(02).
011100         10  WS-DIV-MAX        PIC 9(06)V9(02).
011200         10  WS-DIV-MIN        PIC 9(06)V9(02).
011300
011400*  FULL TEAM ROSTER, DESCENDING BY RATING, WITH ITS DIVISION     *
011500*  ASSIGNMENT ADDED AS THE FILL PASS WALKS THE LIST              *
011600 01  WS-TEAM-TABLE.
011700     05  WS-TM-ENTRY OCCURS 300 TIMES.
011800         10  WS-TM-NAME        PIC X(25).
011900         10  WS-TM-RATING      PIC 9(06)V9(02).
012000         10  WS-TM-TIER        PIC X(01).
012100         10  WS-TM-DIV-NUM     PIC 9(01).
012200         10  WS-TM-RANK-IN-DIV PIC 9(03).
012300 01  WS-HOLD-TM.
012400     05  WS-HOLD-TM-NAME       PIC X(25).
012500     05  WS-HOLD-TM-RATING     PIC 9(06)V9(02).
012600     05  WS-HOLD-TM-TIER       PIC X(01).
012700     05  WS-HOLD-TM-DIV-NUM    PIC 9(01).
012800     05  WS-HOLD-TM-RANK       PIC 9(03).
012900
013000 77  WS-TEAM-CTR                PIC 9(03) COMP VALUE 0.
013100 77  SUB-TM                     PIC 9(03) COMP VALUE 0.
013200 77  SUB-DV                     PIC 9(01) COMP VALUE 0.
013300 77  WS-BASE-CAP                PIC 9(03) COMP VALUE 0.
013400 77  WS-REMAINDER               PIC 9(03) COMP VALUE 0.
013500
013600 PROCEDURE DIVISION.
013700 0000-MAIN.
013800     PERFORM 1000-INIT.
013900     PERFORM 2000-MAINLINE
014000         UNTIL MORE-TR-RECS = 'NO'.
014100     PERFORM 3000-CLOSING.
014200     STOP RUN.
014300
014400 1000-INIT.
014500     OPEN INPUT TEAM-RATING-UPD-FILE.
014600     OPEN OUTPUT DIVISION-ASSIGN-FILE.
014700
014800     ACCEPT WS-CURRENT-DATE FROM DATE.                            Y2K-011 
014900     MOVE WS-CD-YY TO WS-CENT-YY.                                 Y2K-011 
015000     MOVE WS-CD-MM TO WS-CENT-MM.                                 Y2K-011 
015100     MOVE WS-CD-DD TO WS-CENT-DD.                                 Y2K-011 
015200     IF WS-CD-YY < 50                                             Y2K-011 
015300         MOVE 20 TO WS-CENT-CC                                    Y2K-011 
015400     ELSE                                                         Y2K-011 
015500         MOVE 19 TO WS-CENT-CC.                                   Y2K-011 
015600                                                                  
015700     MOVE 'THURSDAY'  TO WS-DIV-DAY(1).                           
015800     MOVE 'WEDNESDAY' TO WS-DIV-DAY(2).                           
015900     MOVE 'MONDAY'    TO WS-DIV-DAY(3).                           
016000     MOVE 'THURSDAY'  TO WS-DIV-DAY(4).                           
016100     MOVE 'MONDAY'    TO WS-DIV-DAY(5).                           
016200     MOVE 'WEDNESDAY' TO WS-DIV-DAY(6).                           
016300     MOVE 'MONDAY'    TO WS-DIV-DAY(7).                           
016400                                                                  
016500     PERFORM 9000-READ-TR.                                        
016600                                                                  
016700 2000-MAINLINE.                                                   
016800     PERFORM 2100-ADD-TEAM.                                       
016900     PERFORM 9000-READ-TR.                                        
017000                                                                  
017100 2100-ADD-TEAM.                                                   
017200     IF I-TR-BC-NAME NOT = SPACES                                 
017300         ADD 1 TO WS-TEAM-CTR                                     
017400         MOVE I-TR-TEAM-NAME TO WS-TM-NAME(WS-TEAM-CTR)           
017500         MOVE I-TR-TEAM-RATING TO WS-TM-RATING(WS-TEAM-CTR)       
017600         MOVE I-TR-TIER TO WS-TM-TIER(WS-TEAM-CTR)                
017700         MOVE 0 TO WS-TM-DIV-NUM(WS-TEAM-CTR)                     
017800         MOVE 0 TO WS-TM-RANK-IN-DIV(WS-TEAM-CTR).                
017900                                                                  
018000 3000-CLOSING.                                                    
018100     MOVE 'NO' TO C-SWAPPED.                                      
018200     PERFORM 3110-BUBBLE-PASS                                     
018300         UNTIL C-SWAPPED = 'NO'.                                  
018400                                                                  
018500     PERFORM 3200-CAPACITY.                                       
018600                                                                  
018700     PERFORM 3300-ASSIGN-DIVISION                                 
018800         VARYING SUB-TM FROM 1 BY 1                               
018900             UNTIL SUB-TM > WS-TEAM-CTR.                          
019000                                                                  
019100     MOVE 'NO' TO C-SWAPPED.                                      
019200     PERFORM 3410-BUBBLE-PASS2                                    
019300         UNTIL C-SWAPPED = 'NO'.                                  
019400                                                                  
019500     PERFORM 3500-WRITE-RECORDS                                   
019600         VARYING SUB-TM FROM 1 BY 1                               
019700             UNTIL SUB-TM > WS-TEAM-CTR.                          
019800                                                                  
019900     CLOSE TEAM-RATING-UPD-FILE.                                  
020000     CLOSE DIVISION-ASSIGN-FILE.                                  
020100                                                                  
020200*  SAFETY RE-SORT, DESCENDING BY RATING, BEFORE THE FILL PASS    *
020300 3110-BUBBLE-PASS.                                                
020400     MOVE 'NO' TO C-SWAPPED.                                      
020500     PERFORM 3120-COMPARE-ADJACENT                                
020600         VARYING SUB-TM FROM 1 BY 1                               
020700             UNTIL SUB-TM > WS-TEAM-CTR - 1.                      
020800                                                                  
020900 3120-COMPARE-ADJACENT.                                           
021000     IF WS-TM-RATING(SUB-TM) < WS-TM-RATING(SUB-TM + 1)           
021100         MOVE WS-TM-ENTRY(SUB-TM)     TO WS-HOLD-TM               
021200         MOVE WS-TM-ENTRY(SUB-TM + 1) TO WS-TM-ENTRY(SUB-TM)      
021300         MOVE WS-HOLD-TM              TO WS-TM-ENTRY(SUB-TM + 1)  
021400         MOVE 'YES' TO C-SWAPPED.                                 
021500                                                                  
021600*  BR14 - BASE CAPACITY, REMAINDER TO THE LOW-NUMBERED DIVISIONS *
021700 3200-CAPACITY.                                                   
021800     COMPUTE WS-BASE-CAP = WS-TEAM-CTR / 7.                       
021900     COMPUTE WS-REMAINDER = WS-TEAM-CTR - (WS-BASE-CAP * 7).      
022000                                                                  
022100     PERFORM 3210-SET-DIV-CAP                                     
022200         VARYING SUB-DV FROM 1 BY 1                               
022300             UNTIL SUB-DV > 7.                                    
022400                                                                  
022500 3210-SET-DIV-CAP.                                                
022600     MOVE WS-BASE-CAP TO WS-DIV-CAP(SUB-DV).                      
022700     IF SUB-DV NOT > WS-REMAINDER                                 
022800         ADD 1 TO WS-DIV-CAP(SUB-DV).                             
022900     MOVE 0 TO WS-DIV-USED(SUB-DV).                               
023000     MOVE 0 TO WS-DIV-SUM(SUB-DV).                                
023100     MOVE 0 TO WS-DIV-MAX(SUB-DV).                                
023200     MOVE 0 TO WS-DIV-MIN(SUB-DV).                                
023300                                                                  
023400*  EACH TEAM GOES TO THE LOWEST-NUMBERED DIVISION WITH SPACE;    *
023500*  TEAMS ARE WALKED IN DESCENDING RATING ORDER SO THE FILL       *
023600*  ORDER WITHIN A DIVISION IS ALREADY ITS RANK-IN-DIVISION ORDER *
023700 3300-ASSIGN-DIVISION.                                            
023800     MOVE 1 TO SUB-DV.                                            
023900     PERFORM 3310-FIND-SPACE                                      
024000         UNTIL SUB-DV > 7                                         
024100             OR WS-DIV-USED(SUB-DV) < WS-DIV-CAP(SUB-DV).         
024200                                                                  
024300     ADD 1 TO WS-DIV-USED(SUB-DV).                                
024400     MOVE SUB-DV TO WS-TM-DIV-NUM(SUB-TM).                        
024500     MOVE WS-DIV-USED(SUB-DV) TO WS-TM-RANK-IN-DIV(SUB-TM).       
024600                                                                  
024700     ADD WS-TM-RATING(SUB-TM) TO WS-DIV-SUM(SUB-DV).              
024800     IF WS-DIV-USED(SUB-DV) = 1                                   
024900         MOVE WS-TM-RATING(SUB-TM) TO WS-DIV-MAX(SUB-DV)          
025000         MOVE WS-TM-RATING(SUB-TM) TO WS-DIV-MIN(SUB-DV)          
025100     ELSE                                                         
025200         IF WS-TM-RATING(SUB-TM) > WS-DIV-MAX(SUB-DV)             
025300             MOVE WS-TM-RATING(SUB-TM) TO WS-DIV-MAX(SUB-DV)      
025400         IF WS-TM-RATING(SUB-TM) < WS-DIV-MIN(SUB-DV)             
025500             MOVE WS-TM-RATING(SUB-TM) TO WS-DIV-MIN(SUB-DV).     
025600                                                                  
025700 3310-FIND-SPACE.                                                 
025800     ADD 1 TO SUB-DV.                                             
025900                                                                  
026000*  RE-SORT THE WHOLE ROSTER BY DIVISION, THEN BY RANK WITHIN THE *
026100*  DIVISION, SO THE OUTPUT FILE ARRIVES ALREADY GROUPED FOR THE  *
026200*  DIVISION CONTROL BREAK IN THE REPORTING PROGRAM               *
026300 3410-BUBBLE-PASS2.                                               
026400     MOVE 'NO' TO C-SWAPPED.                                      
026500     PERFORM 3420-COMPARE-ADJACENT2                               
026600         VARYING SUB-TM FROM 1 BY 1                               
026700             UNTIL SUB-TM > WS-TEAM-CTR - 1.                      
026800                                                                  
026900 3420-COMPARE-ADJACENT2.                                          
027000     IF WS-TM-DIV-NUM(SUB-TM) > WS-TM-DIV-NUM(SUB-TM + 1)         
027100         MOVE WS-TM-ENTRY(SUB-TM)     TO WS-HOLD-TM               
027200         MOVE WS-TM-ENTRY(SUB-TM + 1) TO WS-TM-ENTRY(SUB-TM)      
027300         MOVE WS-HOLD-TM              TO WS-TM-ENTRY(SUB-TM + 1)  
027400         MOVE 'YES' TO C-SWAPPED                                  
027500     ELSE                                                         
027600         IF WS-TM-DIV-NUM(SUB-TM) = WS-TM-DIV-NUM(SUB-TM + 1)     
027700             IF WS-TM-RANK-IN-DIV(SUB-TM)                         
027800                     > WS-TM-RANK-IN-DIV(SUB-TM + 1)              
027900                 MOVE WS-TM-ENTRY(SUB-TM)   TO WS-HOLD-TM         
028000                 MOVE WS-TM-ENTRY(SUB-TM + 1)                     
028100                     TO WS-TM-ENTRY(SUB-TM)                       
028200                 MOVE WS-HOLD-TM TO WS-TM-ENTRY(SUB-TM + 1)       
028300                 MOVE 'YES' TO C-SWAPPED.                         
028400                                                                  
028500 3500-WRITE-RECORDS.                                              
028600     MOVE WS-TM-DIV-NUM(SUB-TM) TO O-DA-DIVISION-NUM.             
028700     MOVE WS-DIV-DAY(WS-TM-DIV-NUM(SUB-TM)) TO O-DA-DIVISION-DAY. 
028800     MOVE WS-TM-RANK-IN-DIV(SUB-TM) TO O-DA-RANK-IN-DIV.          
028900     MOVE WS-TM-NAME(SUB-TM) TO O-DA-TEAM-NAME.                   
029000     MOVE WS-TM-RATING(SUB-TM) TO O-DA-TEAM-RATING.               
029100     MOVE WS-TM-TIER(SUB-TM) TO O-DA-TIER.                        
029200     WRITE O-DA-RECORD.                                           
029300                                                                  
029400 9000-READ-TR.                                                    
029500     READ TEAM-RATING-UPD-FILE                                    
029600         AT END                                                   
029700             MOVE 'NO' TO MORE-TR-RECS.                           
