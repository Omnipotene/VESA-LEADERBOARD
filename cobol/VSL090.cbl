000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     VSL090.
000300 AUTHOR.         T M OSTRANDER.
000400 INSTALLATION.   VESA LEAGUE DATA PROCESSING CENTER.
000500 DATE-WRITTEN.   06/18/90.
000600 DATE-COMPILED.
000700 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000800******************************************************************
000900*  LEADERBOARD AND DIVISION REPORT                               *
001000*  PRINTS THE FINAL SEASON REPORT - TOP-20 PLAYER LEADERBOARD,   *
001100*  TIER-DISTRIBUTION HISTOGRAM OVER THE WHOLE PLAYER FILE, TOP-20*
001200*  TEAM LEADERBOARD, AND A DIVISION-BY-DIVISION BREAKDOWN WITH A *
001300*  MINOR SUBTOTAL LINE PER DIVISION AND A GRAND TOTAL LINE.      *
001400******************************************************************
001500*  CHANGE LOG                                                   *
001600*  ----------------------------------------------------------   *
001700*  DATE     BY   REQUEST    DESCRIPTION                         *
001800*  06/18/90 TMO  INIT       ORIGINAL PROGRAM.  DIVISION SECTION  *
001900*                           ADAPTED FROM THE OLD BOAT-TYPE/STATE *
002000*                           SUBTOTAL REPORT - HELD-KEY COMPARE   *
002100*                           DRIVES THE MINOR BREAK HERE TOO.     *
002200*  01/08/99 SAW  Y2K-011    CENTURY WINDOW ADDED TO RUN-DATE     *
002300*                           STAMP FOR YEAR-2000 COMPLIANCE.      *
002400*  04/02/01 RFK  CR-0499    TIER-DISTRIBUTION HISTOGRAM ADDED TO *
002500*                           THE PLAYER SECTION, ONE STAR PER TWO *
002600*                           PERCENT OF THE FIELD.                *
002700*  09/19/06 RFK  CR-0596    TOP-3 TEAMS PER DIVISION ADDED TO    *
002800*                           THE DIVISION FOOTER LINE.            *
002900*  04/02/09 RFK  CR-0634    2510-TIER-BAR NOW SKIPS ANY TIER     *
003000*                           BUCKET WITH A ZERO COUNT - A TIER     *
003100*                           NOBODY EARNED NO LONGER PRINTS A      *
003200*                           BLANK 0/0.0% LINE ON THE HISTOGRAM.   *
003300******************************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM
003800     CLASS LOWER-ALPHA IS 'a' THRU 'z'
003900     CLASS UPPER-ALPHA IS 'A' THRU 'Z'.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200
004300     SELECT PLAYER-LEADERBOARD-FILE ASSIGN TO "PLYRLDR"
004400         ORGANIZATION IS LINE SEQUENTIAL.
004500
004600     SELECT TEAM-RATING-UPD-FILE ASSIGN TO "TEAMUPD"
004700         ORGANIZATION IS LINE SEQUENTIAL.
004800
004900     SELECT DIVISION-ASSIGN-FILE ASSIGN TO "DIVASGN"
005000         ORGANIZATION IS LINE SEQUENTIAL.
005100
005200     SELECT PRTOUT ASSIGN TO "VESARPT"
005300         ORGANIZATION IS RECORD SEQUENTIAL.
005400
005500 DATA DIVISION.
005600 FILE SECTION.
005700
005800 FD  PLAYER-LEADERBOARD-FILE
005900     LABEL RECORD IS STANDARD
006000     DATA RECORD IS I-PL-RECORD
006100     RECORD CONTAINS 100 CHARACTERS.
006200
006300 01  I-PL-RECORD.
006400     05  I-PL-RANK            PIC 9(04).
006500     05  I-PL-CANON-ID        PIC X(20).
006600     05  I-PL-PLAYER-NAME     PIC X(20).
006700     05  I-PL-FINAL-SCORE     PIC S9(07)V9(02).
006800     05  I-PL-INDIV-SCORE     PIC 9(06)V9(02).
006900     05  I-PL-WEIGHTED-SCORE  PIC 9(06)V9(02).
007000     05  I-PL-TOTAL-KILLS     PIC 9(04).
007100     05  I-PL-TOTAL-DAMAGE    PIC 9(08).
007200     05  I-PL-MATCHES         PIC 9(03).
007300     05  I-PL-BONUS-RATE      PIC 9(03)V9(04).
007400     05  I-PL-TIER            PIC X(02).
007500     05  I-PL-SEASONS-PLAYED  PIC X(09).
007600     05  FILLER               PIC X(10).
007700
007800 01  I-PL-BLANK-CHECK REDEFINES I-PL-RECORD.
007900     05  FILLER               PIC X(24).
008000     05  I-PL-NAME-CHECK      PIC X(20).
008100     05  FILLER               PIC X(56).
008200
008300 FD  TEAM-RATING-UPD-FILE
008400     LABEL RECORD IS STANDARD
008500     DATA RECORD IS I-TR-RECORD
008600     RECORD CONTAINS 70 CHARACTERS.
008700
008800 01  I-TR-RECORD.
008900     05  I-TR-RANK             PIC 9(04).
009000     05  I-TR-TEAM-NAME        PIC X(25).
009100     05  I-TR-TEAM-RATING      PIC 9(06)V9(02).
009200     05  I-TR-P1-RATING        PIC 9(06)V9(02).
009300     05  I-TR-P2-RATING        PIC 9(06)V9(02).
009400     05  I-TR-P3-RATING        PIC 9(06)V9(02).
009500     05  I-TR-FOUND-COUNT      PIC 9(01).
009600     05  I-TR-TIER             PIC X(01).
009700     05  FILLER                PIC X(07).
009800
009900 FD  DIVISION-ASSIGN-FILE
010000     LABEL RECORD IS STANDARD
010100     DATA RECORD IS I-DA-RECORD
010200     RECORD CONTAINS 70 CHARACTERS.
010300
010400 01  I-DA-RECORD.
010500     05  I-DA-DIVISION-NUM     PIC 9(01).
010600     05  I-DA-DIVISION-DAY     PIC X(09).
010700     05  I-DA-RANK-IN-DIV      PIC 9(03).
010800     05  I-DA-TEAM-NAME        PIC X(25).
010900     05  I-DA-TEAM-RATING      PIC 9(06)V9(02).
011000     05  I-DA-TIER             PIC X(02).
011100     05  FILLER                PIC X(16).
011200
011300 01  I-DA-KEY-CHECK REDEFINES I-DA-RECORD.
011400     05  I-DA-KEY-DIV-TEXT     PIC X(01).
011500     05  FILLER                PIC X(69).
011600
011700 FD  PRTOUT
011800     LABEL RECORD IS OMITTED
011900     RECORD CONTAINS 132 CHARACTERS
012000     DATA RECORD IS PRTLINE
012100     LINAGE IS 60 WITH FOOTING AT 56.
012200
012300 01  PRTLINE                     PIC X(132).
012400
012500 WORKING-STORAGE SECTION.
012600     77  MORE-PL-RECS           PIC X(03)         VALUE 'YES'.
012700     77  MORE-TR-RECS           PIC X(03)         VALUE 'YES'.
012800     77  MORE-DA-RECS           PIC X(03)         VALUE 'YES'.
012900 01  WORK-AREA.
013000     05  C-PCTR                 PIC 9(02) COMP    VALUE 0.
013100     05  H-DIVISION-NUM         PIC 9(01).
013200     05  WS-PL-LINE-CTR         PIC 9(05) COMP    VALUE 0.
013300     05  WS-PL-TOTAL-CTR        PIC 9(05) COMP    VALUE 0.
013400     05  WS-TR-LINE-CTR         PIC 9(05) COMP    VALUE 0.
013500     05  SUB-TB                 PIC 9(02) COMP    VALUE 0.
013600     05  WS-BAR-LEN             PIC 9(02) COMP    VALUE 0.
013700     05  WS-MN-TM-CTR           PIC 9(03) COMP    VALUE 0.
013800     05  WS-MN-SUM-RATING       PIC 9(09)V9(02)   VALUE 0.
013900     05  WS-MN-AVG-RATING       PIC 9(06)V9(02)   VALUE 0.
014000     05  WS-MN-MAX-RATING       PIC 9(06)V9(02)   VALUE 0.
014100     05  WS-MN-MIN-RATING       PIC 9(06)V9(02)   VALUE 0.
014200     05  WS-GT-DIV-CTR          PIC 9(01) COMP    VALUE 0.
014300     05  WS-GT-TM-CTR           PIC 9(04) COMP    VALUE 0.
014400
014500*  TIER HISTOGRAM BUCKETS, ONE PER PLAYER TIER, BR15 ORDER       *
014600 01  WS-TIER-TABLE.
014700     05  WS-TIER-ENTRY OCCURS 12 TIMES.
014800         10  WS-TIER-LABEL     PIC X(02).
014900         10  WS-TIER-CTR       PIC 9(05) COMP     VALUE 0.
015000         10  WS-TIER-PCT       PIC 9(03)V9(01)    VALUE 0.
015100
015200*  TOP-3 TEAMS HELD FOR THE DIVISION FOOTER - BUILT AS EACH      *
015300*  DIVISION'S DETAIL LINES ARE WRITTEN, SINCE VSL080 ALREADY     *
015400*  SORTS TEAMS DESCENDING WITHIN A DIVISION                      *
015500 01  WS-DIV-TOP3-TABLE.
015600     05  WS-DT-ENTRY OCCURS 3 TIMES.
015700         10  WS-DT-NAME        PIC X(25) VALUE SPACES.
015800         10  WS-DT-RATING      PIC 9(06)V9(02) VALUE 0.
015900
016000 01  WS-CURRENT-DATE.
016100     05  WS-CD-YY              PIC 9(02).
016200     05  WS-CD-MM              PIC 9(02).
016300     05  WS-CD-DD              PIC 9(02).
016400 01  WS-CURRENT-DATE-R REDEFINES WS-CURRENT-DATE.
016500     05  WS-CD-ALL              PIC 9(06).
016600
016700 01  WS-CENTURY-DATE.
016800     05  WS-CENT-CC             PIC 9(02) VALUE 19.
016900     05  WS-CENT-YY             PIC 9(02).
017000     05  WS-CENT-MM             PIC 9(02).
017100     05  WS-CENT-DD             PIC 9(02).
017200 01  WS-CENTURY-DATE-R REDEFINES WS-CENTURY-DATE.
017300     05  WS-CENT-ALL            PIC 9(08).
017400
017500 01  REPORT-TITLE.
017600     05  FILLER                 PIC X(08) VALUE 'RUN DATE'.
017700     05  FILLER                 PIC X(02) VALUE ': '.
017800     05  O-RPT-MM               PIC 99.
017900     05  FILLER                 PIC X(01) VALUE '/'.
018000     05  O-RPT-DD               PIC 99.
018100     05  FILLER                 PIC X(01) VALUE '/'.
018200     05  O-RPT-CCYY             PIC 9(04).
018300     05  FILLER                 PIC X(25) VALUE SPACES.
018400     05  FILLER                 PIC X(36) VALUE
018500             'VESA LEAGUE - RATING & SEEDING REPORT'.
018600     05  FILLER                 PIC X(43) VALUE SPACES.
018700     05  FILLER                 PIC X(06) VALUE 'PAGE: '.
018800     05  O-PCTR                 PIC Z9.
018900
019000 01  SEPARATOR-LINE.
019100     05  FILLER                 PIC X(132) VALUE ALL '='.
019200
019300 01  BLANK-LINE.
019400     05  FILLER                 PIC X(132) VALUE SPACES.
019500
019600 01  PLAYER-SECTION-HEADING.
019700     05  FILLER                 PIC X(25) VALUE
019800             'PLAYER LEADERBOARD - TOP '.
019900     05  O-PL-HDG-N             PIC Z9.
020000     05  FILLER                 PIC X(105) VALUE SPACES.
020100
020200 01  PLAYER-COLUMN-HEADINGS.
020300     05  FILLER                 PIC X(05) VALUE 'RANK '.
020400     05  FILLER                 PIC X(22) VALUE 'PLAYER NAME'.
020500     05  FILLER                 PIC X(15) VALUE 'RATING'.
020600     05  FILLER                 PIC X(07) VALUE 'TIER'.
020700     05  FILLER                 PIC X(10) VALUE 'SEASONS'.
020800     05  FILLER                 PIC X(08) VALUE 'BONUS'.
020900     05  FILLER                 PIC X(65) VALUE SPACES.
021000
021100 01  PLAYER-DETAIL-LINE.
021200     05  O-PL-RANK              PIC ZZZ9.
021300     05  FILLER                 PIC X(02) VALUE SPACES.
021400     05  O-PL-NAME              PIC X(20).
021500     05  FILLER                 PIC X(05) VALUE SPACES.
021600     05  O-PL-RATING            PIC ZZZ,ZZ9.99.
021700     05  FILLER                 PIC X(06) VALUE SPACES.
021800     05  O-PL-TIER              PIC X(02).
021900     05  FILLER                 PIC X(06) VALUE SPACES.
022000     05  O-PL-SEASONS           PIC X(09).
022100     05  FILLER                 PIC X(04) VALUE SPACES.
022200     05  O-PL-BONUS-FLAG        PIC X(03).
022300     05  FILLER                 PIC X(55) VALUE SPACES.
022400
022500 01  TIER-HISTOGRAM-HEADING.
022600     05  FILLER                 PIC X(28) VALUE
022700             'TIER DISTRIBUTION - '.
022800     05  O-TH-HDG-N             PIC ZZZZ9.
022900     05  FILLER                 PIC X(09) VALUE ' PLAYERS'.
023000     05  FILLER                 PIC X(86) VALUE SPACES.
023100
023200 01  TIER-HISTOGRAM-LINE.
023300     05  FILLER                 PIC X(03) VALUE SPACES.
023400     05  O-TH-TIER              PIC X(02).
023500     05  FILLER                 PIC X(03) VALUE SPACES.
023600     05  O-TH-CTR               PIC ZZ,ZZ9.
023700     05  FILLER                 PIC X(02) VALUE SPACES.
023800     05  O-TH-PCT               PIC ZZ9.9.
023900     05  FILLER                 PIC X(01) VALUE '%'.
024000     05  FILLER                 PIC X(02) VALUE SPACES.
024100     05  O-TH-BAR                PIC X(50).
024200     05  FILLER                 PIC X(56) VALUE SPACES.
024300
024400 01  TEAM-SECTION-HEADING.
024500     05  FILLER                 PIC X(23) VALUE
024600             'TEAM LEADERBOARD - TOP '.
024700     05  O-TR-HDG-N             PIC Z9.
024800     05  FILLER                 PIC X(107) VALUE SPACES.
024900
025000 01  TEAM-COLUMN-HEADINGS.
025100     05  FILLER                 PIC X(05) VALUE 'RANK '.
025200     05  FILLER                 PIC X(27) VALUE 'TEAM NAME'.
025300     05  FILLER                 PIC X(12) VALUE 'RATING'.
025400     05  FILLER                 PIC X(07) VALUE 'TIER'.
025500     05  FILLER                 PIC X(12) VALUE 'P1 RATE'.
025600     05  FILLER                 PIC X(12) VALUE 'P2 RATE'.
025700     05  FILLER                 PIC X(12) VALUE 'P3 RATE'.
025800     05  FILLER                 PIC X(09) VALUE 'FOUND'.
025900     05  FILLER                 PIC X(20) VALUE SPACES.
026000
026100 01  TEAM-DETAIL-LINE.
026200     05  O-TR-RANK               PIC ZZZ9.
026300     05  FILLER                  PIC X(02) VALUE SPACES.
026400     05  O-TR-NAME                PIC X(25).
026500     05  FILLER                  PIC X(02) VALUE SPACES.
026600     05  O-TR-RATING             PIC ZZ,ZZ9.99.
026700     05  FILLER                  PIC X(02) VALUE SPACES.
026800     05  O-TR-TIER               PIC X(01).
026900     05  FILLER                  PIC X(05) VALUE SPACES.
027000     05  O-TR-P1                 PIC ZZ,ZZ9.99.
027100     05  FILLER                  PIC X(02) VALUE SPACES.
027200     05  O-TR-P2                 PIC ZZ,ZZ9.99.
027300     05  FILLER                  PIC X(02) VALUE SPACES.
027400     05  O-TR-P3                 PIC ZZ,ZZ9.99.
027500     05  FILLER                  PIC X(03) VALUE SPACES.
027600     05  O-TR-FOUND               PIC 9.
027700     05  FILLER                  PIC X(01) VALUE '/'.
027800     05  O-TR-FOUND-OF            PIC 9 VALUE 3.
027900     05  FILLER                  PIC X(21) VALUE SPACES.
028000
028100 01  DIVISION-SECTION-HEADING.
028200     05  FILLER                  PIC X(20) VALUE
028300             'DIVISION SEEDING REPORT'.
028400     05  FILLER                  PIC X(112) VALUE SPACES.
028500
028600 01  DIVISION-COLUMN-HEADINGS.
028700     05  FILLER                  PIC X(06) VALUE 'RANK '.
028800     05  FILLER                  PIC X(27) VALUE 'TEAM NAME'.
028900     05  FILLER                  PIC X(12) VALUE 'RATING'.
029000     05  FILLER                  PIC X(07) VALUE 'TIER'.
029100     05  FILLER                  PIC X(80) VALUE SPACES.
029200
029300 01  DIVISION-HEADING-LINE.
029400     05  FILLER                  PIC X(11) VALUE 'DIVISION:  '.
029500     05  O-DH-DIVISION-NUM        PIC 9(01).
029600     05  FILLER                   PIC X(08) VALUE SPACES.
029700     05  FILLER                  PIC X(06) VALUE 'PLAYS '.
029800     05  O-DH-DIVISION-DAY        PIC X(09).
029900     05  FILLER                  PIC X(91) VALUE SPACES.
030000
030100 01  DIVISION-DETAIL-LINE.
030200     05  O-DD-RANK                PIC ZZ9.
030300     05  FILLER                  PIC X(04) VALUE SPACES.
030400     05  O-DD-NAME                PIC X(25).
030500     05  FILLER                  PIC X(03) VALUE SPACES.
030600     05  O-DD-RATING              PIC ZZ,ZZ9.99.
030700     05  FILLER                  PIC X(03) VALUE SPACES.
030800     05  O-DD-TIER                PIC X(02).
030900     05  FILLER                  PIC X(81) VALUE SPACES.
031000
031100 01  DIVISION-FOOTER-LINE.
031200     05  FILLER                  PIC X(04) VALUE SPACES.
031300     05  FILLER                  PIC X(15) VALUE
031400             'DIVISION TOTAL:'.
031500     05  O-DF-TM-CTR              PIC ZZ9.
031600     05  FILLER                  PIC X(02) VALUE 'TM'.
031700     05  FILLER                  PIC X(04) VALUE SPACES.
031800     05  FILLER                  PIC X(05) VALUE 'AVG: '.
031900     05  O-DF-AVG-RATING          PIC ZZ,ZZ9.99.
032000     05  FILLER                  PIC X(04) VALUE SPACES.
032100     05  FILLER                  PIC X(05) VALUE 'MAX: '.
032200     05  O-DF-MAX-RATING          PIC ZZ,ZZ9.99.
032300     05  FILLER                  PIC X(04) VALUE SPACES.
032400     05  FILLER                  PIC X(05) VALUE 'MIN: '.
032500     05  O-DF-MIN-RATING          PIC ZZ,ZZ9.99.
032600     05  FILLER                  PIC X(35) VALUE SPACES.
032700
032800 01  DIVISION-TOP3-LINE.
032900     05  FILLER                  PIC X(12) VALUE '  TOP TEAM: '.
033000     05  O-DT3-NAME               PIC X(25).
033100     05  FILLER                  PIC X(02) VALUE SPACES.
033200     05  O-DT3-RATING             PIC ZZ,ZZ9.99.
033300     05  FILLER                  PIC X(66) VALUE SPACES.
033400
033500 01  GRAND-TOTAL-LINE.
033600     05  FILLER                  PIC X(06) VALUE SPACES.
033700     05  FILLER                  PIC X(22) VALUE
033800             'GRAND TOTAL DIVISIONS:'.
033900     05  O-GT-DIV-CTR             PIC 9.
034000     05  FILLER                  PIC X(04) VALUE SPACES.
034100     05  FILLER                  PIC X(20) VALUE
034200             'TOTAL TEAMS SEEDED: '.
034300     05  O-GT-TM-CTR              PIC ZZZ9.
034400     05  FILLER                  PIC X(75) VALUE SPACES.
034500
034600 PROCEDURE DIVISION.
034700 0000-MAIN.
034800     PERFORM 1000-INIT.
034900     PERFORM 2000-PLAYER-SECTION.
035000     PERFORM 3000-TEAM-SECTION.
035100     PERFORM 4000-DIVISION-SECTION.
035200     PERFORM 5000-CLOSING.
035300     STOP RUN.
035400
035500 1000-INIT.
035600     OPEN INPUT PLAYER-LEADERBOARD-FILE.
035700     OPEN INPUT TEAM-RATING-UPD-FILE.
035800     OPEN INPUT DIVISION-ASSIGN-FILE.
035900     OPEN OUTPUT PRTOUT.
036000
036100     ACCEPT WS-CURRENT-DATE FROM DATE.                            Y2K-011 
036200     MOVE WS-CD-YY TO WS-CENT-YY.                                 Y2K-011 
036300     MOVE WS-CD-MM TO WS-CENT-MM.                                 Y2K-011 
036400     MOVE WS-CD-DD TO WS-CENT-DD.                                 Y2K-011 
036500     IF WS-CD-YY < 50                                             Y2K-011 
036600         MOVE 20 TO WS-CENT-CC                                    Y2K-011 
036700     ELSE                                                         Y2K-011 
036800         MOVE 19 TO WS-CENT-CC.                                   Y2K-011 
036900                                                                  
037000     MOVE WS-CENT-MM TO O-RPT-MM.                                 
037100     MOVE WS-CENT-DD TO O-RPT-DD.                                 
037200     COMPUTE O-RPT-CCYY = (WS-CENT-CC * 100) + WS-CENT-YY.        
037300                                                                  
037400     MOVE 'S+' TO WS-TIER-LABEL(1).                               
037500     MOVE 'S ' TO WS-TIER-LABEL(2).                               
037600     MOVE 'A+' TO WS-TIER-LABEL(3).                               
037700     MOVE 'A ' TO WS-TIER-LABEL(4).                               
037800     MOVE 'B+' TO WS-TIER-LABEL(5).                               
037900     MOVE 'B ' TO WS-TIER-LABEL(6).                               
038000     MOVE 'C+' TO WS-TIER-LABEL(7).                               
038100     MOVE 'C ' TO WS-TIER-LABEL(8).                               
038200     MOVE 'C-' TO WS-TIER-LABEL(9).                               
038300     MOVE 'D+' TO WS-TIER-LABEL(10).                              
038400     MOVE 'D ' TO WS-TIER-LABEL(11).                              
038500     MOVE 'D-' TO WS-TIER-LABEL(12).                              
038600                                                                  
038700     PERFORM 9300-HEADINGS.                                       
038800                                                                  
038900*  PLAYER SECTION - ONE PASS OVER THE WHOLE FILE.  THE FILE IS   *
039000*  ALREADY RANKED DESCENDING BY VSL030, SO THE FIRST TWENTY      *
039100*  NON-BLANK RECORDS ARE THE LEADERBOARD; EVERY RECORD FEEDS THE *
039200*  TIER HISTOGRAM REGARDLESS OF RANK                             *
039300 2000-PLAYER-SECTION.                                             
039400     WRITE PRTLINE FROM PLAYER-SECTION-HEADING                    
039500         AFTER ADVANCING 2 LINES.                                 
039600     MOVE 20 TO O-PL-HDG-N.                                       
039700     WRITE PRTLINE FROM PLAYER-SECTION-HEADING                    
039800         AFTER ADVANCING 1 LINE.                                  
039900     WRITE PRTLINE FROM PLAYER-COLUMN-HEADINGS                    
040000         AFTER ADVANCING 2 LINES.                                 
040100                                                                  
040200     PERFORM 9100-READ-PL.                                        
040300     PERFORM 2050-PLAYER-LOOP                                     
040400         UNTIL MORE-PL-RECS = 'NO'.                               
040500                                                                  
040600     PERFORM 2500-TIER-HISTOGRAM.                                 
040700                                                                  
040800 2050-PLAYER-LOOP.                                                
040900     IF I-PL-NAME-CHECK NOT = SPACES                              
041000         PERFORM 2100-PLAYER-DETAIL                               
041100         PERFORM 2200-TIER-BUCKET.                                
041200     PERFORM 9100-READ-PL.                                        
041300                                                                  
041400*  ONE PLAYER ROW - PRINTED ONLY WHEN WITHIN THE TOP TWENTY      *
041500 2100-PLAYER-DETAIL.                                              
041600     ADD 1 TO WS-PL-TOTAL-CTR.                                    
041700                                                                  
041800     IF WS-PL-LINE-CTR < 20                                       
041900         ADD 1 TO WS-PL-LINE-CTR                                  
042000         MOVE I-PL-RANK TO O-PL-RANK                              
042100         MOVE I-PL-PLAYER-NAME TO O-PL-NAME                       
042200         MOVE I-PL-FINAL-SCORE TO O-PL-RATING                     
042300         MOVE I-PL-TIER TO O-PL-TIER                              
042400         MOVE I-PL-SEASONS-PLAYED TO O-PL-SEASONS                 
042500         PERFORM 2110-BONUS-FLAG                                  
042600         WRITE PRTLINE FROM PLAYER-DETAIL-LINE                    
042700             AFTER ADVANCING 1 LINE                               
042800                 AT EOP                                           
042900                     PERFORM 9300-HEADINGS.                       
043000                                                                  
043100 2110-BONUS-FLAG.                                                 
043200     IF I-PL-BONUS-RATE > 0                                       
043300         MOVE 'YES' TO O-PL-BONUS-FLAG                            
043400     ELSE                                                         
043500         MOVE 'NO ' TO O-PL-BONUS-FLAG.                           
043600                                                                  
043700*  BR15 - PLAYER TIER BUCKET, LOOKED UP BY THE TIER STRING THE   *
043800*  RANKING PROGRAM ALREADY ASSIGNED                              *
043900 2200-TIER-BUCKET.                                                
044000     PERFORM                                                      
044100         VARYING SUB-TB FROM 1 BY 1                               
044200             UNTIL SUB-TB > 12                                    
044300                 OR WS-TIER-LABEL(SUB-TB) = I-PL-TIER.            
044400                                                                  
044500     IF SUB-TB NOT > 12                                           
044600         ADD 1 TO WS-TIER-CTR(SUB-TB).                            
044700                                                                  
044800*  CR-0499 - TIER DISTRIBUTION HISTOGRAM, ONE BLOCK CHARACTER    *
044900*  PER TWO PERCENT OF THE PLAYER FIELD                           *
045000 2500-TIER-HISTOGRAM.                                             
045100     WRITE PRTLINE FROM BLANK-LINE                                
045200         AFTER ADVANCING 2 LINES.                                 
045300     MOVE WS-PL-TOTAL-CTR TO O-TH-HDG-N.                          
045400     WRITE PRTLINE FROM TIER-HISTOGRAM-HEADING                    
045500         AFTER ADVANCING 1 LINE.                                  
045600                                                                  
045700     PERFORM 2510-TIER-BAR THRU 2510-X
045800         VARYING SUB-TB FROM 1 BY 1
045900             UNTIL SUB-TB > 12.
046000
046100*  SPEC SAYS ONE LINE PER NON-EMPTY TIER - A BUCKET NOBODY        *
046200*  EARNED THIS RUN IS SKIPPED RATHER THAN PRINTED AT 0/0.0%      *
046300 2510-TIER-BAR.
046400     IF WS-TIER-CTR(SUB-TB) = 0
046500         GO TO 2510-X.
046600     MOVE SPACES TO O-TH-BAR.
046700     IF WS-PL-TOTAL-CTR > 0
046800         COMPUTE WS-TIER-PCT(SUB-TB) ROUNDED =
046900             100 * WS-TIER-CTR(SUB-TB) / WS-PL-TOTAL-CTR
047000     ELSE
047100         MOVE 0 TO WS-TIER-PCT(SUB-TB).
047200
047300     COMPUTE WS-BAR-LEN = WS-TIER-PCT(SUB-TB) / 2.
047400     IF WS-BAR-LEN > 50
047500         MOVE 50 TO WS-BAR-LEN.
047600     IF WS-BAR-LEN > 0
047700         MOVE SPACES TO O-TH-BAR
047800         INSPECT O-TH-BAR(1:WS-BAR-LEN) REPLACING ALL
047900             SPACE BY '*'.
048000
048100     MOVE WS-TIER-LABEL(SUB-TB) TO O-TH-TIER.
048200     MOVE WS-TIER-CTR(SUB-TB) TO O-TH-CTR.
048300     MOVE WS-TIER-PCT(SUB-TB) TO O-TH-PCT.
048400     WRITE PRTLINE FROM TIER-HISTOGRAM-LINE
048500         AFTER ADVANCING 1 LINE
048600             AT EOP
048700                 PERFORM 9300-HEADINGS.
048800 2510-X.
048900     EXIT.
049000
049100                                                                  
049200*  TEAM SECTION - FILE IS ALREADY RANKED DESCENDING BY VSL070,   *
049300*  SO ONLY THE FIRST TWENTY RECORDS ARE PRINTED                  *
049400 3000-TEAM-SECTION.                                               
049500     WRITE PRTLINE FROM BLANK-LINE                                
049600         AFTER ADVANCING 2 LINES.                                 
049700     WRITE PRTLINE FROM TEAM-SECTION-HEADING                      
049800         AFTER ADVANCING 1 LINE.                                  
049900     MOVE 20 TO O-TR-HDG-N.                                       
050000     WRITE PRTLINE FROM TEAM-SECTION-HEADING                      
050100         AFTER ADVANCING 1 LINE.                                  
050200     WRITE PRTLINE FROM TEAM-COLUMN-HEADINGS                      
050300         AFTER ADVANCING 2 LINES.                                 
050400                                                                  
050500     PERFORM 9200-READ-TR.                                        
050600     PERFORM 3050-TEAM-LOOP                                       
050700         UNTIL MORE-TR-RECS = 'NO'.                               
050800                                                                  
050900 3050-TEAM-LOOP.                                                  
051000     IF WS-TR-LINE-CTR < 20                                       
051100         PERFORM 3100-TEAM-DETAIL.                                
051200     PERFORM 9200-READ-TR.                                        
051300                                                                  
051400 3100-TEAM-DETAIL.                                                
051500     ADD 1 TO WS-TR-LINE-CTR.                                     
051600     MOVE I-TR-RANK TO O-TR-RANK.                                 
051700     MOVE I-TR-TEAM-NAME TO O-TR-NAME.                            
051800     MOVE I-TR-TEAM-RATING TO O-TR-RATING.                        
051900     MOVE I-TR-TIER TO O-TR-TIER.                                 
052000     MOVE I-TR-P1-RATING TO O-TR-P1.                              
052100     MOVE I-TR-P2-RATING TO O-TR-P2.                              
052200     MOVE I-TR-P3-RATING TO O-TR-P3.                              
052300     MOVE I-TR-FOUND-COUNT TO O-TR-FOUND.                         
052400                                                                  
052500     WRITE PRTLINE FROM TEAM-DETAIL-LINE                          
052600         AFTER ADVANCING 1 LINE                                   
052700             AT EOP                                               
052800                 PERFORM 9300-HEADINGS.                           
052900                                                                  
053000*  DIVISION SECTION - VSL080 WRITES DIVISION-ASSIGN-FILE ALREADY *
053100*  GROUPED BY DIVISION-NUM AND RANKED WITHIN DIVISION, SO A      *
053200*  SINGLE HELD-KEY CONTROL BREAK IS ALL THAT IS NEEDED, THE      *
053300*  WAY THE OLD BOAT-TYPE REPORT BROKE ON BOAT-TYPE               *
053400 4000-DIVISION-SECTION.                                           
053500     WRITE PRTLINE FROM BLANK-LINE                                
053600         AFTER ADVANCING 2 LINES.                                 
053700     WRITE PRTLINE FROM DIVISION-SECTION-HEADING                  
053800         AFTER ADVANCING 1 LINE.                                  
053900                                                                  
054000     PERFORM 9300-HEADINGS.                                       
054100     PERFORM 9400-READ-DA.                                        
054200                                                                  
054300     IF MORE-DA-RECS NOT = 'NO'                                   
054400         MOVE I-DA-DIVISION-NUM TO H-DIVISION-NUM                 
054500         PERFORM 4100-DIVISION-HEADING                            
054600         PERFORM 4150-DIVISION-LOOP                               
054700             UNTIL MORE-DA-RECS = 'NO'                            
054800         PERFORM 4300-DIVISION-FOOTER                             
054900         PERFORM 4900-GRAND-TOTAL.                                
055000                                                                  
055100 4150-DIVISION-LOOP.                                              
055200     IF I-DA-DIVISION-NUM NOT = H-DIVISION-NUM                    
055300         PERFORM 4300-DIVISION-FOOTER                             
055400         MOVE I-DA-DIVISION-NUM TO H-DIVISION-NUM                 
055500         PERFORM 4100-DIVISION-HEADING.                           
055600     PERFORM 4200-DIVISION-DETAIL.                                
055700     PERFORM 9400-READ-DA.                                        
055800                                                                  
055900 4100-DIVISION-HEADING.                                           
056000     ADD 1 TO WS-GT-DIV-CTR.                                      
056100     MOVE 0 TO WS-MN-TM-CTR.                                      
056200     MOVE 0 TO WS-MN-SUM-RATING.                                  
056300     MOVE 0 TO WS-MN-MAX-RATING.                                  
056400     MOVE 999999.99 TO WS-MN-MIN-RATING.                          
056500     MOVE SPACES TO WS-DT-NAME(1) WS-DT-NAME(2) WS-DT-NAME(3).    
056600     MOVE 0 TO WS-DT-RATING(1) WS-DT-RATING(2) WS-DT-RATING(3).   
056700                                                                  
056800     MOVE I-DA-DIVISION-NUM TO O-DH-DIVISION-NUM.                 
056900     MOVE I-DA-DIVISION-DAY TO O-DH-DIVISION-DAY.                 
057000     WRITE PRTLINE FROM DIVISION-HEADING-LINE                     
057100         AFTER ADVANCING 2 LINES                                  
057200         AT EOP                                                   
057300             PERFORM 9300-HEADINGS.                               
057400     WRITE PRTLINE FROM DIVISION-COLUMN-HEADINGS                  
057500         AFTER ADVANCING 1 LINE.                                  
057600                                                                  
057700 4200-DIVISION-DETAIL.                                            
057800     ADD 1 TO WS-MN-TM-CTR.                                       
057900     ADD 1 TO WS-GT-TM-CTR.                                       
058000     ADD I-DA-TEAM-RATING TO WS-MN-SUM-RATING.                    
058100     IF I-DA-TEAM-RATING > WS-MN-MAX-RATING                       
058200         MOVE I-DA-TEAM-RATING TO WS-MN-MAX-RATING.               
058300     IF I-DA-TEAM-RATING < WS-MN-MIN-RATING                       
058400         MOVE I-DA-TEAM-RATING TO WS-MN-MIN-RATING.               
058500                                                                  
058600     IF WS-MN-TM-CTR NOT > 3                                      
058700         MOVE I-DA-TEAM-NAME TO WS-DT-NAME(WS-MN-TM-CTR)          
058800         MOVE I-DA-TEAM-RATING TO WS-DT-RATING(WS-MN-TM-CTR).     
058900                                                                  
059000     MOVE I-DA-RANK-IN-DIV TO O-DD-RANK.                          
059100     MOVE I-DA-TEAM-NAME TO O-DD-NAME.                            
059200     MOVE I-DA-TEAM-RATING TO O-DD-RATING.                        
059300     MOVE I-DA-TIER TO O-DD-TIER.                                 
059400                                                                  
059500     WRITE PRTLINE FROM DIVISION-DETAIL-LINE                      
059600         AFTER ADVANCING 1 LINE                                   
059700         AT EOP                                                   
059800             PERFORM 9300-HEADINGS.                               
059900                                                                  
060000 4300-DIVISION-FOOTER.                                            
060100     IF WS-MN-TM-CTR > 0                                          
060200         COMPUTE WS-MN-AVG-RATING ROUNDED =                       
060300             WS-MN-SUM-RATING / WS-MN-TM-CTR                      
060400     ELSE                                                         
060500         MOVE 0 TO WS-MN-AVG-RATING.                              
060600                                                                  
060700     MOVE WS-MN-TM-CTR TO O-DF-TM-CTR.                            
060800     MOVE WS-MN-AVG-RATING TO O-DF-AVG-RATING.                    
060900     MOVE WS-MN-MAX-RATING TO O-DF-MAX-RATING.                    
061000     MOVE WS-MN-MIN-RATING TO O-DF-MIN-RATING.                    
061100     WRITE PRTLINE FROM DIVISION-FOOTER-LINE                      
061200         AFTER ADVANCING 2 LINES                                  
061300         AT EOP                                                   
061400             PERFORM 9300-HEADINGS.                               
061500                                                                  
061600     PERFORM 4310-TOP3-LINE                                       
061700         VARYING SUB-TB FROM 1 BY 1                               
061800             UNTIL SUB-TB > 3                                     
061900                 OR WS-DT-NAME(SUB-TB) = SPACES.                  
062000                                                                  
062100 4310-TOP3-LINE.                                                  
062200     MOVE WS-DT-NAME(SUB-TB) TO O-DT3-NAME.                       
062300     MOVE WS-DT-RATING(SUB-TB) TO O-DT3-RATING.                   
062400     WRITE PRTLINE FROM DIVISION-TOP3-LINE                        
062500         AFTER ADVANCING 1 LINE                                   
062600         AT EOP                                                   
062700             PERFORM 9300-HEADINGS.                               
062800                                                                  
062900 4900-GRAND-TOTAL.                                                
063000     MOVE WS-GT-DIV-CTR TO O-GT-DIV-CTR.                          
063100     MOVE WS-GT-TM-CTR TO O-GT-TM-CTR.                            
063200     WRITE PRTLINE FROM BLANK-LINE                                
063300         AFTER ADVANCING 2 LINES.                                 
063400     WRITE PRTLINE FROM GRAND-TOTAL-LINE                          
063500         AFTER ADVANCING 1 LINE.                                  
063600                                                                  
063700 5000-CLOSING.                                                    
063800     CLOSE PLAYER-LEADERBOARD-FILE.                               
063900     CLOSE TEAM-RATING-UPD-FILE.                                  
064000     CLOSE DIVISION-ASSIGN-FILE.                                  
064100     CLOSE PRTOUT.                                                
064200                                                                  
064300 9100-READ-PL.                                                    
064400     READ PLAYER-LEADERBOARD-FILE                                 
064500         AT END                                                   
064600             MOVE 'NO' TO MORE-PL-RECS.                           
064700                                                                  
064800 9200-READ-TR.                                                    
064900     READ TEAM-RATING-UPD-FILE                                    
065000         AT END                                                   
065100             MOVE 'NO' TO MORE-TR-RECS.                           
065200                                                                  
065300 9300-HEADINGS.                                                   
065400     ADD 1 TO C-PCTR.                                             
065500     MOVE C-PCTR TO O-PCTR.                                       
065600     WRITE PRTLINE FROM REPORT-TITLE                              
065700         AFTER ADVANCING PAGE.                                    
065800     WRITE PRTLINE FROM SEPARATOR-LINE                            
065900         AFTER ADVANCING 1 LINE.                                  
066000                                                                  
066100 9400-READ-DA.                                                    
066200     READ DIVISION-ASSIGN-FILE                                    
066300         AT END                                                   
066400             MOVE 'NO' TO MORE-DA-RECS.                           
